000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON5.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON5 - UNIFIED DAILY METRICS AGGREGATOR.                 *
001100*   COMBINES DAILY AD SPEND WITH ATTRIBUTED REVENUE FOR EACH    *
001200*   DATE AND CHANNEL, DERIVES ROAS/MER/CAC, AND PRINTS THE      *
001300*   UNIFIED METRICS LISTING WITH A DAILY CONTROL BREAK.         *
001400*                                                               *
001500*****************************************************************
001600* CHANGE LOG.                                                   *
001700*---------------------------------------------------------------*
001800* 01/09/89  RE   ORIGINAL WRITTEN - CLIENTE/MOVIMIENTO BROWSE.  *
001900* 06/14/89  DFK  ADDED START/READ JOIN ON SECOND FILE.          *
002000* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002100* 11/11/95  TM   REPOINTED TO SPEND/REVENUE COMBINE, MKT-100.   *
002200* 03/02/03  CO   ADDED ROAS/MER/CAC DERIVATION AND LISTING.     *
002300* 09/19/08  CO   CHANNEL TABLE WAS IN LOAD ORDER, NOT ALPHA -   *
002400*                LISTING ROWS CAME OUT META/GOOGLE/BING/PINT.   *
002500*                RE-SEQUENCED THE LITERAL, TICKET MKT-141.      *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS VALID-CHANNEL IS "META" "GOOGLE" "BING" "PINTEREST".
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT WORK-ADSPEND-IN  ASSIGN TO WKADSPND
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT ATTR-EVENT-IN    ASSIGN TO ATTREVNT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT UNIFIED-METRICS-OUT ASSIGN TO UDMOUT
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT METRICS-LISTING-RPT ASSIGN TO UDMLIST
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  WORK-ADSPEND-IN
004700     RECORDING MODE IS F.
004800 01  WORK-ADSPEND-REC.
004900     05  WA-DATE                       PIC 9(08).
005000     05  FILLER                        PIC X(01).
005100     05  WA-CHANNEL                    PIC X(10).
005200     05  FILLER                        PIC X(01).
005300     05  WA-CAMPAIGN-ID                PIC X(12).
005400     05  FILLER                        PIC X(01).
005500     05  WA-CAMPAIGN-NM                PIC X(30).
005600     05  FILLER                        PIC X(01).
005700     05  WA-SPEND                      PIC S9(7)V99.
005800     05  FILLER                        PIC X(01).
005900     05  WA-IMPRESSIONS                PIC 9(09).
006000     05  FILLER                        PIC X(01).
006100     05  WA-CLICKS                     PIC 9(07).
006200 FD  ATTR-EVENT-IN
006300     RECORDING MODE IS F.
006400 01  ATTR-EVENT-REC.
006500     05  ATR-ORDER-ID                  PIC X(12).
006600     05  ATR-CHANNEL                   PIC X(10).
006700     05  ATR-CAMPAIGN-ID               PIC X(12).
006800     05  ATR-COST-CENTER               PIC X(30).
006900     05  ATR-WEIGHT                    PIC S9(1)V9(6).
007000     05  ATR-ALLOC-REV                 PIC S9(7)V99.
007100     05  ATR-EVENT-DATE                PIC 9(08).
007200     05  ATR-RUN-ID                    PIC X(16).
007300     05  FILLER                        PIC X(08).
007400 FD  UNIFIED-METRICS-OUT
007500     RECORDING MODE IS F.
007600 01  UDM-REC.
007700     05  UDM-DATE                      PIC 9(08).
007800     05  UDM-CHANNEL                   PIC X(10).
007900     05  UDM-SPEND                     PIC S9(7)V99.
008000     05  UDM-ATTR-REV                  PIC S9(7)V99.
008100     05  UDM-ROAS                      PIC S9(4)V9(4).
008200     05  UDM-ROAS-PRESENT              PIC X(01).
008300     05  UDM-MER                       PIC S9(4)V9(4).
008400     05  UDM-CAC                       PIC S9(7)V99.
008500     05  UDM-CAC-PRESENT               PIC X(01).
008600 FD  METRICS-LISTING-RPT
008700     RECORDING MODE IS F.
008800 01  UDM-PRINT-LINE                    PIC X(80).
008900 WORKING-STORAGE SECTION.
009000 01  WS-SWITCHES.
009100     05  WS-EOF-SW                     PIC X(01) VALUE "N".
009200         88  WS-EOF                        VALUE "Y".
009300     05  FILLER                        PIC X(09).
009400 01  WS-COUNTS.
009500     05  WS-CNT-ROWS-WRITTEN           PIC 9(07) COMP VALUE 0.
009600 01  WS-TABLE-SIZES.
009700     05  WS-DATE-COUNT                 PIC 9(05) COMP VALUE 0.
009800 01  WS-CHANNEL-LIST-LITERAL           PIC X(40)
009900         VALUE "BING      GOOGLE    META      PINTEREST ".
010000 01  WS-CHANNEL-LIST REDEFINES WS-CHANNEL-LIST-LITERAL.
010100     05  WS-CHANNEL-NAME OCCURS 4 TIMES PIC X(10)
010200             INDEXED BY CH-IDX.
010300 01  WS-DATE-TABLE.
010400     05  WS-DT-ENTRY OCCURS 400 TIMES
010500             INDEXED BY DT-IDX DT-SRCH-IDX DT-SWAP-IDX.
010600         10  WS-DT-DATE                PIC 9(08).
010700         10  WS-DT-DATE-PARTS REDEFINES WS-DT-DATE.
010800             15  WS-DT-CCYY             PIC 9(04).
010900             15  WS-DT-MMDD             PIC 9(04).
011000         10  WS-DT-SPEND OCCURS 4 TIMES PIC S9(7)V99.
011100         10  WS-DT-ATTR-REV OCCURS 4 TIMES PIC S9(7)V99.
011200 01  WS-SORT-WORK.
011300     05  WS-SORT-DATE-HOLD             PIC 9(08).
011400     05  WS-SORT-SPEND-HOLD OCCURS 4 TIMES PIC S9(7)V99.
011500     05  WS-SORT-REV-HOLD OCCURS 4 TIMES PIC S9(7)V99.
011600 01  WS-GRAND-TOTALS.
011700     05  WS-GRAND-SPEND                PIC S9(9)V99 VALUE 0.
011800     05  WS-GRAND-ATTR-REV             PIC S9(9)V99 VALUE 0.
011900 01  WS-DAY-TOTALS.
012000     05  WS-DAY-SPEND                  PIC S9(7)V99.
012100     05  WS-DAY-ATTR-REV                PIC S9(7)V99.
012200 01  WS-DAY-TOTALS-OVERLAY REDEFINES WS-DAY-TOTALS.
012300     05  WS-DAY-TOTALS-X                PIC X(18).
012400 01  WS-WORK-FIELDS.
012500     05  WS-ROAS-VALUE                 PIC S9(4)V9(4).
012600     05  WS-CAC-VALUE                  PIC S9(7)V99.
012700 01  WS-PRINT-FIELDS.
012800     05  WS-PRT-DATE                   PIC 9(08).
012900     05  WS-PRT-CHANNEL                PIC X(10).
013000     05  WS-PRT-SPEND                  PIC Z,ZZZ,ZZ9.99.
013100     05  WS-PRT-REV                    PIC Z,ZZZ,ZZ9.99.
013200     05  WS-PRT-ROAS                   PIC Z9.9999.
013300 01  WS-CHANNEL-NUM                    PIC 9(01).
013400 LINKAGE SECTION.
013500 01  LK-RUN-ID                         PIC X(16).
013600 01  LK-START-DATE                     PIC 9(08).
013700 01  LK-END-DATE                       PIC 9(08).
013800 01  LK-CNT-ROWS-WRITTEN               PIC 9(07) COMP.
013900 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
014000         LK-CNT-ROWS-WRITTEN.
014100 0100-MAIN-LINE.
014200     PERFORM 1000-OPEN-AND-LOAD-THRU-EXIT.
014300     PERFORM 1500-SORT-DATES-THRU-EXIT.
014400     PERFORM 2000-WRITE-METRICS-THRU-EXIT
014500         VARYING DT-IDX FROM 1 BY 1
014600         UNTIL DT-IDX > WS-DATE-COUNT.
014700     PERFORM 6000-PRINT-GRAND-TOTAL-THRU-EXIT.
014800     MOVE WS-CNT-ROWS-WRITTEN TO LK-CNT-ROWS-WRITTEN.
014900     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
015000     GOBACK.
015100 1000-OPEN-AND-LOAD-THRU-EXIT.
015200     OPEN INPUT WORK-ADSPEND-IN ATTR-EVENT-IN.
015300     OPEN OUTPUT UNIFIED-METRICS-OUT METRICS-LISTING-RPT.
015400     PERFORM 1100-LOAD-SPEND-THRU-EXIT.
015500     PERFORM 1200-LOAD-ATTR-THRU-EXIT.
015600 1000-EXIT.
015700     EXIT.
015800 1100-LOAD-SPEND-THRU-EXIT.
015900     MOVE "N" TO WS-EOF-SW.
016000     PERFORM 1105-READ-SPEND-THRU-EXIT UNTIL WS-EOF.
016100 1100-EXIT.
016200     EXIT.
016300 1105-READ-SPEND-THRU-EXIT.
016400     READ WORK-ADSPEND-IN
016500         AT END MOVE "Y" TO WS-EOF-SW
016600         NOT AT END
016700             IF WA-DATE >= LK-START-DATE AND
016800                WA-DATE <= LK-END-DATE
016900                 PERFORM 1110-POST-SPEND-THRU-EXIT
017000             END-IF
017100     END-READ.
017200 1105-EXIT.
017300     EXIT.
017400 1110-POST-SPEND-THRU-EXIT.
017500     PERFORM 1300-FIND-OR-ADD-DATE-THRU-EXIT.
017600     PERFORM 1400-FIND-CHANNEL-NUM-THRU-EXIT.
017700     IF WS-CHANNEL-NUM > 0
017800         ADD WA-SPEND TO WS-DT-SPEND (DT-IDX WS-CHANNEL-NUM)
017900         ADD WA-SPEND TO WS-GRAND-SPEND
018000     END-IF.
018100 1110-EXIT.
018200     EXIT.
018300 1200-LOAD-ATTR-THRU-EXIT.
018400     MOVE "N" TO WS-EOF-SW.
018500     PERFORM 1205-READ-ATTR-THRU-EXIT UNTIL WS-EOF.
018600 1200-EXIT.
018700     EXIT.
018800 1205-READ-ATTR-THRU-EXIT.
018900     READ ATTR-EVENT-IN
019000         AT END MOVE "Y" TO WS-EOF-SW
019100         NOT AT END
019200             IF ATR-RUN-ID = LK-RUN-ID AND
019300                ATR-EVENT-DATE >= LK-START-DATE AND
019400                ATR-EVENT-DATE <= LK-END-DATE
019500                 PERFORM 1210-POST-ATTR-THRU-EXIT
019600             END-IF
019700     END-READ.
019800 1205-EXIT.
019900     EXIT.
020000 1210-POST-ATTR-THRU-EXIT.
020100     MOVE ATR-EVENT-DATE TO WA-DATE.
020200     PERFORM 1300-FIND-OR-ADD-DATE-THRU-EXIT.
020300     MOVE ATR-CHANNEL TO WA-CHANNEL.
020400     PERFORM 1400-FIND-CHANNEL-NUM-THRU-EXIT.
020500     IF WS-CHANNEL-NUM > 0
020600         ADD ATR-ALLOC-REV
020700             TO WS-DT-ATTR-REV (DT-IDX WS-CHANNEL-NUM)
020800         ADD ATR-ALLOC-REV TO WS-GRAND-ATTR-REV
020900     END-IF.
021000 1210-EXIT.
021100     EXIT.
021200 1300-FIND-OR-ADD-DATE-THRU-EXIT.
021300     SET DT-IDX TO 0.
021400     IF WS-DATE-COUNT > 0
021500         SET DT-SRCH-IDX TO 1
021600         SEARCH WS-DT-ENTRY VARYING DT-SRCH-IDX
021700             AT END NEXT SENTENCE
021800             WHEN DT-SRCH-IDX > WS-DATE-COUNT
021900                 NEXT SENTENCE
022000             WHEN WS-DT-DATE (DT-SRCH-IDX) = WA-DATE
022100                 SET DT-IDX TO DT-SRCH-IDX
022200         END-SEARCH
022300     END-IF.
022400     IF DT-IDX = 0
022500         ADD 1 TO WS-DATE-COUNT
022600         SET DT-IDX TO WS-DATE-COUNT
022700         MOVE WA-DATE TO WS-DT-DATE (DT-IDX)
022800         MOVE 0 TO WS-DT-SPEND (DT-IDX 1)
022900         MOVE 0 TO WS-DT-SPEND (DT-IDX 2)
023000         MOVE 0 TO WS-DT-SPEND (DT-IDX 3)
023100         MOVE 0 TO WS-DT-SPEND (DT-IDX 4)
023200         MOVE 0 TO WS-DT-ATTR-REV (DT-IDX 1)
023300         MOVE 0 TO WS-DT-ATTR-REV (DT-IDX 2)
023400         MOVE 0 TO WS-DT-ATTR-REV (DT-IDX 3)
023500         MOVE 0 TO WS-DT-ATTR-REV (DT-IDX 4)
023600     END-IF.
023700 1300-EXIT.
023800     EXIT.
023900 1400-FIND-CHANNEL-NUM-THRU-EXIT.
024000     MOVE 0 TO WS-CHANNEL-NUM.
024100     SET CH-IDX TO 1
024200     SEARCH WS-CHANNEL-NAME VARYING CH-IDX
024300         AT END NEXT SENTENCE
024400         WHEN CH-IDX > 4
024500             NEXT SENTENCE
024600         WHEN WS-CHANNEL-NAME (CH-IDX) = WA-CHANNEL
024700             SET WS-CHANNEL-NUM TO CH-IDX
024800     END-SEARCH.
024900 1400-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------*
025200* 1500 SERIES - ASCENDING DATE ORDER SO THE LISTING AND OUTPUT  *
025300* FILE COME OUT SORTED BY DATE, THEN CHANNEL.                   *
025400*---------------------------------------------------------------*
025500 1500-SORT-DATES-THRU-EXIT.
025600     IF WS-DATE-COUNT > 1
025700         PERFORM 1510-SORT-PASS-THRU-EXIT
025800             VARYING DT-IDX FROM 2 BY 1
025900             UNTIL DT-IDX > WS-DATE-COUNT
026000     END-IF.
026100 1500-EXIT.
026200     EXIT.
026300 1510-SORT-PASS-THRU-EXIT.
026400     MOVE WS-DT-DATE (DT-IDX)      TO WS-SORT-DATE-HOLD.
026500     MOVE WS-DT-SPEND (DT-IDX 1)   TO WS-SORT-SPEND-HOLD (1).
026600     MOVE WS-DT-SPEND (DT-IDX 2)   TO WS-SORT-SPEND-HOLD (2).
026700     MOVE WS-DT-SPEND (DT-IDX 3)   TO WS-SORT-SPEND-HOLD (3).
026800     MOVE WS-DT-SPEND (DT-IDX 4)   TO WS-SORT-SPEND-HOLD (4).
026900     MOVE WS-DT-ATTR-REV (DT-IDX 1) TO WS-SORT-REV-HOLD (1).
027000     MOVE WS-DT-ATTR-REV (DT-IDX 2) TO WS-SORT-REV-HOLD (2).
027100     MOVE WS-DT-ATTR-REV (DT-IDX 3) TO WS-SORT-REV-HOLD (3).
027200     MOVE WS-DT-ATTR-REV (DT-IDX 4) TO WS-SORT-REV-HOLD (4).
027300     SET DT-SWAP-IDX TO DT-IDX.
027400     PERFORM 1520-SHIFT-DOWN-THRU-EXIT
027500         UNTIL DT-SWAP-IDX = 1 OR
027600             WS-DT-DATE (DT-SWAP-IDX - 1) <= WS-SORT-DATE-HOLD.
027700     MOVE WS-SORT-DATE-HOLD          TO WS-DT-DATE (DT-SWAP-IDX).
027800     MOVE WS-SORT-SPEND-HOLD (1)     TO WS-DT-SPEND (DT-SWAP-IDX 1).
027900     MOVE WS-SORT-SPEND-HOLD (2)     TO WS-DT-SPEND (DT-SWAP-IDX 2).
028000     MOVE WS-SORT-SPEND-HOLD (3)     TO WS-DT-SPEND (DT-SWAP-IDX 3).
028100     MOVE WS-SORT-SPEND-HOLD (4)     TO WS-DT-SPEND (DT-SWAP-IDX 4).
028200     MOVE WS-SORT-REV-HOLD (1)     TO WS-DT-ATTR-REV (DT-SWAP-IDX 1).
028300     MOVE WS-SORT-REV-HOLD (2)     TO WS-DT-ATTR-REV (DT-SWAP-IDX 2).
028400     MOVE WS-SORT-REV-HOLD (3)     TO WS-DT-ATTR-REV (DT-SWAP-IDX 3).
028500     MOVE WS-SORT-REV-HOLD (4)     TO WS-DT-ATTR-REV (DT-SWAP-IDX 4).
028600 1510-EXIT.
028700     EXIT.
028800 1520-SHIFT-DOWN-THRU-EXIT.
028900     MOVE WS-DT-DATE (DT-SWAP-IDX - 1)
029000         TO WS-DT-DATE (DT-SWAP-IDX).
029100     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 1)
029200         TO WS-DT-SPEND (DT-SWAP-IDX 1).
029300     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 2)
029400         TO WS-DT-SPEND (DT-SWAP-IDX 2).
029500     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 3)
029600         TO WS-DT-SPEND (DT-SWAP-IDX 3).
029700     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 4)
029800         TO WS-DT-SPEND (DT-SWAP-IDX 4).
029900     MOVE WS-DT-ATTR-REV (DT-SWAP-IDX - 1 1)
030000         TO WS-DT-ATTR-REV (DT-SWAP-IDX 1).
030100     MOVE WS-DT-ATTR-REV (DT-SWAP-IDX - 1 2)
030200         TO WS-DT-ATTR-REV (DT-SWAP-IDX 2).
030300     MOVE WS-DT-ATTR-REV (DT-SWAP-IDX - 1 3)
030400         TO WS-DT-ATTR-REV (DT-SWAP-IDX 3).
030500     MOVE WS-DT-ATTR-REV (DT-SWAP-IDX - 1 4)
030600         TO WS-DT-ATTR-REV (DT-SWAP-IDX 4).
030700     SET DT-SWAP-IDX DOWN BY 1.
030800 1520-EXIT.
030900     EXIT.
031000*---------------------------------------------------------------*
031100* 2000 SERIES - FULL OUTER COMBINE OF SPEND AND ATTRIBUTED      *
031200* REVENUE FOR ONE DATE, ONE CHANNEL AT A TIME.  BUSINESS RULE 7.*
031300*---------------------------------------------------------------*
031400 2000-WRITE-METRICS-THRU-EXIT.
031500     MOVE 0 TO WS-DAY-SPEND WS-DAY-ATTR-REV.
031600     MOVE SPACES TO UDM-PRINT-LINE.
031700     STRING "DATE " WS-DT-DATE (DT-IDX) DELIMITED BY SIZE
031800         INTO UDM-PRINT-LINE.
031900     WRITE UDM-PRINT-LINE.
032000     PERFORM 2100-WRITE-ONE-ROW-THRU-EXIT
032100         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
032200     PERFORM 2900-PRINT-DAY-TOTAL-THRU-EXIT.
032300 2000-EXIT.
032400     EXIT.
032500 2100-WRITE-ONE-ROW-THRU-EXIT.
032600     IF WS-DT-SPEND (DT-IDX CH-IDX) NOT = 0 OR
032700        WS-DT-ATTR-REV (DT-IDX CH-IDX) NOT = 0
032800         MOVE WS-DT-DATE (DT-IDX)         TO UDM-DATE
032900         MOVE WS-CHANNEL-NAME (CH-IDX)    TO UDM-CHANNEL
033000         MOVE WS-DT-SPEND (DT-IDX CH-IDX) TO UDM-SPEND
033100         MOVE WS-DT-ATTR-REV (DT-IDX CH-IDX) TO UDM-ATTR-REV
033200         IF WS-DT-SPEND (DT-IDX CH-IDX) > 0
033300             COMPUTE WS-ROAS-VALUE ROUNDED =
033400                 WS-DT-ATTR-REV (DT-IDX CH-IDX) /
033500                 WS-DT-SPEND (DT-IDX CH-IDX)
033600             MOVE WS-ROAS-VALUE TO UDM-ROAS
033700             MOVE WS-ROAS-VALUE TO UDM-MER
033800             MOVE "Y" TO UDM-ROAS-PRESENT
033900         ELSE
034000             MOVE 0   TO UDM-ROAS UDM-MER
034100             MOVE "N" TO UDM-ROAS-PRESENT
034200         END-IF
034300         IF WS-DT-ATTR-REV (DT-IDX CH-IDX) > 0
034400             MOVE WS-DT-SPEND (DT-IDX CH-IDX) TO UDM-CAC
034500             MOVE "Y" TO UDM-CAC-PRESENT
034600         ELSE
034700             MOVE 0   TO UDM-CAC
034800             MOVE "N" TO UDM-CAC-PRESENT
034900         END-IF
035000         WRITE UDM-REC
035100         ADD 1 TO WS-CNT-ROWS-WRITTEN
035200         ADD WS-DT-SPEND (DT-IDX CH-IDX) TO WS-DAY-SPEND
035300         ADD WS-DT-ATTR-REV (DT-IDX CH-IDX) TO WS-DAY-ATTR-REV
035400         PERFORM 2200-PRINT-DETAIL-THRU-EXIT
035500     END-IF.
035600 2100-EXIT.
035700     EXIT.
035800 2200-PRINT-DETAIL-THRU-EXIT.
035900     MOVE SPACES TO WS-PRINT-FIELDS.
036000     MOVE UDM-DATE     TO WS-PRT-DATE.
036100     MOVE UDM-CHANNEL  TO WS-PRT-CHANNEL.
036200     MOVE UDM-SPEND    TO WS-PRT-SPEND.
036300     MOVE UDM-ATTR-REV TO WS-PRT-REV.
036400     MOVE UDM-ROAS     TO WS-PRT-ROAS.
036500     MOVE SPACES TO UDM-PRINT-LINE.
036600     STRING "  " WS-PRT-CHANNEL DELIMITED BY SIZE
036700            " SPEND " WS-PRT-SPEND DELIMITED BY SIZE
036800            " REV "   WS-PRT-REV   DELIMITED BY SIZE
036900            " ROAS "  WS-PRT-ROAS  DELIMITED BY SIZE
037000            INTO UDM-PRINT-LINE.
037100     WRITE UDM-PRINT-LINE.
037200 2200-EXIT.
037300     EXIT.
037400 2900-PRINT-DAY-TOTAL-THRU-EXIT.
037500     MOVE SPACES TO WS-PRINT-FIELDS.
037600     MOVE WS-DAY-SPEND     TO WS-PRT-SPEND.
037700     MOVE WS-DAY-ATTR-REV  TO WS-PRT-REV.
037800     MOVE SPACES TO UDM-PRINT-LINE.
037900     STRING "  DAY TOTAL   SPEND " WS-PRT-SPEND DELIMITED BY SIZE
038000            " REV " WS-PRT-REV DELIMITED BY SIZE
038100            INTO UDM-PRINT-LINE.
038200     WRITE UDM-PRINT-LINE.
038300 2900-EXIT.
038400     EXIT.
038500*---------------------------------------------------------------*
038600* 6000 SERIES - GRAND TOTAL LINE FOR THE WHOLE RUN.             *
038700*---------------------------------------------------------------*
038800 6000-PRINT-GRAND-TOTAL-THRU-EXIT.
038900     MOVE SPACES TO WS-PRINT-FIELDS.
039000     MOVE WS-GRAND-SPEND    TO WS-PRT-SPEND.
039100     MOVE WS-GRAND-ATTR-REV TO WS-PRT-REV.
039200     MOVE SPACES TO UDM-PRINT-LINE.
039300     STRING "GRAND TOTAL   SPEND " WS-PRT-SPEND DELIMITED BY SIZE
039400            " REV " WS-PRT-REV DELIMITED BY SIZE
039500            INTO UDM-PRINT-LINE.
039600     WRITE UDM-PRINT-LINE.
039700 6000-EXIT.
039800     EXIT.
039900 9900-CLOSE-FILES-THRU-EXIT.
040000     CLOSE WORK-ADSPEND-IN ATTR-EVENT-IN
040100           UNIFIED-METRICS-OUT METRICS-LISTING-RPT.
040200 9900-EXIT.
040300     EXIT.
