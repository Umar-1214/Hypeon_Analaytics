000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON00.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON00 - NIGHTLY MARKETING ANALYTICS BATCH DRIVER.        *
001100*   DRIVES THE FULL RUN: LOADS AD SPEND AND ORDER FEEDS,        *
001200*   RECONCILES ORDER REVENUE, ATTRIBUTES REVENUE TO CHANNELS,   *
001300*   FITS THE MEDIA MIX MODEL, BUILDS UNIFIED DAILY METRICS,     *
001400*   COMPARES ATTRIBUTION TO THE MODEL, CLASSIFIES DECISIONS,    *
001500*   AND RECORDS THE RUN.  CALLED SUBPROGRAMS DO THE WORK - THIS *
001600*   MEMBER ONLY SEQUENCES THEM AND PRINTS THE RUN SUMMARY.      *
001700*                                                               *
001800*****************************************************************
001900* CHANGE LOG.                                                   *
002000*---------------------------------------------------------------*
002100* 03/11/86  RE   ORIGINAL WRITTEN FOR NIGHTLY INVOICE CLOSE.    *
002200* 09/22/87  RE   ADDED RUN-ID STAMPING PER REQ CR-1042.         *
002300* 06/14/89  DFK  ADDED CALL SEQUENCE FOR MEDICAMENTO STOCK RUN. *
002400* 01/05/91  DFK  REPLACED FIXED FILE NAMES WITH LOGICAL NAMES.  *
002500* 04/30/93  DFK  ADDED RUN SUMMARY REPORT PRINT STEP.           *
002600* 11/11/95  TM   RETIRED PHARMACY RUN, REPOINTED TO MARKETING   *
002700*                ANALYTICS BATCH PER PROJ MKT-100.              *
002800* 02/19/97  TM   ADDED CLICK-ID VS FRACTIONAL ATTRIBUTION SPLIT.*
002900* 08/03/98  TM   Y2K REMEDIATION - ALL DATE FIELDS NOW 9(8)     *
003000*                CCYYMMDD, NO WINDOWING PERFORMED.              *
003100* 01/22/99  TM   Y2K SIGN-OFF RETEST, NO FURTHER CHANGES.       *
003200* 07/17/01  CO   ADDED MMM AND METRICS STEPS PER PROJ MKT-118.  *
003300* 03/02/03  CO   ADDED ATTRIBUTION VS MMM COMPARISON STEP.      *
003400* 10/09/04  CO   ADDED DECISION CONTEXT CLASSIFIER STEP.        *
003500* 05/28/06  CO   ADDED RUN METADATA RECORDER STEP, TICKET 4471. *
003600* 09/19/08  CO   RUN DATE RANGE WAS NEVER SET BEFORE THE CALL   *
003700*                SEQUENCE - EVERY DOWNSTREAM DATE FILTER SAW    *
003800*                ZEROS.  HARDCODED WIDE-OPEN BOUNDS IN 1000-    *
003900*                INITIALIZE.  TICKET MKT-141.                   *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-4381.
004400 OBJECT-COMPUTER. IBM-4381.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-CHANNEL IS "0" THRU "9"
004800     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
004900            OFF STATUS IS SW-NORMAL-RUN.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RUN-SUMMARY-RPT ASSIGN TO RUNSUMRP
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  RUN-SUMMARY-RPT
005700     RECORDING MODE IS F.
005800 01  RS-PRINT-LINE                     PIC X(80).
005900 WORKING-STORAGE SECTION.
006000 01  WS-SWITCHES.
006100     05  WS-EOF-SW                     PIC X(01) VALUE "N".
006200         88  WS-EOF                        VALUE "Y".
006300     05  FILLER                        PIC X(09).
006400 01  WS-RUN-CONTROL.
006500     05  WS-RUN-ID                     PIC X(16) VALUE "RUN-DEFAULT".
006600     05  WS-RUN-ID-PARTS REDEFINES WS-RUN-ID.
006700         10  WS-RUN-PREFIX             PIC X(04).
006800         10  WS-RUN-SEED               PIC X(12).
006900     05  WS-START-DATE                 PIC 9(08) VALUE 19000101.
007000     05  WS-END-DATE                   PIC 9(08) VALUE 99991231.
007100     05  WS-DATE-PAIR REDEFINES WS-START-DATE.
007200         10  WS-START-CCYY             PIC 9(04).
007300         10  WS-START-MMDD             PIC 9(04).
007400     05  WS-MTA-VERSION                PIC X(08) VALUE "MTA-1.0 ".
007500     05  WS-MMM-VERSION                PIC X(08) VALUE "MMM-1.0 ".
007600     05  WS-SNAPSHOT-ID                PIC X(16) VALUE
007700         "SNAPSHOT-DEFAULT".
007800     05  FILLER                        PIC X(20).
007900 01  WS-STEP-COUNTS.
008000     05  WS-CNT-META                   PIC 9(07) COMP.
008100     05  WS-CNT-GOOGLE                 PIC 9(07) COMP.
008200     05  WS-CNT-BING                   PIC 9(07) COMP.
008300     05  WS-CNT-PINTEREST              PIC 9(07) COMP.
008400     05  WS-CNT-SHOP-ORD               PIC 9(07) COMP.
008500     05  WS-CNT-WOOC-ORD               PIC 9(07) COMP.
008600     05  WS-CNT-TXN                    PIC 9(07) COMP.
008700     05  WS-CNT-CLICKS                 PIC 9(07) COMP.
008800     05  WS-CNT-RECONCILED             PIC 9(07) COMP.
008900     05  WS-CNT-CLICK-ATTR             PIC 9(07) COMP.
009000     05  WS-CNT-FRACT-ATTR             PIC 9(07) COMP.
009100     05  WS-CNT-MMM-ROWS               PIC 9(07) COMP.
009200     05  WS-CNT-METRIC-ROWS            PIC 9(07) COMP.
009300     05  WS-CNT-SCALE                  PIC 9(07) COMP.
009400     05  WS-CNT-WASTE                  PIC 9(07) COMP.
009500     05  WS-CNT-RISK                   PIC 9(07) COMP.
009600     05  WS-CNT-OPPORTUNITY            PIC 9(07) COMP.
009700     05  WS-COUNTS-OVERLAY REDEFINES WS-STEP-COUNTS.
009800         10  WS-COUNT-TBL OCCURS 17 TIMES PIC 9(07) COMP.
009900     05  FILLER                        PIC X(04).
010000 01  WS-COMPARISON-RESULTS.
010100     05  WS-DISAGREEMENT               PIC S9(1)V9(4).
010200     05  WS-INSTABILITY-FLAG           PIC X(01).
010300         88  WS-INSTABILITY-FLAGGED        VALUE "Y".
010400     05  WS-PRT-DISAGREE               PIC Z9.9999.
010500     05  FILLER                        PIC X(10).
010600 01  WS-PRINT-AREAS.
010700     05  WS-HDR-LINE.
010800         10  FILLER                    PIC X(20) VALUE
010900             "HYPEON00 RUN SUMMARY".
011000         10  FILLER                    PIC X(10) VALUE " RUN-ID  ".
011100         10  WS-HDR-RUN-ID             PIC X(16).
011200         10  FILLER                    PIC X(34).
011300     05  WS-DETAIL-LINE.
011400         10  WS-DET-LABEL              PIC X(30).
011500         10  WS-DET-COUNT              PIC ZZZ,ZZ9.
011600         10  FILLER                    PIC X(44).
011700 LINKAGE SECTION.
011800 PROCEDURE DIVISION.
011900 0100-MAIN-LINE.
012000     PERFORM 1000-INITIALIZE-THRU-EXIT.
012100     PERFORM 2000-INGEST-THRU-EXIT.
012200     PERFORM 3000-RECONCILE-THRU-EXIT.
012300     PERFORM 4000-CLICK-ATTR-THRU-EXIT.
012400     PERFORM 5000-FRACT-ATTR-THRU-EXIT.
012500     PERFORM 6000-MMM-THRU-EXIT.
012600     PERFORM 7000-METRICS-THRU-EXIT.
012700     PERFORM 7500-COMPARISON-THRU-EXIT.
012800     PERFORM 8000-DECISIONS-THRU-EXIT.
012900     PERFORM 9000-RECORD-RUN-THRU-EXIT.
013000     PERFORM 9500-PRINT-SUMMARY-THRU-EXIT.
013100     GO TO 0900-END-RUN.
013200 1000-INITIALIZE-THRU-EXIT.
013300     MOVE "RUN-" TO WS-RUN-PREFIX.
013400     MOVE "DEFAULT     " TO WS-RUN-SEED.
013500*    U11 RUNS THE FULL DATE RANGE EVERY NIGHT - NO PARM CARD IS
013600*    READ FOR A WINDOW, SO THE BOUNDS ARE SET WIDE OPEN HERE SO
013700*    EVERY DOWNSTREAM DATE FILTER (HYPEON2/3/5/6/7) PASSES EVERY
013800*    REAL YYYYMMDD DATE IN THE FEEDS.  TICKET MKT-141.
013900     MOVE 19000101 TO WS-START-DATE.
014000     MOVE 99991231 TO WS-END-DATE.
014100     OPEN OUTPUT RUN-SUMMARY-RPT.
014200 1000-EXIT.
014300     EXIT.
014400 2000-INGEST-THRU-EXIT.
014500     CALL "HYPEON1" USING WS-RUN-ID WS-START-DATE WS-END-DATE
014600         WS-CNT-META WS-CNT-GOOGLE WS-CNT-BING WS-CNT-PINTEREST
014700         WS-CNT-SHOP-ORD WS-CNT-WOOC-ORD WS-CNT-TXN WS-CNT-CLICKS.
014800 2000-EXIT.
014900     EXIT.
015000 3000-RECONCILE-THRU-EXIT.
015100     CALL "HYPEON2" USING WS-RUN-ID WS-START-DATE WS-END-DATE
015200         WS-CNT-RECONCILED WS-CNT-CLICK-ATTR.
015300 3000-EXIT.
015400     EXIT.
015500 4000-CLICK-ATTR-THRU-EXIT.
015600*    CLICK-ID ATTRIBUTION IS PERFORMED INSIDE HYPEON2 AS THE
015700*    FIRST ATTRIBUTION PASS - NOTHING FURTHER TO CALL HERE.
015800     CONTINUE.
015900 4000-EXIT.
016000     EXIT.
016100 5000-FRACT-ATTR-THRU-EXIT.
016200     CALL "HYPEON3" USING WS-RUN-ID WS-START-DATE WS-END-DATE
016300         WS-CNT-FRACT-ATTR.
016400 5000-EXIT.
016500     EXIT.
016600 6000-MMM-THRU-EXIT.
016700     CALL "HYPEON4" USING WS-RUN-ID WS-START-DATE WS-END-DATE
016800         WS-MMM-VERSION WS-CNT-MMM-ROWS.
016900 6000-EXIT.
017000     EXIT.
017100 7000-METRICS-THRU-EXIT.
017200     CALL "HYPEON5" USING WS-RUN-ID WS-START-DATE WS-END-DATE
017300         WS-CNT-METRIC-ROWS.
017400 7000-EXIT.
017500     EXIT.
017600 7500-COMPARISON-THRU-EXIT.
017700     CALL "HYPEON6" USING WS-RUN-ID WS-START-DATE WS-END-DATE
017800         WS-DISAGREEMENT WS-INSTABILITY-FLAG.
017900 7500-EXIT.
018000     EXIT.
018100 8000-DECISIONS-THRU-EXIT.
018200     CALL "HYPEON7" USING WS-RUN-ID WS-START-DATE WS-END-DATE
018300         WS-CNT-SCALE WS-CNT-WASTE WS-CNT-RISK WS-CNT-OPPORTUNITY.
018400 8000-EXIT.
018500     EXIT.
018600 9000-RECORD-RUN-THRU-EXIT.
018700     CALL "HYPEON9" USING WS-RUN-ID WS-MTA-VERSION WS-MMM-VERSION
018800         WS-SNAPSHOT-ID.
018900 9000-EXIT.
019000     EXIT.
019100 9500-PRINT-SUMMARY-THRU-EXIT.
019200     MOVE WS-RUN-ID TO WS-HDR-RUN-ID.
019300     WRITE RS-PRINT-LINE FROM WS-HDR-LINE
019400         AFTER ADVANCING TOP-OF-FORM.
019500     MOVE "META RECORDS LOADED"          TO WS-DET-LABEL.
019600     MOVE WS-CNT-META                    TO WS-DET-COUNT.
019700     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
019800     MOVE "GOOGLE RECORDS LOADED"        TO WS-DET-LABEL.
019900     MOVE WS-CNT-GOOGLE                  TO WS-DET-COUNT.
020000     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
020100     MOVE "BING RECORDS LOADED"          TO WS-DET-LABEL.
020200     MOVE WS-CNT-BING                    TO WS-DET-COUNT.
020300     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
020400     MOVE "PINTEREST RECORDS LOADED"     TO WS-DET-LABEL.
020500     MOVE WS-CNT-PINTEREST               TO WS-DET-COUNT.
020600     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
020700     MOVE "SHOPIFY ORDERS LOADED"        TO WS-DET-LABEL.
020800     MOVE WS-CNT-SHOP-ORD                TO WS-DET-COUNT.
020900     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
021000     MOVE "WOOCOMMERCE ORDERS LOADED"    TO WS-DET-LABEL.
021100     MOVE WS-CNT-WOOC-ORD                TO WS-DET-COUNT.
021200     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
021300     MOVE "TRANSACTIONS LOADED"          TO WS-DET-LABEL.
021400     MOVE WS-CNT-TXN                     TO WS-DET-COUNT.
021500     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
021600     MOVE "AD CLICKS LOADED"             TO WS-DET-LABEL.
021700     MOVE WS-CNT-CLICKS                  TO WS-DET-COUNT.
021800     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
021900     MOVE "ORDERS RECONCILED"            TO WS-DET-LABEL.
022000     MOVE WS-CNT-RECONCILED              TO WS-DET-COUNT.
022100     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
022200     MOVE "CLICK-ID ATTRIBUTION EVENTS"  TO WS-DET-LABEL.
022300     MOVE WS-CNT-CLICK-ATTR              TO WS-DET-COUNT.
022400     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
022500     MOVE "FRACTIONAL ATTRIBUTION EVENTS" TO WS-DET-LABEL.
022600     MOVE WS-CNT-FRACT-ATTR              TO WS-DET-COUNT.
022700     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
022800     MOVE "MMM RESULT ROWS WRITTEN"      TO WS-DET-LABEL.
022900     MOVE WS-CNT-MMM-ROWS                TO WS-DET-COUNT.
023000     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
023100     MOVE "UNIFIED METRIC ROWS WRITTEN"  TO WS-DET-LABEL.
023200     MOVE WS-CNT-METRIC-ROWS             TO WS-DET-COUNT.
023300     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
023400     MOVE WS-DISAGREEMENT                TO WS-PRT-DISAGREE.
023500     STRING "ATTRIBUTION/MMM DISAGREEMENT " WS-PRT-DISAGREE
023600         DELIMITED BY SIZE INTO WS-DET-LABEL.
023700     MOVE ZERO                           TO WS-DET-COUNT.
023800     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
023900     IF WS-INSTABILITY-FLAGGED
024000         MOVE "INSTABILITY FLAG - YES"   TO WS-DET-LABEL
024100     ELSE
024200         MOVE "INSTABILITY FLAG - NO"    TO WS-DET-LABEL
024300     END-IF.
024400     MOVE ZERO                           TO WS-DET-COUNT.
024500     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
024600     MOVE "SCALE-UP DECISIONS"           TO WS-DET-LABEL.
024700     MOVE WS-CNT-SCALE                   TO WS-DET-COUNT.
024800     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
024900     MOVE "SCALE-DOWN/PAUSE DECISIONS"   TO WS-DET-LABEL.
025000     MOVE WS-CNT-WASTE                   TO WS-DET-COUNT.
025100     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
025200     MOVE "RISK ITEMS FLAGGED"           TO WS-DET-LABEL.
025300     MOVE WS-CNT-RISK                    TO WS-DET-COUNT.
025400     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
025500     MOVE "REALLOCATION OPPORTUNITIES"   TO WS-DET-LABEL.
025600     MOVE WS-CNT-OPPORTUNITY             TO WS-DET-COUNT.
025700     PERFORM 9600-WRITE-DETAIL-THRU-EXIT.
025800 9500-EXIT.
025900     EXIT.
026000 9600-WRITE-DETAIL-THRU-EXIT.
026100     WRITE RS-PRINT-LINE FROM WS-DETAIL-LINE
026200         AFTER ADVANCING 1 LINE.
026300 9600-EXIT.
026400     EXIT.
026500 0900-END-RUN.
026600     CLOSE RUN-SUMMARY-RPT.
026700     STOP RUN.
