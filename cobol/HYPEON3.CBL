000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON3.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON3 - FRACTIONAL MULTI-TOUCH ATTRIBUTION.               *
001100*   FOR EVERY ORDER NOT ALREADY CREDITED THROUGH A CLICK-ID     *
001200*   MATCH, SPLITS THE ORDER'S REVENUE ACROSS CHANNELS IN        *
001300*   PROPORTION TO EACH CHANNEL'S SHARE OF SPEND ON THE ORDER    *
001400*   DATE.  WHEN NO SPEND EXISTS ON THAT DATE THE CREDIT IS      *
001500*   DIVIDED EQUALLY AMONG THE ACTIVE CHANNELS.                  *
001600*                                                               *
001700*****************************************************************
001800* CHANGE LOG.                                                   *
001900*---------------------------------------------------------------*
002000* 02/04/88  RE   ORIGINAL WRITTEN - VENCIMIENTO BROWSE.         *
002100* 06/14/89  DFK  CONVERTED BROWSE TO SEQUENTIAL SPEND SCAN.     *
002200* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002300* 11/11/95  TM   REPOINTED TO SPEND-SHARE ALLOCATOR, MKT-100.   *
002400* 03/02/03  CO   ADDED EQUAL-SPLIT FALLBACK FOR ZERO-SPEND DAYS.*
002500* 05/28/06  CO   ADDED ALLOCATION SHARE SUMMARY PRINT STEP.     *
002600* 09/19/08  CO   3110 NEVER CHECKED THE RUN DATE RANGE - EVERY  *
002700*                ORDER ON FILE WAS BEING SPLIT REGARDLESS OF    *
002800*                RUN WINDOW.  ADDED LK-START-DATE/LK-END-DATE   *
002900*                GUARD, TICKET MKT-141.                         *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS VALID-CHANNEL IS "META" "GOOGLE" "BING" "PINTEREST".
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT WORK-ADSPEND-IN  ASSIGN TO WKADSPND
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT WORK-ORDERS2-IN  ASSIGN TO WKORDER2
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT ATTR-EVENT-OUT   ASSIGN TO ATTREVNT
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT ALLOC-SHARE-RPT  ASSIGN TO ALLOCRPT
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  WORK-ADSPEND-IN
005100     RECORDING MODE IS F.
005200 01  WORK-ADSPEND-REC.
005300     05  WA-DATE                       PIC 9(08).
005400     05  FILLER                        PIC X(01).
005500     05  WA-CHANNEL                    PIC X(10).
005600     05  FILLER                        PIC X(01).
005700     05  WA-CAMPAIGN-ID                PIC X(12).
005800     05  FILLER                        PIC X(01).
005900     05  WA-CAMPAIGN-NM                PIC X(30).
006000     05  FILLER                        PIC X(01).
006100     05  WA-SPEND                      PIC S9(7)V99.
006200     05  FILLER                        PIC X(01).
006300     05  WA-IMPRESSIONS                PIC 9(09).
006400     05  FILLER                        PIC X(01).
006500     05  WA-CLICKS                     PIC 9(07).
006600 FD  WORK-ORDERS2-IN
006700     RECORDING MODE IS F.
006800 01  WORK-ORDERS2-REC.
006900     05  WQ-ID                         PIC X(12).
007000     05  WQ-SOURCE                     PIC X(04).
007100     05  WQ-NAME                       PIC X(12).
007200     05  WQ-DATE                       PIC 9(08).
007300     05  WQ-REVENUE                    PIC S9(7)V99.
007400     05  WQ-NEW-CUST-FLAG              PIC X(01).
007500     05  WQ-CANCELLED                  PIC X(01).
007600     05  WQ-FIN-STATUS                 PIC X(10).
007700     05  WQ-TOTAL-PRICE                PIC S9(7)V99.
007800     05  WQ-NET-REVENUE                PIC S9(7)V99.
007900     05  WQ-NET-PRESENT                PIC X(01).
008000     05  WQ-CLICK-ID                   PIC X(20).
008100     05  WQ-UTM-SOURCE                 PIC X(10).
008200     05  WQ-UTM-MEDIUM                 PIC X(10).
008300     05  WQ-UTM-CAMPAIGN               PIC X(12).
008400     05  WQ-CLICK-ATTR                 PIC X(01).
008500     05  FILLER                        PIC X(08).
008600 FD  ATTR-EVENT-OUT
008700     RECORDING MODE IS F.
008800 01  ATTR-EVENT-REC.
008900     05  ATR-ORDER-ID                  PIC X(12).
009000     05  ATR-CHANNEL                   PIC X(10).
009100     05  ATR-CAMPAIGN-ID               PIC X(12).
009200     05  ATR-COST-CENTER               PIC X(30).
009300     05  ATR-WEIGHT                    PIC S9(1)V9(6).
009400     05  ATR-ALLOC-REV                 PIC S9(7)V99.
009500     05  ATR-EVENT-DATE                PIC 9(08).
009600     05  ATR-RUN-ID                    PIC X(16).
009700     05  FILLER                        PIC X(08).
009800 FD  ALLOC-SHARE-RPT
009900     RECORDING MODE IS F.
010000 01  ALLOC-PRINT-LINE                  PIC X(80).
010100 WORKING-STORAGE SECTION.
010200 01  WS-SWITCHES.
010300     05  WS-EOF-SW                     PIC X(01) VALUE "N".
010400         88  WS-EOF                        VALUE "Y".
010500     05  FILLER                        PIC X(09).
010600 01  WS-COUNTS.
010700     05  WS-CNT-EVENTS                 PIC 9(07) COMP VALUE 0.
010800     05  WS-CNT-ORDERS-SPLIT           PIC 9(07) COMP VALUE 0.
010900 01  WS-TABLE-SIZES.
011000     05  WS-DATE-COUNT                 PIC 9(05) COMP VALUE 0.
011100 01  WS-CHANNEL-LIST-LITERAL           PIC X(40)
011200         VALUE "META      GOOGLE    BING      PINTEREST ".
011300 01  WS-CHANNEL-LIST REDEFINES WS-CHANNEL-LIST-LITERAL.
011400     05  WS-CHANNEL-NAME OCCURS 4 TIMES PIC X(10).
011500 01  WS-CHANNEL-ACCUM.
011600     05  WS-CHAN-TOTAL OCCURS 4 TIMES  PIC S9(9)V99
011700             INDEXED BY CH-IDX.
011800 01  WS-CHANNEL-ACTIVE.
011900     05  WS-CHAN-ACTIVE-FLAG OCCURS 4 TIMES PIC X(01).
012000         88  WS-CHAN-IS-ACTIVE             VALUE "Y".
012100 01  WS-CHANNEL-ALLOC.
012200     05  WS-CHAN-ALLOC-TOTAL OCCURS 4 TIMES PIC S9(9)V99.
012300 01  WS-NUM-ACTIVE-CHANNELS             PIC 9(01) COMP VALUE 0.
012400 01  WS-GRAND-TOTAL-SPEND               PIC S9(9)V99
012500         VALUE 0.
012600 01  WS-GRAND-TOTAL-ALLOC                PIC S9(9)V99
012700         VALUE 0.
012800 01  WS-DATE-TABLE.
012900     05  WS-DT-ENTRY OCCURS 400 TIMES
013000             INDEXED BY DT-IDX DT-SRCH-IDX.
013100         10  WS-DT-DATE                PIC 9(08).
013200         10  WS-DT-SPEND OCCURS 4 TIMES PIC S9(9)V99.
013300         10  WS-DT-TOTAL                PIC S9(9)V99.
013400 01  WS-WORK-FIELDS.
013500     05  WS-ORDER-REVENUE              PIC S9(7)V99.
013600     05  WS-WEIGHT                     PIC S9(1)V9(6).
013700     05  WS-ALLOC-REV                  PIC S9(7)V99.
013800     05  WS-DATE-FOUND-SW              PIC X(01) VALUE "N".
013900         88  WS-DATE-FOUND                 VALUE "Y".
014000 01  WS-CHANNEL-NUM-VIEW.
014100     05  WS-CHANNEL-NUM                PIC 9(01).
014200 01  WS-CHANNEL-NUM-OVERLAY REDEFINES WS-CHANNEL-NUM-VIEW.
014300     05  WS-CHANNEL-NUM-X              PIC X(01).
014400 01  WS-ORDER-DATE-VIEW.
014500     05  WS-OD-DATE                    PIC 9(08).
014600 01  WS-ORDER-DATE-PARTS REDEFINES WS-ORDER-DATE-VIEW.
014700     05  WS-OD-CCYY                    PIC 9(04).
014800     05  WS-OD-MMDD                    PIC 9(04).
014900 01  WS-PRINT-FIELDS.
015000     05  WS-PRT-LABEL                  PIC X(20).
015100     05  WS-PRT-CHANNEL                PIC X(10).
015200     05  WS-PRT-SHARE                  PIC Z9.9(4).
015300 LINKAGE SECTION.
015400 01  LK-RUN-ID                         PIC X(16).
015500 01  LK-START-DATE                     PIC 9(08).
015600 01  LK-END-DATE                       PIC 9(08).
015700 01  LK-CNT-EVENTS                     PIC 9(07) COMP.
015800 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
015900         LK-CNT-EVENTS.
016000 0100-MAIN-LINE.
016100     PERFORM 1000-OPEN-AND-LOAD-THRU-EXIT.
016200     PERFORM 2000-BUILD-CHANNEL-SET-THRU-EXIT.
016300     PERFORM 3100-PROCESS-ORDERS-THRU-EXIT.
016400     PERFORM 5000-PRINT-ALLOC-SHARES-THRU-EXIT.
016500     MOVE WS-CNT-EVENTS TO LK-CNT-EVENTS.
016600     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
016700     GOBACK.
016800 1000-OPEN-AND-LOAD-THRU-EXIT.
016900     OPEN INPUT WORK-ADSPEND-IN WORK-ORDERS2-IN.
017000     OPEN EXTEND ATTR-EVENT-OUT.
017100     OPEN OUTPUT ALLOC-SHARE-RPT.
017200     PERFORM 1100-LOAD-SPEND-THRU-EXIT.
017300 1000-EXIT.
017400     EXIT.
017500*---------------------------------------------------------------*
017600* 1100 SERIES - LOAD DAILY SPEND TOTALS PER CHANNEL INTO A      *
017700* DATE-KEYED TABLE.                                             *
017800*---------------------------------------------------------------*
017900 1100-LOAD-SPEND-THRU-EXIT.
018000     MOVE "N" TO WS-EOF-SW.
018100     PERFORM 1110-READ-SPEND-THRU-EXIT UNTIL WS-EOF.
018200 1100-EXIT.
018300     EXIT.
018400 1110-READ-SPEND-THRU-EXIT.
018500     READ WORK-ADSPEND-IN
018600         AT END MOVE "Y" TO WS-EOF-SW
018700         NOT AT END
018800             PERFORM 1200-POST-SPEND-THRU-EXIT
018900     END-READ.
019000 1110-EXIT.
019100     EXIT.
019200 1200-POST-SPEND-THRU-EXIT.
019300     MOVE "N" TO WS-DATE-FOUND-SW.
019400     IF WS-DATE-COUNT > 0
019500         SET DT-SRCH-IDX TO 1
019600         SEARCH WS-DT-ENTRY VARYING DT-SRCH-IDX
019700             AT END NEXT SENTENCE
019800             WHEN DT-SRCH-IDX > WS-DATE-COUNT
019900                 NEXT SENTENCE
020000             WHEN WS-DT-DATE (DT-SRCH-IDX) = WA-DATE
020100                 MOVE "Y" TO WS-DATE-FOUND-SW
020200                 SET DT-IDX TO DT-SRCH-IDX
020300         END-SEARCH
020400     END-IF.
020500     IF WS-DATE-FOUND-SW = "N"
020600         ADD 1 TO WS-DATE-COUNT
020700         SET DT-IDX TO WS-DATE-COUNT
020800         MOVE WA-DATE TO WS-DT-DATE (DT-IDX)
020900         MOVE 0 TO WS-DT-TOTAL (DT-IDX)
021000         MOVE 0 TO WS-DT-SPEND (DT-IDX 1)
021100         MOVE 0 TO WS-DT-SPEND (DT-IDX 2)
021200         MOVE 0 TO WS-DT-SPEND (DT-IDX 3)
021300         MOVE 0 TO WS-DT-SPEND (DT-IDX 4)
021400     END-IF.
021500     PERFORM 1300-FIND-CHANNEL-NUM-THRU-EXIT.
021600     IF WS-CHANNEL-NUM > 0
021700         ADD WA-SPEND TO WS-DT-SPEND (DT-IDX WS-CHANNEL-NUM)
021800         ADD WA-SPEND TO WS-DT-TOTAL (DT-IDX)
021900         ADD WA-SPEND TO WS-CHAN-TOTAL (WS-CHANNEL-NUM)
022000         ADD WA-SPEND TO WS-GRAND-TOTAL-SPEND
022100     END-IF.
022200 1200-EXIT.
022300     EXIT.
022400 1300-FIND-CHANNEL-NUM-THRU-EXIT.
022500     MOVE 0 TO WS-CHANNEL-NUM.
022600     SET CH-IDX TO 1
022700     SEARCH WS-CHANNEL-NAME VARYING CH-IDX
022800         AT END NEXT SENTENCE
022900         WHEN CH-IDX > 4
023000             NEXT SENTENCE
023100         WHEN WS-CHANNEL-NAME (CH-IDX) = WA-CHANNEL
023200             SET WS-CHANNEL-NUM TO CH-IDX
023300     END-SEARCH.
023400 1300-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------*
023700* 2000 SERIES - DECIDE WHICH CHANNELS ARE ACTIVE FOR THE RUN.   *
023800* A CHANNEL IS ACTIVE WHEN IT SHOWS ANY SPEND OVER THE RANGE;   *
023900* IF NONE DO, ALL FOUR STANDARD CHANNELS ARE TREATED AS ACTIVE. *
024000*---------------------------------------------------------------*
024100 2000-BUILD-CHANNEL-SET-THRU-EXIT.
024200     MOVE 0 TO WS-NUM-ACTIVE-CHANNELS.
024300     SET CH-IDX TO 1
024400     PERFORM 2100-FLAG-CHANNEL-THRU-EXIT
024500         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
024600     IF WS-NUM-ACTIVE-CHANNELS = 0
024700         MOVE 4 TO WS-NUM-ACTIVE-CHANNELS
024800         MOVE "Y" TO WS-CHAN-ACTIVE-FLAG (1)
024900         MOVE "Y" TO WS-CHAN-ACTIVE-FLAG (2)
025000         MOVE "Y" TO WS-CHAN-ACTIVE-FLAG (3)
025100         MOVE "Y" TO WS-CHAN-ACTIVE-FLAG (4)
025200     END-IF.
025300 2000-EXIT.
025400     EXIT.
025500 2100-FLAG-CHANNEL-THRU-EXIT.
025600     IF WS-CHAN-TOTAL (CH-IDX) > 0
025700         MOVE "Y" TO WS-CHAN-ACTIVE-FLAG (CH-IDX)
025800         ADD 1 TO WS-NUM-ACTIVE-CHANNELS
025900     ELSE
026000         MOVE "N" TO WS-CHAN-ACTIVE-FLAG (CH-IDX)
026100     END-IF.
026200 2100-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500* 3100 SERIES - READ EVERY NON-CLICK-ATTRIBUTED ORDER AND       *
026600* SPLIT ITS REVENUE ACROSS THE ACTIVE CHANNELS.  BUSINESS       *
026700* RULE 4.                                                       *
026800*---------------------------------------------------------------*
026900 3100-PROCESS-ORDERS-THRU-EXIT.
027000     MOVE "N" TO WS-EOF-SW.
027100     PERFORM 3110-READ-ORDER2-THRU-EXIT UNTIL WS-EOF.
027200 3100-EXIT.
027300     EXIT.
027400 3110-READ-ORDER2-THRU-EXIT.
027500     READ WORK-ORDERS2-IN
027600         AT END MOVE "Y" TO WS-EOF-SW
027700         NOT AT END
027800             IF WQ-CLICK-ATTR NOT = "Y" AND
027900                WQ-DATE >= LK-START-DATE AND
028000                WQ-DATE <= LK-END-DATE
028100                 PERFORM 3200-SPLIT-ONE-ORDER-THRU-EXIT
028200             END-IF
028300     END-READ.
028400 3110-EXIT.
028500     EXIT.
028600 3200-SPLIT-ONE-ORDER-THRU-EXIT.
028700     IF WQ-NET-PRESENT = "Y"
028800         MOVE WQ-NET-REVENUE TO WS-ORDER-REVENUE
028900     ELSE
029000         MOVE WQ-REVENUE     TO WS-ORDER-REVENUE
029100     END-IF.
029200     MOVE "N" TO WS-DATE-FOUND-SW.
029300     IF WS-DATE-COUNT > 0
029400         SET DT-SRCH-IDX TO 1
029500         SEARCH WS-DT-ENTRY VARYING DT-SRCH-IDX
029600             AT END NEXT SENTENCE
029700             WHEN DT-SRCH-IDX > WS-DATE-COUNT
029800                 NEXT SENTENCE
029900             WHEN WS-DT-DATE (DT-SRCH-IDX) = WQ-DATE
030000                 MOVE "Y" TO WS-DATE-FOUND-SW
030100                 SET DT-IDX TO DT-SRCH-IDX
030200         END-SEARCH
030300     END-IF.
030400     PERFORM 3300-CREDIT-CHANNEL-THRU-EXIT
030500         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
030600     ADD 1 TO WS-CNT-ORDERS-SPLIT.
030700 3200-EXIT.
030800     EXIT.
030900 3300-CREDIT-CHANNEL-THRU-EXIT.
031000     IF WS-CHAN-IS-ACTIVE (CH-IDX)
031100         IF WS-DATE-FOUND-SW = "Y" AND
031200            WS-DT-TOTAL (DT-IDX) > 0
031300             COMPUTE WS-WEIGHT ROUNDED =
031400                 WS-DT-SPEND (DT-IDX CH-IDX) /
031500                 WS-DT-TOTAL (DT-IDX)
031600         ELSE
031700             COMPUTE WS-WEIGHT ROUNDED =
031800                 1 / WS-NUM-ACTIVE-CHANNELS
031900         END-IF
032000         IF WS-WEIGHT > 0
032100             COMPUTE WS-ALLOC-REV ROUNDED =
032200                 WS-WEIGHT * WS-ORDER-REVENUE
032300             MOVE WQ-ID              TO ATR-ORDER-ID
032400             MOVE WS-CHANNEL-NAME (CH-IDX) TO ATR-CHANNEL
032500             MOVE SPACES             TO ATR-CAMPAIGN-ID
032600             MOVE SPACES             TO ATR-COST-CENTER
032700             MOVE WS-WEIGHT          TO ATR-WEIGHT
032800             MOVE WS-ALLOC-REV       TO ATR-ALLOC-REV
032900             MOVE WQ-DATE            TO ATR-EVENT-DATE
033000             MOVE LK-RUN-ID          TO ATR-RUN-ID
033100             WRITE ATTR-EVENT-REC
033200             ADD WS-ALLOC-REV TO WS-CHAN-ALLOC-TOTAL (CH-IDX)
033300             ADD WS-ALLOC-REV TO WS-GRAND-TOTAL-ALLOC
033400             ADD 1 TO WS-CNT-EVENTS
033500         END-IF
033600     END-IF.
033700 3300-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000* 5000 SERIES - PRINT THE PER-CHANNEL ALLOCATION SHARE OF THE   *
034100* FRACTIONAL CREDIT JUST WRITTEN.                               *
034200*---------------------------------------------------------------*
034300 5000-PRINT-ALLOC-SHARES-THRU-EXIT.
034400     MOVE SPACES TO ALLOC-PRINT-LINE.
034500     STRING "ALLOCATION SHARE SUMMARY - RUN " LK-RUN-ID
034600             DELIMITED BY SIZE INTO ALLOC-PRINT-LINE.
034700     WRITE ALLOC-PRINT-LINE.
034800     PERFORM 5100-PRINT-ONE-SHARE-THRU-EXIT
034900         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
035000 5000-EXIT.
035100     EXIT.
035200 5100-PRINT-ONE-SHARE-THRU-EXIT.
035300     MOVE SPACES TO WS-PRINT-FIELDS.
035400     MOVE "CHANNEL SHARE"     TO WS-PRT-LABEL.
035500     MOVE WS-CHANNEL-NAME (CH-IDX) TO WS-PRT-CHANNEL.
035600     IF WS-GRAND-TOTAL-ALLOC > 0
035700         COMPUTE WS-PRT-SHARE ROUNDED =
035800             WS-CHAN-ALLOC-TOTAL (CH-IDX) / WS-GRAND-TOTAL-ALLOC
035900     ELSE
036000         COMPUTE WS-PRT-SHARE ROUNDED =
036100             WS-CHAN-ALLOC-TOTAL (CH-IDX) / 1
036200     END-IF.
036300     MOVE SPACES TO ALLOC-PRINT-LINE.
036400     STRING WS-PRT-LABEL DELIMITED BY SIZE
036500            WS-PRT-CHANNEL DELIMITED BY SIZE
036600            WS-PRT-SHARE DELIMITED BY SIZE
036700            INTO ALLOC-PRINT-LINE.
036800     WRITE ALLOC-PRINT-LINE.
036900 5100-EXIT.
037000     EXIT.
037100 9900-CLOSE-FILES-THRU-EXIT.
037200     CLOSE WORK-ADSPEND-IN WORK-ORDERS2-IN
037300           ATTR-EVENT-OUT ALLOC-SHARE-RPT.
037400 9900-EXIT.
037500     EXIT.
