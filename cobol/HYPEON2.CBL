000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON2.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  09/22/1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON2 - ORDER RECONCILIATION AND CLICK-ID ATTRIBUTION.    *
001100*   FOR EVERY ORDER, NETS SALES AGAINST REFUNDS FROM ITS         *
001200*   TRANSACTIONS, WRITES AN AUDIT RECORD, THEN CREDITS 100      *
001300*   PERCENT OF THE ORDER REVENUE TO THE CHANNEL BEHIND A        *
001400*   MATCHING AD CLICK WHEN ONE EXISTS.  ORDERS NOT SO CREDITED  *
001500*   ARE PASSED ALONG FOR THE FRACTIONAL ALLOCATION STEP.        *
001600*                                                               *
001700*****************************************************************
001800* CHANGE LOG.                                                   *
001900*---------------------------------------------------------------*
002000* 09/22/87  RE   ORIGINAL WRITTEN - VENTA STOCK DECREMENT.      *
002100* 06/14/89  DFK  ADDED CLIENTE CROSS REFERENCE LOOKUP.          *
002200* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002300* 11/11/95  TM   REPOINTED TO ORDER RECONCILIATION, PROJ MKT-100*
002400* 02/19/97  TM   ADDED CLICK-ID ATTRIBUTION PASS.               *
002500* 07/17/01  CO   ADDED REFUND/CANCEL/VOID OVERRIDE RULES.       *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     CLASS SUCCESS-STATUS IS "SUCCESS".
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT WORK-ORDERS-IN   ASSIGN TO WKORDERS
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700     SELECT WORK-TXN-IN      ASSIGN TO WKTXN
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT WORK-CLICKS-IN   ASSIGN TO WKCLICKS
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT AUDIT-OUT        ASSIGN TO AUDITOUT
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT ATTR-EVENT-OUT   ASSIGN TO ATTREVNT
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT WORK-ORDERS2-OUT ASSIGN TO WKORDER2
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  WORK-ORDERS-IN
005000     RECORDING MODE IS F.
005100 01  WORK-ORDERS-REC.
005200     05  WO-ID                         PIC X(12).
005300     05  WO-SOURCE                     PIC X(04).
005400     05  WO-NAME                       PIC X(12).
005500     05  WO-DATE                       PIC 9(08).
005600     05  WO-REVENUE                    PIC S9(7)V99.
005700     05  WO-NEW-CUST-FLAG              PIC X(01).
005800     05  WO-CANCELLED                  PIC X(01).
005900     05  WO-FIN-STATUS                 PIC X(10).
006000     05  WO-TOTAL-PRICE                PIC S9(7)V99.
006100     05  WO-NET-REVENUE                PIC S9(7)V99.
006200     05  WO-NET-PRESENT                PIC X(01).
006300     05  WO-CLICK-ID                   PIC X(20).
006400     05  WO-UTM-SOURCE                 PIC X(10).
006500     05  WO-UTM-MEDIUM                 PIC X(10).
006600     05  WO-UTM-CAMPAIGN               PIC X(12).
006700     05  FILLER                        PIC X(08).
006800 FD  WORK-TXN-IN
006900     RECORDING MODE IS F.
007000 01  WORK-TXN-REC.
007100     05  WT-ORDER-ID                   PIC X(12).
007200     05  WT-KIND                       PIC X(10).
007300     05  WT-STATUS                     PIC X(10).
007400     05  WT-AMOUNT                     PIC S9(7)V99.
007500     05  FILLER                        PIC X(08).
007600 FD  WORK-CLICKS-IN
007700     RECORDING MODE IS F.
007800 01  WORK-CLICKS-REC.
007900     05  WC-CLICK-ID                   PIC X(20).
008000     05  WC-DATE                       PIC 9(08).
008100     05  WC-CAMPAIGN-ID                PIC X(12).
008200     05  WC-CAMPAIGN-NM                PIC X(30).
008300     05  WC-CHANNEL                    PIC X(10).
008400     05  FILLER                        PIC X(10).
008500 FD  AUDIT-OUT
008600     RECORDING MODE IS F.
008700 01  AUDIT-REC.
008800     05  AUD-ORDER-ID                  PIC X(12).
008900     05  AUD-NET-REVENUE               PIC S9(7)V99.
009000     05  AUD-DIFF                      PIC S9(7)V99.
009100     05  AUD-NOTE                      PIC X(16).
009200     05  FILLER                        PIC X(10).
009300 FD  ATTR-EVENT-OUT
009400     RECORDING MODE IS F.
009500 01  ATTR-EVENT-REC.
009600     05  ATR-ORDER-ID                  PIC X(12).
009700     05  ATR-CHANNEL                   PIC X(10).
009800     05  ATR-CAMPAIGN-ID               PIC X(12).
009900     05  ATR-COST-CENTER               PIC X(30).
010000     05  ATR-WEIGHT                    PIC S9(1)V9(6).
010100     05  ATR-ALLOC-REV                 PIC S9(7)V99.
010200     05  ATR-EVENT-DATE                PIC 9(08).
010300     05  ATR-RUN-ID                    PIC X(16).
010400     05  FILLER                        PIC X(08).
010500 FD  WORK-ORDERS2-OUT
010600     RECORDING MODE IS F.
010700 01  WORK-ORDERS2-REC                  PIC X(137).
010800 WORKING-STORAGE SECTION.
010900 01  WS-SWITCHES.
011000     05  WS-EOF-SW                     PIC X(01) VALUE "N".
011100         88  WS-EOF                        VALUE "Y".
011200     05  FILLER                        PIC X(09).
011300 01  WS-COUNTS.
011400     05  WS-CNT-RECONCILED             PIC 9(07) COMP VALUE 0.
011500     05  WS-CNT-CLICK-ATTR             PIC 9(07) COMP VALUE 0.
011600 01  WS-COUNTS-OVERLAY REDEFINES WS-COUNTS.
011700     05  WS-COUNT-TBL OCCURS 2 TIMES  PIC 9(07) COMP.
011800 01  WS-TABLE-SIZES.
011900     05  WS-ORDER-COUNT                PIC 9(05) COMP VALUE 0.
012000     05  WS-TXN-COUNT                  PIC 9(05) COMP VALUE 0.
012100     05  WS-CLICK-COUNT                PIC 9(05) COMP VALUE 0.
012200 01  WS-ORDER-TABLE.
012300     05  WS-ORD-ENTRY OCCURS 6000 TIMES
012400             INDEXED BY WO-IDX.
012500         10  WS-ORD-ID                 PIC X(12).
012600         10  WS-ORD-SOURCE             PIC X(04).
012700         10  WS-ORD-NAME               PIC X(12).
012800         10  WS-ORD-DATE               PIC 9(08).
012900         10  WS-ORD-REVENUE            PIC S9(7)V99.
013000         10  WS-ORD-NEW-CUST-FLAG      PIC X(01).
013100         10  WS-ORD-CANCELLED          PIC X(01).
013200         10  WS-ORD-FIN-STATUS         PIC X(10).
013300         10  WS-ORD-TOTAL-PRICE        PIC S9(7)V99.
013400         10  WS-ORD-NET-REVENUE        PIC S9(7)V99.
013500         10  WS-ORD-NET-PRESENT        PIC X(01).
013600         10  WS-ORD-CLICK-ID           PIC X(20).
013700         10  WS-ORD-UTM-SOURCE         PIC X(10).
013800         10  WS-ORD-UTM-MEDIUM         PIC X(10).
013900         10  WS-ORD-UTM-CAMPAIGN       PIC X(12).
014000         10  WS-ORD-CLICK-ATTR         PIC X(01).
014100             88  WS-ORD-IS-CLICK-ATTR      VALUE "Y".
014200         10  WS-ORD-PREV-NET-REVENUE   PIC S9(7)V99.
014300 01  WS-TXN-TABLE.
014400     05  WS-TXN-ENTRY OCCURS 20000 TIMES
014500             INDEXED BY TX-IDX.
014600         10  WS-TXN-ORDER-ID           PIC X(12).
014700         10  WS-TXN-KIND               PIC X(10).
014800         10  WS-TXN-STATUS             PIC X(10).
014900         10  WS-TXN-AMOUNT             PIC S9(7)V99.
015000 01  WS-CLICK-TABLE.
015100     05  WS-CLK-ENTRY OCCURS 5000 TIMES
015200             INDEXED BY CK-IDX.
015300         10  WS-CLK-CLICK-ID           PIC X(20).
015400         10  WS-CLK-DATE               PIC 9(08).
015500         10  WS-CLK-CAMPAIGN-ID        PIC X(12).
015600         10  WS-CLK-CAMPAIGN-NM        PIC X(30).
015700         10  WS-CLK-CHANNEL            PIC X(10).
015800 01  WS-RECON-WORK.
015900     05  WS-SALES                      PIC S9(7)V99 VALUE 0.
016000     05  WS-REFUNDS                    PIC S9(7)V99 VALUE 0.
016100     05  WS-COMPUTED-NET               PIC S9(7)V99 VALUE 0.
016200     05  WS-HAS-TXN-SW                 PIC X(01) VALUE "N".
016300         88  WS-HAS-TXN                    VALUE "Y".
016400 01  WS-RECON-OVERLAY REDEFINES WS-RECON-WORK.
016500     05  WS-RECON-NUMERICS OCCURS 3 TIMES PIC S9(7)V99.
016600     05  FILLER                        PIC X(01).
016700 01  WS-DATE-VIEW.
016800     05  WS-CHK-DATE                   PIC 9(08).
016900     05  WS-CHK-DATE-PARTS REDEFINES WS-CHK-DATE.
017000         10  WS-CHK-CCYY               PIC 9(04).
017100         10  WS-CHK-MMDD               PIC 9(04).
017200 LINKAGE SECTION.
017300 01  LK-RUN-ID                         PIC X(16).
017400 01  LK-START-DATE                     PIC 9(08).
017500 01  LK-END-DATE                       PIC 9(08).
017600 01  LK-CNT-RECONCILED                 PIC 9(07) COMP.
017700 01  LK-CNT-CLICK-ATTR                 PIC 9(07) COMP.
017800 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
017900         LK-CNT-RECONCILED LK-CNT-CLICK-ATTR.
018000 0100-MAIN-LINE.
018100     PERFORM 1000-OPEN-AND-LOAD-THRU-EXIT.
018200     PERFORM 3000-RECONCILE-ORDER-THRU-EXIT
018300         VARYING WO-IDX FROM 1 BY 1
018400         UNTIL WO-IDX > WS-ORDER-COUNT.
018500     PERFORM 4000-CLICK-ATTR-THRU-EXIT
018600         VARYING WO-IDX FROM 1 BY 1
018700         UNTIL WO-IDX > WS-ORDER-COUNT.
018800     PERFORM 6000-SPILL-ORDERS-THRU-EXIT
018900         VARYING WO-IDX FROM 1 BY 1
019000         UNTIL WO-IDX > WS-ORDER-COUNT.
019100     MOVE WS-CNT-RECONCILED TO LK-CNT-RECONCILED.
019200     MOVE WS-CNT-CLICK-ATTR TO LK-CNT-CLICK-ATTR.
019300     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
019400     GOBACK.
019500 1000-OPEN-AND-LOAD-THRU-EXIT.
019600     OPEN INPUT WORK-ORDERS-IN WORK-TXN-IN WORK-CLICKS-IN.
019700     OPEN OUTPUT AUDIT-OUT ATTR-EVENT-OUT WORK-ORDERS2-OUT.
019800     PERFORM 1100-LOAD-ORDERS-THRU-EXIT.
019900     PERFORM 1200-LOAD-TXN-THRU-EXIT.
020000     PERFORM 1300-LOAD-CLICKS-THRU-EXIT.
020100 1000-EXIT.
020200     EXIT.
020300 1100-LOAD-ORDERS-THRU-EXIT.
020400     MOVE "N" TO WS-EOF-SW.
020500     PERFORM 1110-READ-ORDER-THRU-EXIT UNTIL WS-EOF.
020600 1100-EXIT.
020700     EXIT.
020800 1110-READ-ORDER-THRU-EXIT.
020900     READ WORK-ORDERS-IN
021000         AT END MOVE "Y" TO WS-EOF-SW
021100         NOT AT END
021200             ADD 1 TO WS-ORDER-COUNT
021300             SET WO-IDX TO WS-ORDER-COUNT
021400             MOVE WO-ID           TO WS-ORD-ID (WO-IDX)
021500             MOVE WO-SOURCE       TO WS-ORD-SOURCE (WO-IDX)
021600             MOVE WO-NAME         TO WS-ORD-NAME (WO-IDX)
021700             MOVE WO-DATE         TO WS-ORD-DATE (WO-IDX)
021800             MOVE WO-REVENUE      TO WS-ORD-REVENUE (WO-IDX)
021900             MOVE WO-NEW-CUST-FLAG
022000                 TO WS-ORD-NEW-CUST-FLAG (WO-IDX)
022100             MOVE WO-CANCELLED    TO WS-ORD-CANCELLED (WO-IDX)
022200             MOVE WO-FIN-STATUS   TO WS-ORD-FIN-STATUS (WO-IDX)
022300             MOVE WO-TOTAL-PRICE
022400                 TO WS-ORD-TOTAL-PRICE (WO-IDX)
022500             MOVE WO-NET-REVENUE
022600                 TO WS-ORD-NET-REVENUE (WO-IDX)
022700             MOVE WO-NET-REVENUE
022800                 TO WS-ORD-PREV-NET-REVENUE (WO-IDX)
022900             MOVE WO-NET-PRESENT
023000                 TO WS-ORD-NET-PRESENT (WO-IDX)
023100             MOVE WO-CLICK-ID     TO WS-ORD-CLICK-ID (WO-IDX)
023200             MOVE WO-UTM-SOURCE   TO WS-ORD-UTM-SOURCE (WO-IDX)
023300             MOVE WO-UTM-MEDIUM   TO WS-ORD-UTM-MEDIUM (WO-IDX)
023400             MOVE WO-UTM-CAMPAIGN
023500                 TO WS-ORD-UTM-CAMPAIGN (WO-IDX)
023600             MOVE "N"             TO WS-ORD-CLICK-ATTR (WO-IDX)
023700     END-READ.
023800 1110-EXIT.
023900     EXIT.
024000 1200-LOAD-TXN-THRU-EXIT.
024100     MOVE "N" TO WS-EOF-SW.
024200     PERFORM 1210-READ-TXN-THRU-EXIT UNTIL WS-EOF.
024300 1200-EXIT.
024400     EXIT.
024500 1210-READ-TXN-THRU-EXIT.
024600     READ WORK-TXN-IN
024700         AT END MOVE "Y" TO WS-EOF-SW
024800         NOT AT END
024900             ADD 1 TO WS-TXN-COUNT
025000             SET TX-IDX TO WS-TXN-COUNT
025100             MOVE WT-ORDER-ID TO WS-TXN-ORDER-ID (TX-IDX)
025200             MOVE WT-KIND     TO WS-TXN-KIND (TX-IDX)
025300             MOVE WT-STATUS   TO WS-TXN-STATUS (TX-IDX)
025400             MOVE WT-AMOUNT   TO WS-TXN-AMOUNT (TX-IDX)
025500     END-READ.
025600 1210-EXIT.
025700     EXIT.
025800 1300-LOAD-CLICKS-THRU-EXIT.
025900     MOVE "N" TO WS-EOF-SW.
026000     PERFORM 1310-READ-CLICKS-THRU-EXIT UNTIL WS-EOF.
026100 1300-EXIT.
026200     EXIT.
026300 1310-READ-CLICKS-THRU-EXIT.
026400     READ WORK-CLICKS-IN
026500         AT END MOVE "Y" TO WS-EOF-SW
026600         NOT AT END
026700             ADD 1 TO WS-CLICK-COUNT
026800             SET CK-IDX TO WS-CLICK-COUNT
026900             MOVE WC-CLICK-ID    TO WS-CLK-CLICK-ID (CK-IDX)
027000             MOVE WC-DATE        TO WS-CLK-DATE (CK-IDX)
027100             MOVE WC-CAMPAIGN-ID TO WS-CLK-CAMPAIGN-ID (CK-IDX)
027200             MOVE WC-CAMPAIGN-NM
027300                 TO WS-CLK-CAMPAIGN-NM (CK-IDX)
027400             MOVE WC-CHANNEL     TO WS-CLK-CHANNEL (CK-IDX)
027500     END-READ.
027600 1310-EXIT.
027700     EXIT.
027800*---------------------------------------------------------------*
027900* 3000 SERIES - RECONCILE ONE ORDER'S TRANSACTIONS TO A NET     *
028000* REVENUE FIGURE AND WRITE THE AUDIT RECORD.  BUSINESS RULE 1.  *
028100*---------------------------------------------------------------*
028200 3000-RECONCILE-ORDER-THRU-EXIT.
028300     MOVE 0 TO WS-SALES WS-REFUNDS.
028400     MOVE "N" TO WS-HAS-TXN-SW.
028500     PERFORM 3100-SUM-TXN-THRU-EXIT
028600         VARYING TX-IDX FROM 1 BY 1
028700         UNTIL TX-IDX > WS-TXN-COUNT.
028800     COMPUTE WS-COMPUTED-NET = WS-SALES - WS-REFUNDS.
028900     IF WS-HAS-TXN-SW = "N" AND
029000        (WS-ORD-FIN-STATUS (WO-IDX) = "REFUNDED  " OR
029100         WS-ORD-FIN-STATUS (WO-IDX) = "VOIDED    ")
029200         MOVE 0 TO WS-COMPUTED-NET
029300     END-IF.
029400     IF WS-ORD-CANCELLED (WO-IDX) = "Y"
029500         MOVE 0 TO WS-COMPUTED-NET
029600     END-IF.
029700     IF WS-HAS-TXN-SW = "Y"
029800         MOVE WS-COMPUTED-NET TO WS-ORD-NET-REVENUE (WO-IDX)
029900         MOVE "Y" TO WS-ORD-NET-PRESENT (WO-IDX)
030000     END-IF.
030100     MOVE WS-ORD-ID (WO-IDX)          TO AUD-ORDER-ID.
030200     MOVE WS-ORD-NET-REVENUE (WO-IDX) TO AUD-NET-REVENUE.
030300     COMPUTE AUD-DIFF = WS-ORD-NET-REVENUE (WO-IDX) -
030400         WS-ORD-PREV-NET-REVENUE (WO-IDX).
030500     EVALUATE TRUE
030600         WHEN WS-HAS-TXN-SW = "N"
030700             MOVE "NO-TRANSACTIONS" TO AUD-NOTE
030800         WHEN WS-REFUNDS > 0
030900             MOVE "REFUNDS"         TO AUD-NOTE
031000         WHEN WS-ORD-CANCELLED (WO-IDX) = "Y"
031100             MOVE "CANCELLED"       TO AUD-NOTE
031200         WHEN OTHER
031300             MOVE "TX-RECONCILE"    TO AUD-NOTE
031400     END-EVALUATE.
031500     WRITE AUDIT-REC.
031600     ADD 1 TO WS-CNT-RECONCILED.
031700 3000-EXIT.
031800     EXIT.
031900 3100-SUM-TXN-THRU-EXIT.
032000     IF WS-TXN-ORDER-ID (TX-IDX) = WS-ORD-ID (WO-IDX)
032100         MOVE "Y" TO WS-HAS-TXN-SW
032200         IF WS-TXN-STATUS (TX-IDX) = "SUCCESS   "
032300             IF WS-TXN-KIND (TX-IDX) = "SALE      " OR
032400                WS-TXN-KIND (TX-IDX) = "CAPTURE   "
032500                 ADD WS-TXN-AMOUNT (TX-IDX) TO WS-SALES
032600             END-IF
032700             IF WS-TXN-KIND (TX-IDX) = "REFUND    "
032800                 IF WS-TXN-AMOUNT (TX-IDX) < 0
032900                     COMPUTE WS-REFUNDS = WS-REFUNDS -
033000                         WS-TXN-AMOUNT (TX-IDX)
033100                 ELSE
033200                     ADD WS-TXN-AMOUNT (TX-IDX) TO WS-REFUNDS
033300                 END-IF
033400             END-IF
033500         END-IF
033600     END-IF.
033700 3100-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000* 4000 SERIES - CLICK-ID ATTRIBUTION.  BUSINESS RULES 2 AND 3.  *
034100*---------------------------------------------------------------*
034200 4000-CLICK-ATTR-THRU-EXIT.
034300     IF WS-ORD-CLICK-ID (WO-IDX) NOT = SPACES
034400         SET CK-IDX TO 1
034500         SEARCH WS-CLK-ENTRY VARYING CK-IDX
034600             AT END NEXT SENTENCE
034700             WHEN CK-IDX > WS-CLICK-COUNT
034800                 NEXT SENTENCE
034900             WHEN WS-CLK-CLICK-ID (CK-IDX) =
035000                      WS-ORD-CLICK-ID (WO-IDX) AND
035100                  WS-CLK-DATE (CK-IDX) >= LK-START-DATE AND
035200                  WS-CLK-DATE (CK-IDX) <= LK-END-DATE
035300                 PERFORM 4100-WRITE-CLICK-EVENT-THRU-EXIT
035400         END-SEARCH
035500     END-IF.
035600 4000-EXIT.
035700     EXIT.
035800 4100-WRITE-CLICK-EVENT-THRU-EXIT.
035900     IF WS-ORD-NET-PRESENT (WO-IDX) = "Y"
036000         MOVE WS-ORD-NET-REVENUE (WO-IDX) TO ATR-ALLOC-REV
036100     ELSE
036200         MOVE WS-ORD-REVENUE (WO-IDX)      TO ATR-ALLOC-REV
036300     END-IF.
036400     IF ATR-ALLOC-REV > 0
036500         MOVE WS-ORD-ID (WO-IDX)      TO ATR-ORDER-ID
036600         MOVE WS-CLK-CHANNEL (CK-IDX) TO ATR-CHANNEL
036700         MOVE WS-CLK-CAMPAIGN-ID (CK-IDX) TO ATR-CAMPAIGN-ID
036800         MOVE WS-CLK-CAMPAIGN-NM (CK-IDX) TO ATR-COST-CENTER
036900         MOVE 1.000000                TO ATR-WEIGHT
037000         MOVE WS-ORD-DATE (WO-IDX)    TO ATR-EVENT-DATE
037100         MOVE LK-RUN-ID               TO ATR-RUN-ID
037200         WRITE ATTR-EVENT-REC
037300         MOVE "Y" TO WS-ORD-CLICK-ATTR (WO-IDX)
037400         ADD 1 TO WS-CNT-CLICK-ATTR
037500     END-IF.
037600 4100-EXIT.
037700     EXIT.
037800*---------------------------------------------------------------*
037900* 6000 SERIES - SPILL THE RECONCILED ORDER TABLE FORWARD.       *
038000*---------------------------------------------------------------*
038100 6000-SPILL-ORDERS-THRU-EXIT.
038200     MOVE SPACES TO WORK-ORDERS2-REC.
038300     STRING WS-ORD-ID (WO-IDX)             DELIMITED BY SIZE
038400            WS-ORD-SOURCE (WO-IDX)         DELIMITED BY SIZE
038500            WS-ORD-NAME (WO-IDX)           DELIMITED BY SIZE
038600            WS-ORD-DATE (WO-IDX)           DELIMITED BY SIZE
038700            WS-ORD-REVENUE (WO-IDX)        DELIMITED BY SIZE
038800            WS-ORD-NEW-CUST-FLAG (WO-IDX)  DELIMITED BY SIZE
038900            WS-ORD-CANCELLED (WO-IDX)      DELIMITED BY SIZE
039000            WS-ORD-FIN-STATUS (WO-IDX)     DELIMITED BY SIZE
039100            WS-ORD-TOTAL-PRICE (WO-IDX)    DELIMITED BY SIZE
039200            WS-ORD-NET-REVENUE (WO-IDX)    DELIMITED BY SIZE
039300            WS-ORD-NET-PRESENT (WO-IDX)    DELIMITED BY SIZE
039400            WS-ORD-CLICK-ID (WO-IDX)       DELIMITED BY SIZE
039500            WS-ORD-UTM-SOURCE (WO-IDX)     DELIMITED BY SIZE
039600            WS-ORD-UTM-MEDIUM (WO-IDX)     DELIMITED BY SIZE
039700            WS-ORD-UTM-CAMPAIGN (WO-IDX)   DELIMITED BY SIZE
039800            WS-ORD-CLICK-ATTR (WO-IDX)     DELIMITED BY SIZE
039900            INTO WORK-ORDERS2-REC.
040000     WRITE WORK-ORDERS2-REC.
040100 6000-EXIT.
040200     EXIT.
040300 9900-CLOSE-FILES-THRU-EXIT.
040400     CLOSE WORK-ORDERS-IN WORK-TXN-IN WORK-CLICKS-IN
040500           AUDIT-OUT ATTR-EVENT-OUT WORK-ORDERS2-OUT.
040600 9900-EXIT.
040700     EXIT.
