000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON4.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  07/19/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON4 - MARKETING MIX MODEL RUNNER.                       *
001100*   BUILDS A DAILY ADSTOCKED, SATURATED SPEND SERIES PER        *
001200*   CHANNEL, FITS A NON-NEGATIVE RESPONSE COEFFICIENT AGAINST   *
001300*   DAILY NET REVENUE, AND REPORTS THE SHARED R-SQUARED.        *
001400*   NATURAL LOG IS COMPUTED BY BINARY ARGUMENT REDUCTION AND A  *
001500*   POWER SERIES SINCE THE COMPILER SUPPLIES NO LOG FUNCTION.   *
001600*                                                               *
001700*****************************************************************
001800* CHANGE LOG.                                                   *
001900*---------------------------------------------------------------*
002000* 07/19/88  RE   ORIGINAL WRITTEN - VENCIMIENTO QUERY.          *
002100* 06/14/89  DFK  ADDED SECOND QUERY OPTION.                     *
002200* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002300* 11/11/95  TM   REPOINTED TO ADSTOCK/SATURATION MODEL, MKT-100.*
002400* 09/09/99  TM   Y2K FOLLOW-UP - VERIFIED CENTURY WINDOW LOGIC. *
002500* 03/02/03  CO   ADDED NON-NEGATIVE LEAST SQUARES FIT AND R2.   *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4381.
003000 OBJECT-COMPUTER. IBM-4381.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS VALID-CHANNEL IS "META" "GOOGLE" "BING" "PINTEREST".
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT WORK-ADSPEND-IN  ASSIGN TO WKADSPND
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT WORK-ORDERS2-IN  ASSIGN TO WKORDER2
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT MMM-RESULT-OUT   ASSIGN TO MMMOUT
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  WORK-ADSPEND-IN
004500     RECORDING MODE IS F.
004600 01  WORK-ADSPEND-REC.
004700     05  WA-DATE                       PIC 9(08).
004800     05  FILLER                        PIC X(01).
004900     05  WA-CHANNEL                    PIC X(10).
005000     05  FILLER                        PIC X(01).
005100     05  WA-CAMPAIGN-ID                PIC X(12).
005200     05  FILLER                        PIC X(01).
005300     05  WA-CAMPAIGN-NM                PIC X(30).
005400     05  FILLER                        PIC X(01).
005500     05  WA-SPEND                      PIC S9(7)V99.
005600     05  FILLER                        PIC X(01).
005700     05  WA-IMPRESSIONS                PIC 9(09).
005800     05  FILLER                        PIC X(01).
005900     05  WA-CLICKS                     PIC 9(07).
006000 FD  WORK-ORDERS2-IN
006100     RECORDING MODE IS F.
006200 01  WORK-ORDERS2-REC.
006300     05  WQ-ID                         PIC X(12).
006400     05  WQ-SOURCE                     PIC X(04).
006500     05  WQ-NAME                       PIC X(12).
006600     05  WQ-DATE                       PIC 9(08).
006700     05  WQ-REVENUE                    PIC S9(7)V99.
006800     05  WQ-NEW-CUST-FLAG              PIC X(01).
006900     05  WQ-CANCELLED                  PIC X(01).
007000     05  WQ-FIN-STATUS                 PIC X(10).
007100     05  WQ-TOTAL-PRICE                PIC S9(7)V99.
007200     05  WQ-NET-REVENUE                PIC S9(7)V99.
007300     05  WQ-NET-PRESENT                PIC X(01).
007400     05  WQ-CLICK-ID                   PIC X(20).
007500     05  WQ-UTM-SOURCE                 PIC X(10).
007600     05  WQ-UTM-MEDIUM                 PIC X(10).
007700     05  WQ-UTM-CAMPAIGN               PIC X(12).
007800     05  WQ-CLICK-ATTR                 PIC X(01).
007900     05  FILLER                        PIC X(08).
008000 FD  MMM-RESULT-OUT
008100     RECORDING MODE IS F.
008200 01  MMM-RESULT-REC.
008300     05  MMM-RUN-ID                    PIC X(16).
008400     05  MMM-CHANNEL                   PIC X(10).
008500     05  MMM-COEFFICIENT               PIC S9(7)V9(6).
008600     05  MMM-R2                        PIC S9(1)V9(6).
008700     05  MMM-MODEL-VER                 PIC X(08).
008800     05  FILLER                        PIC X(08).
008900 WORKING-STORAGE SECTION.
009000 01  WS-SWITCHES.
009100     05  WS-EOF-SW                     PIC X(01) VALUE "N".
009200         88  WS-EOF                        VALUE "Y".
009300     05  FILLER                        PIC X(09).
009400 01  WS-COUNTS.
009500     05  WS-CNT-CHANNELS-FIT           PIC 9(07) COMP VALUE 0.
009600 01  WS-TABLE-SIZES.
009700     05  WS-DATE-COUNT                 PIC 9(05) COMP VALUE 0.
009800 01  WS-CONSTANTS.
009900     05  WS-HALF-LIFE-DAYS             PIC 9(02) VALUE 7.
010000     05  WS-DECAY-FACTOR               PIC 9(1)V9(9)
010100             VALUE 0.905723665.
010200     05  WS-LN-2                       PIC 9(1)V9(6)
010300             VALUE 0.693147.
010400 01  WS-CHANNEL-LIST-LITERAL           PIC X(40)
010500         VALUE "META      GOOGLE    BING      PINTEREST ".
010600 01  WS-CHANNEL-LIST REDEFINES WS-CHANNEL-LIST-LITERAL.
010700     05  WS-CHANNEL-NAME OCCURS 4 TIMES PIC X(10)
010800             INDEXED BY CH-IDX.
010900 01  WS-DATE-TABLE.
011000     05  WS-DT-ENTRY OCCURS 400 TIMES
011100             INDEXED BY DT-IDX DT-SRCH-IDX DT-SWAP-IDX.
011200         10  WS-DT-DATE                PIC 9(08).
011300         10  WS-DT-DATE-PARTS REDEFINES WS-DT-DATE.
011400             15  WS-DT-CCYY             PIC 9(04).
011500             15  WS-DT-MMDD             PIC 9(04).
011600         10  WS-DT-SPEND OCCURS 4 TIMES PIC S9(7)V99.
011700         10  WS-DT-REVENUE             PIC S9(9)V99.
011800         10  WS-DT-ADSTOCK OCCURS 4 TIMES PIC S9(9)V9(6).
011900         10  WS-DT-SATURATE OCCURS 4 TIMES PIC S9(5)V9(6).
012000 01  WS-SORT-WORK.
012100     05  WS-SORT-DATE-HOLD             PIC 9(08).
012200     05  WS-SORT-DATE-PARTS REDEFINES WS-SORT-DATE-HOLD.
012300         10  WS-SORT-CCYY               PIC 9(04).
012400         10  WS-SORT-MMDD               PIC 9(04).
012500     05  WS-SORT-SPEND-HOLD OCCURS 4 TIMES PIC S9(7)V99.
012600     05  WS-SORT-REVENUE-HOLD          PIC S9(9)V99.
012700 01  WS-FIT-WORK.
012800     05  WS-SUM-XY OCCURS 4 TIMES      PIC S9(9)V9(6).
012900     05  WS-SUM-XX OCCURS 4 TIMES      PIC S9(9)V9(6).
013000     05  WS-COEF OCCURS 4 TIMES        PIC S9(7)V9(6).
013100 01  WS-RSQ-WORK.
013200     05  WS-SUM-ERR-SQ                 PIC S9(11)V99.
013300     05  WS-SUM-DEV-SQ                 PIC S9(11)V99.
013400     05  WS-MEAN-REVENUE               PIC S9(9)V99.
013500     05  WS-SUM-REVENUE                PIC S9(11)V99.
013600     05  WS-PREDICTED                  PIC S9(9)V9(6).
013700     05  WS-R2-VALUE                   PIC S9(1)V9(6).
013800     05  WS-R2-PRESENT-SW              PIC X(01) VALUE "N".
013900         88  WS-R2-PRESENT                 VALUE "Y".
014000 01  WS-LN-WORK.
014100     05  WS-LN-INPUT                   PIC S9(9)V9(6).
014200     05  WS-LN-REDUCE-COUNT            PIC 9(03) COMP VALUE 0.
014300     05  WS-LN-Z                       PIC S9(1)V9(6).
014400     05  WS-LN-TERM                    PIC S9(1)V9(6).
014500     05  WS-LN-POWER                   PIC S9(1)V9(6).
014600     05  WS-LN-SUM                     PIC S9(3)V9(6).
014700     05  WS-LN-SIGN                    PIC S9(1) VALUE 1.
014800     05  WS-LN-TERM-NUM                PIC 9(02) COMP VALUE 0.
014900     05  WS-LN-RESULT                  PIC S9(5)V9(6).
015000 01  WS-CHANNEL-NUM                    PIC 9(01).
015100 LINKAGE SECTION.
015200 01  LK-RUN-ID                         PIC X(16).
015300 01  LK-START-DATE                     PIC 9(08).
015400 01  LK-END-DATE                       PIC 9(08).
015500 01  LK-MMM-VERSION                    PIC X(08).
015600 01  LK-CNT-CHANNELS-FIT               PIC 9(07) COMP.
015700 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
015800         LK-MMM-VERSION LK-CNT-CHANNELS-FIT.
015900 0100-MAIN-LINE.
016000     PERFORM 1000-OPEN-AND-LOAD-THRU-EXIT.
016100     PERFORM 1500-SORT-DATES-THRU-EXIT.
016200     PERFORM 2000-ADSTOCK-THRU-EXIT
016300         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
016400     PERFORM 3000-SATURATE-THRU-EXIT
016500         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
016600     PERFORM 4000-FIT-THRU-EXIT
016700         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
016800     PERFORM 5000-RSQUARED-THRU-EXIT.
016900     PERFORM 6000-WRITE-RESULTS-THRU-EXIT
017000         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
017100     MOVE WS-CNT-CHANNELS-FIT TO LK-CNT-CHANNELS-FIT.
017200     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
017300     GOBACK.
017400 1000-OPEN-AND-LOAD-THRU-EXIT.
017500     OPEN INPUT WORK-ADSPEND-IN WORK-ORDERS2-IN.
017600     OPEN OUTPUT MMM-RESULT-OUT.
017700     PERFORM 1100-LOAD-SPEND-THRU-EXIT.
017800     PERFORM 1200-LOAD-REVENUE-THRU-EXIT.
017900 1000-EXIT.
018000     EXIT.
018100 1100-LOAD-SPEND-THRU-EXIT.
018200     MOVE "N" TO WS-EOF-SW.
018300     PERFORM 1105-READ-SPEND-THRU-EXIT UNTIL WS-EOF.
018400 1100-EXIT.
018500     EXIT.
018600 1105-READ-SPEND-THRU-EXIT.
018700     READ WORK-ADSPEND-IN
018800         AT END MOVE "Y" TO WS-EOF-SW
018900         NOT AT END
019000             PERFORM 1110-POST-SPEND-THRU-EXIT
019100     END-READ.
019200 1105-EXIT.
019300     EXIT.
019400 1110-POST-SPEND-THRU-EXIT.
019500     PERFORM 1120-FIND-OR-ADD-DATE-THRU-EXIT.
019600     SET CH-IDX TO 1
019700     SEARCH WS-CHANNEL-NAME VARYING CH-IDX
019800         AT END NEXT SENTENCE
019900         WHEN CH-IDX > 4
020000             NEXT SENTENCE
020100         WHEN WS-CHANNEL-NAME (CH-IDX) = WA-CHANNEL
020200             ADD WA-SPEND TO WS-DT-SPEND (DT-IDX CH-IDX)
020300     END-SEARCH.
020400 1110-EXIT.
020500     EXIT.
020600 1120-FIND-OR-ADD-DATE-THRU-EXIT.
020700     SET DT-IDX TO 0.
020800     IF WS-DATE-COUNT > 0
020900         SET DT-SRCH-IDX TO 1
021000         SEARCH WS-DT-ENTRY VARYING DT-SRCH-IDX
021100             AT END NEXT SENTENCE
021200             WHEN DT-SRCH-IDX > WS-DATE-COUNT
021300                 NEXT SENTENCE
021400             WHEN WS-DT-DATE (DT-SRCH-IDX) = WA-DATE
021500                 SET DT-IDX TO DT-SRCH-IDX
021600         END-SEARCH
021700     END-IF.
021800     IF DT-IDX = 0
021900         ADD 1 TO WS-DATE-COUNT
022000         SET DT-IDX TO WS-DATE-COUNT
022100         MOVE WA-DATE TO WS-DT-DATE (DT-IDX)
022200         MOVE 0 TO WS-DT-SPEND (DT-IDX 1)
022300         MOVE 0 TO WS-DT-SPEND (DT-IDX 2)
022400         MOVE 0 TO WS-DT-SPEND (DT-IDX 3)
022500         MOVE 0 TO WS-DT-SPEND (DT-IDX 4)
022600         MOVE 0 TO WS-DT-REVENUE (DT-IDX)
022700     END-IF.
022800 1120-EXIT.
022900     EXIT.
023000 1200-LOAD-REVENUE-THRU-EXIT.
023100     MOVE "N" TO WS-EOF-SW.
023200     PERFORM 1205-READ-REVENUE-THRU-EXIT UNTIL WS-EOF.
023300 1200-EXIT.
023400     EXIT.
023500 1205-READ-REVENUE-THRU-EXIT.
023600     READ WORK-ORDERS2-IN
023700         AT END MOVE "Y" TO WS-EOF-SW
023800         NOT AT END
023900             PERFORM 1210-POST-REVENUE-THRU-EXIT
024000     END-READ.
024100 1205-EXIT.
024200     EXIT.
024300 1210-POST-REVENUE-THRU-EXIT.
024400     SET DT-IDX TO 0.
024500     IF WS-DATE-COUNT > 0
024600         SET DT-SRCH-IDX TO 1
024700         SEARCH WS-DT-ENTRY VARYING DT-SRCH-IDX
024800             AT END NEXT SENTENCE
024900             WHEN DT-SRCH-IDX > WS-DATE-COUNT
025000                 NEXT SENTENCE
025100             WHEN WS-DT-DATE (DT-SRCH-IDX) = WQ-DATE
025200                 SET DT-IDX TO DT-SRCH-IDX
025300         END-SEARCH
025400     END-IF.
025500     IF DT-IDX > 0
025600         IF WQ-NET-PRESENT = "Y"
025700             ADD WQ-NET-REVENUE TO WS-DT-REVENUE (DT-IDX)
025800         ELSE
025900             ADD WQ-REVENUE TO WS-DT-REVENUE (DT-IDX)
026000         END-IF
026100     END-IF.
026200 1210-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500* 1500 SERIES - PUT THE DATE TABLE INTO ASCENDING DATE ORDER    *
026600* SO THE ADSTOCK RECURRENCE RUNS IN CALENDAR SEQUENCE.  A       *
026700* STRAIGHT INSERTION SORT - THE TABLE NEVER HOLDS MORE THAN A   *
026800* FEW HUNDRED ROWS PER RUN.                                     *
026900*---------------------------------------------------------------*
027000 1500-SORT-DATES-THRU-EXIT.
027100     IF WS-DATE-COUNT > 1
027200         PERFORM 1510-SORT-PASS-THRU-EXIT
027300             VARYING DT-IDX FROM 2 BY 1
027400             UNTIL DT-IDX > WS-DATE-COUNT
027500     END-IF.
027600 1500-EXIT.
027700     EXIT.
027800 1510-SORT-PASS-THRU-EXIT.
027900     MOVE WS-DT-DATE (DT-IDX)      TO WS-SORT-DATE-HOLD.
028000     MOVE WS-DT-SPEND (DT-IDX 1)   TO WS-SORT-SPEND-HOLD (1).
028100     MOVE WS-DT-SPEND (DT-IDX 2)   TO WS-SORT-SPEND-HOLD (2).
028200     MOVE WS-DT-SPEND (DT-IDX 3)   TO WS-SORT-SPEND-HOLD (3).
028300     MOVE WS-DT-SPEND (DT-IDX 4)   TO WS-SORT-SPEND-HOLD (4).
028400     MOVE WS-DT-REVENUE (DT-IDX)   TO WS-SORT-REVENUE-HOLD.
028500     SET DT-SWAP-IDX TO DT-IDX.
028600     PERFORM 1520-SHIFT-DOWN-THRU-EXIT
028700         UNTIL DT-SWAP-IDX = 1 OR
028800             WS-DT-DATE (DT-SWAP-IDX - 1) <= WS-SORT-DATE-HOLD.
028900     MOVE WS-SORT-DATE-HOLD         TO WS-DT-DATE (DT-SWAP-IDX).
029000     MOVE WS-SORT-SPEND-HOLD (1)    TO WS-DT-SPEND (DT-SWAP-IDX 1).
029100     MOVE WS-SORT-SPEND-HOLD (2)    TO WS-DT-SPEND (DT-SWAP-IDX 2).
029200     MOVE WS-SORT-SPEND-HOLD (3)    TO WS-DT-SPEND (DT-SWAP-IDX 3).
029300     MOVE WS-SORT-SPEND-HOLD (4)    TO WS-DT-SPEND (DT-SWAP-IDX 4).
029400     MOVE WS-SORT-REVENUE-HOLD      TO WS-DT-REVENUE (DT-SWAP-IDX).
029500 1510-EXIT.
029600     EXIT.
029700 1520-SHIFT-DOWN-THRU-EXIT.
029800     MOVE WS-DT-DATE (DT-SWAP-IDX - 1)
029900         TO WS-DT-DATE (DT-SWAP-IDX).
030000     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 1)
030100         TO WS-DT-SPEND (DT-SWAP-IDX 1).
030200     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 2)
030300         TO WS-DT-SPEND (DT-SWAP-IDX 2).
030400     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 3)
030500         TO WS-DT-SPEND (DT-SWAP-IDX 3).
030600     MOVE WS-DT-SPEND (DT-SWAP-IDX - 1 4)
030700         TO WS-DT-SPEND (DT-SWAP-IDX 4).
030800     MOVE WS-DT-REVENUE (DT-SWAP-IDX - 1)
030900         TO WS-DT-REVENUE (DT-SWAP-IDX).
031000     SET DT-SWAP-IDX DOWN BY 1.
031100 1520-EXIT.
031200     EXIT.
031300*---------------------------------------------------------------*
031400* 2000 SERIES - GEOMETRIC ADSTOCK, HALF-LIFE 7 DAYS.  DECAY =   *
031500* 0.5 ** (1/7), HELD AS A CONSTANT SINCE THE HALF-LIFE NEVER    *
031600* VARIES BY RUN.  BUSINESS RULE 5.                              *
031700*---------------------------------------------------------------*
031800 2000-ADSTOCK-THRU-EXIT.
031900     IF WS-DATE-COUNT > 0
032000         SET DT-IDX TO 1
032100         MOVE WS-DT-SPEND (DT-IDX CH-IDX)
032200             TO WS-DT-ADSTOCK (DT-IDX CH-IDX)
032300         PERFORM 2100-ADSTOCK-STEP-THRU-EXIT
032400             VARYING DT-IDX FROM 2 BY 1
032500             UNTIL DT-IDX > WS-DATE-COUNT
032600     END-IF.
032700 2000-EXIT.
032800     EXIT.
032900 2100-ADSTOCK-STEP-THRU-EXIT.
033000     COMPUTE WS-DT-ADSTOCK (DT-IDX CH-IDX) ROUNDED =
033100         WS-DT-SPEND (DT-IDX CH-IDX) +
033200         WS-DECAY-FACTOR * WS-DT-ADSTOCK (DT-IDX - 1 CH-IDX).
033300 2100-EXIT.
033400     EXIT.
033500*---------------------------------------------------------------*
033600* 3000 SERIES - SATURATION.  X(T) = LN(1 + ADSTOCK(T)).         *
033700*---------------------------------------------------------------*
033800 3000-SATURATE-THRU-EXIT.
033900     PERFORM 3050-SATURATE-ONE-DAY-THRU-EXIT
034000         VARYING DT-IDX FROM 1 BY 1
034100         UNTIL DT-IDX > WS-DATE-COUNT.
034200 3000-EXIT.
034300     EXIT.
034400 3050-SATURATE-ONE-DAY-THRU-EXIT.
034500     COMPUTE WS-LN-INPUT = 1 + WS-DT-ADSTOCK (DT-IDX CH-IDX).
034600     PERFORM 3100-COMPUTE-LN-THRU-EXIT.
034700     MOVE WS-LN-RESULT TO WS-DT-SATURATE (DT-IDX CH-IDX).
034800 3050-EXIT.
034900     EXIT.
035000*---------------------------------------------------------------*
035100* 3100 SERIES - NATURAL LOG BY BINARY ARGUMENT REDUCTION AND A  *
035200* SEVEN-TERM ALTERNATING POWER SERIES.  NO INTRINSIC FUNCTION   *
035300* IS AVAILABLE ON THIS COMPILER FOR LOG OR SQUARE ROOT.         *
035400*   1. HALVE WS-LN-INPUT UNTIL IT IS BELOW 2, COUNTING STEPS.   *
035500*   2. LN(REDUCED) = SERIES ON Z = REDUCED - 1  (Z IN [0,1)).   *
035600*   3. LN(ORIGINAL) = LN(REDUCED) + STEPS * LN(2).              *
035700*---------------------------------------------------------------*
035800 3100-COMPUTE-LN-THRU-EXIT.
035900     MOVE 0 TO WS-LN-REDUCE-COUNT.
036000     IF WS-LN-INPUT < 1
036100         MOVE 1 TO WS-LN-INPUT
036200     END-IF.
036300     PERFORM 3110-HALVE-THRU-EXIT
036400         UNTIL WS-LN-INPUT < 2.
036500     COMPUTE WS-LN-Z = WS-LN-INPUT - 1.
036600     MOVE WS-LN-Z TO WS-LN-POWER.
036700     MOVE WS-LN-Z TO WS-LN-SUM.
036800     MOVE 1 TO WS-LN-TERM-NUM.
036900     MOVE -1 TO WS-LN-SIGN.
037000     PERFORM 3120-LN-TERM-THRU-EXIT
037100         VARYING WS-LN-TERM-NUM FROM 2 BY 1
037200         UNTIL WS-LN-TERM-NUM > 9.
037300     COMPUTE WS-LN-RESULT ROUNDED =
037400         WS-LN-SUM + (WS-LN-REDUCE-COUNT * WS-LN-2).
037500 3100-EXIT.
037600     EXIT.
037700 3110-HALVE-THRU-EXIT.
037800     COMPUTE WS-LN-INPUT ROUNDED = WS-LN-INPUT / 2.
037900     ADD 1 TO WS-LN-REDUCE-COUNT.
038000 3110-EXIT.
038100     EXIT.
038200 3120-LN-TERM-THRU-EXIT.
038300     COMPUTE WS-LN-POWER ROUNDED = WS-LN-POWER * WS-LN-Z.
038400     COMPUTE WS-LN-TERM ROUNDED = WS-LN-POWER / WS-LN-TERM-NUM.
038500     IF WS-LN-SIGN > 0
038600         ADD WS-LN-TERM TO WS-LN-SUM
038700     ELSE
038800         SUBTRACT WS-LN-TERM FROM WS-LN-SUM
038900     END-IF.
039000     COMPUTE WS-LN-SIGN = WS-LN-SIGN * -1.
039100 3120-EXIT.
039200     EXIT.
039300*---------------------------------------------------------------*
039400* 4000 SERIES - NON-NEGATIVE LEAST SQUARES FIT, ONE CHANNEL AT  *
039500* A TIME: COEF = MAX(0, SUM(X*Y) / SUM(X*X)).                   *
039600*---------------------------------------------------------------*
039700 4000-FIT-THRU-EXIT.
039800     MOVE 0 TO WS-SUM-XY (CH-IDX).
039900     MOVE 0 TO WS-SUM-XX (CH-IDX).
040000     PERFORM 4100-ACCUM-FIT-THRU-EXIT
040100         VARYING DT-IDX FROM 1 BY 1
040200         UNTIL DT-IDX > WS-DATE-COUNT.
040300     IF WS-SUM-XX (CH-IDX) = 0
040400         MOVE 0 TO WS-COEF (CH-IDX)
040500     ELSE
040600         COMPUTE WS-COEF (CH-IDX) ROUNDED =
040700             WS-SUM-XY (CH-IDX) / WS-SUM-XX (CH-IDX)
040800         IF WS-COEF (CH-IDX) < 0
040900             MOVE 0 TO WS-COEF (CH-IDX)
041000         END-IF
041100     END-IF.
041200 4000-EXIT.
041300     EXIT.
041400 4100-ACCUM-FIT-THRU-EXIT.
041500     COMPUTE WS-SUM-XY (CH-IDX) ROUNDED = WS-SUM-XY (CH-IDX) +
041600         WS-DT-SATURATE (DT-IDX CH-IDX) * WS-DT-REVENUE (DT-IDX).
041700     COMPUTE WS-SUM-XX (CH-IDX) ROUNDED = WS-SUM-XX (CH-IDX) +
041800         WS-DT-SATURATE (DT-IDX CH-IDX) *
041900         WS-DT-SATURATE (DT-IDX CH-IDX).
042000 4100-EXIT.
042100     EXIT.
042200*---------------------------------------------------------------*
042300* 5000 SERIES - SHARED R-SQUARED ACROSS ALL CHANNELS.           *
042400*---------------------------------------------------------------*
042500 5000-RSQUARED-THRU-EXIT.
042600     MOVE 0 TO WS-SUM-ERR-SQ WS-SUM-DEV-SQ WS-SUM-REVENUE.
042700     MOVE "N" TO WS-R2-PRESENT-SW.
042800     IF WS-DATE-COUNT > 0
042900         PERFORM 5100-SUM-REVENUE-THRU-EXIT
043000             VARYING DT-IDX FROM 1 BY 1
043100             UNTIL DT-IDX > WS-DATE-COUNT
043200         COMPUTE WS-MEAN-REVENUE ROUNDED =
043300             WS-SUM-REVENUE / WS-DATE-COUNT
043400         PERFORM 5200-SUM-ERROR-THRU-EXIT
043500             VARYING DT-IDX FROM 1 BY 1
043600             UNTIL DT-IDX > WS-DATE-COUNT
043700         IF WS-SUM-DEV-SQ > 0
043800             COMPUTE WS-R2-VALUE ROUNDED = 1 -
043900                 (WS-SUM-ERR-SQ / WS-SUM-DEV-SQ)
044000             MOVE "Y" TO WS-R2-PRESENT-SW
044100         END-IF
044200     END-IF.
044300 5000-EXIT.
044400     EXIT.
044500 5100-SUM-REVENUE-THRU-EXIT.
044600     ADD WS-DT-REVENUE (DT-IDX) TO WS-SUM-REVENUE.
044700 5100-EXIT.
044800     EXIT.
044900 5200-SUM-ERROR-THRU-EXIT.
045000     MOVE 0 TO WS-PREDICTED.
045100     PERFORM 5210-ADD-CONTRIB-THRU-EXIT
045200         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
045300     COMPUTE WS-SUM-ERR-SQ ROUNDED = WS-SUM-ERR-SQ +
045400         (WS-DT-REVENUE (DT-IDX) - WS-PREDICTED) *
045500         (WS-DT-REVENUE (DT-IDX) - WS-PREDICTED).
045600     COMPUTE WS-SUM-DEV-SQ ROUNDED = WS-SUM-DEV-SQ +
045700         (WS-DT-REVENUE (DT-IDX) - WS-MEAN-REVENUE) *
045800         (WS-DT-REVENUE (DT-IDX) - WS-MEAN-REVENUE).
045900 5200-EXIT.
046000     EXIT.
046100 5210-ADD-CONTRIB-THRU-EXIT.
046200     COMPUTE WS-PREDICTED ROUNDED = WS-PREDICTED +
046300         WS-COEF (CH-IDX) * WS-DT-SATURATE (DT-IDX CH-IDX).
046400 5210-EXIT.
046500     EXIT.
046600*---------------------------------------------------------------*
046700* 6000 SERIES - WRITE ONE MMM-RESULT RECORD PER CHANNEL.        *
046800*---------------------------------------------------------------*
046900 6000-WRITE-RESULTS-THRU-EXIT.
047000     MOVE LK-RUN-ID              TO MMM-RUN-ID.
047100     MOVE WS-CHANNEL-NAME (CH-IDX) TO MMM-CHANNEL.
047200     MOVE WS-COEF (CH-IDX)       TO MMM-COEFFICIENT.
047300     IF WS-R2-PRESENT
047400         MOVE WS-R2-VALUE        TO MMM-R2
047500     ELSE
047600         MOVE 0                  TO MMM-R2
047700     END-IF.
047800     MOVE LK-MMM-VERSION          TO MMM-MODEL-VER.
047900     WRITE MMM-RESULT-REC.
048000     ADD 1 TO WS-CNT-CHANNELS-FIT.
048100 6000-EXIT.
048200     EXIT.
048300 9900-CLOSE-FILES-THRU-EXIT.
048400     CLOSE WORK-ADSPEND-IN WORK-ORDERS2-IN MMM-RESULT-OUT.
048500 9900-EXIT.
048600     EXIT.
