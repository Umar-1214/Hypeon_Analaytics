000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON1.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON1 - INGEST AND UPSERT LOADER.                         *
001100*   READS THE FOUR AD SPEND FEEDS, THE TWO ORDER FEEDS, THE     *
001200*   PAYMENT TRANSACTION FEED AND THE AD CLICK FEED.  AD SPEND   *
001300*   AND ORDERS ARE UPSERTED IN MEMORY; TRANSACTIONS ARE MATCHED *
001400*   TO AN EXISTING ORDER BY ORDER-ID.  TRANSACTIONS NOT MATCHING*
001500*   A KNOWN ORDER ARE DROPPED.  RESULTS ARE SPILLED TO WORK     *
001600*   FILES FOR THE LATER STEPS OF THE NIGHTLY RUN.               *
001700*                                                               *
001800*****************************************************************
001900* CHANGE LOG.                                                   *
002000*---------------------------------------------------------------*
002100* 03/11/86  RE   ORIGINAL WRITTEN - LOAD/UPSERT FOR MKT-100.    *
002200* 07/09/87  RE   ADDED SECOND ORDER SOURCE (WOOCOMMERCE).       *
002300* 12/02/89  DFK  ADDED CLICK FEED APPEND STEP.                  *
002400* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002500* 04/18/00  TM   RAISED SPEND/ORDER TABLE SIZES FOR PEAK VOLUME.*
002600* 09/22/02  CO   ADDED PER-SOURCE ROW COUNT RETURN AREA.        *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS VALID-CHANNEL IS "META" "GOOGLE" "BING" "PINTEREST".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT META-SPEND-IN     ASSIGN TO METASPND
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT GOOGLE-SPEND-IN   ASSIGN TO GOOGSPND
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT BING-SPEND-IN     ASSIGN TO BINGSPND
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT PINT-SPEND-IN     ASSIGN TO PINTSPND
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT SHOPIFY-ORD-IN    ASSIGN TO SHOPORD
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT WOOC-ORD-IN       ASSIGN TO WOOCORD
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT TXN-IN            ASSIGN TO TXNIN
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT CLICK-IN          ASSIGN TO CLICKIN
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT WORK-ADSPEND-OUT  ASSIGN TO WKADSPND
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT WORK-ORDERS-OUT   ASSIGN TO WKORDERS
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT WORK-TXN-OUT      ASSIGN TO WKTXN
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT WORK-CLICKS-OUT   ASSIGN TO WKCLICKS
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  META-SPEND-IN
006400     RECORDING MODE IS F.
006500 01  META-SPEND-REC.
006600     05  MS-DATE                       PIC 9(08).
006700     05  FILLER                        PIC X(01).
006800     05  MS-CHANNEL                    PIC X(10).
006900     05  FILLER                        PIC X(01).
007000     05  MS-CAMPAIGN-ID                PIC X(12).
007100     05  FILLER                        PIC X(01).
007200     05  MS-CAMPAIGN-NM                PIC X(30).
007300     05  FILLER                        PIC X(01).
007400     05  MS-SPEND                      PIC S9(7)V99.
007500     05  FILLER                        PIC X(01).
007600     05  MS-IMPRESSIONS                PIC 9(09).
007700     05  FILLER                        PIC X(01).
007800     05  MS-CLICKS                     PIC 9(07).
007900 FD  GOOGLE-SPEND-IN
008000     RECORDING MODE IS F.
008100 01  GOOGLE-SPEND-REC.
008200     05  GS-DATE                       PIC 9(08).
008300     05  FILLER                        PIC X(01).
008400     05  GS-CHANNEL                    PIC X(10).
008500     05  FILLER                        PIC X(01).
008600     05  GS-CAMPAIGN-ID                PIC X(12).
008700     05  FILLER                        PIC X(01).
008800     05  GS-CAMPAIGN-NM                PIC X(30).
008900     05  FILLER                        PIC X(01).
009000     05  GS-SPEND                      PIC S9(7)V99.
009100     05  FILLER                        PIC X(01).
009200     05  GS-IMPRESSIONS                PIC 9(09).
009300     05  FILLER                        PIC X(01).
009400     05  GS-CLICKS                     PIC 9(07).
009500 FD  BING-SPEND-IN
009600     RECORDING MODE IS F.
009700 01  BING-SPEND-REC.
009800     05  BS-DATE                       PIC 9(08).
009900     05  FILLER                        PIC X(01).
010000     05  BS-CHANNEL                    PIC X(10).
010100     05  FILLER                        PIC X(01).
010200     05  BS-CAMPAIGN-ID                PIC X(12).
010300     05  FILLER                        PIC X(01).
010400     05  BS-CAMPAIGN-NM                PIC X(30).
010500     05  FILLER                        PIC X(01).
010600     05  BS-SPEND                      PIC S9(7)V99.
010700     05  FILLER                        PIC X(01).
010800     05  BS-IMPRESSIONS                PIC 9(09).
010900     05  FILLER                        PIC X(01).
011000     05  BS-CLICKS                     PIC 9(07).
011100 FD  PINT-SPEND-IN
011200     RECORDING MODE IS F.
011300 01  PINT-SPEND-REC.
011400     05  PS-DATE                       PIC 9(08).
011500     05  FILLER                        PIC X(01).
011600     05  PS-CHANNEL                    PIC X(10).
011700     05  FILLER                        PIC X(01).
011800     05  PS-CAMPAIGN-ID                PIC X(12).
011900     05  FILLER                        PIC X(01).
012000     05  PS-CAMPAIGN-NM                PIC X(30).
012100     05  FILLER                        PIC X(01).
012200     05  PS-SPEND                      PIC S9(7)V99.
012300     05  FILLER                        PIC X(01).
012400     05  PS-IMPRESSIONS                PIC 9(09).
012500     05  FILLER                        PIC X(01).
012600     05  PS-CLICKS                     PIC 9(07).
012700 FD  SHOPIFY-ORD-IN
012800     RECORDING MODE IS F.
012900 01  SHOPIFY-ORD-REC.
013000     05  SO-ID                         PIC X(12).
013100     05  FILLER                        PIC X(01).
013200     05  SO-SOURCE                     PIC X(04).
013300     05  FILLER                        PIC X(01).
013400     05  SO-NAME                       PIC X(12).
013500     05  FILLER                        PIC X(01).
013600     05  SO-DATE                       PIC 9(08).
013700     05  FILLER                        PIC X(01).
013800     05  SO-REVENUE                    PIC S9(7)V99.
013900     05  FILLER                        PIC X(01).
014000     05  SO-NEW-CUST-FLAG              PIC X(01).
014100     05  FILLER                        PIC X(01).
014200     05  SO-CANCELLED                  PIC X(01).
014300     05  FILLER                        PIC X(01).
014400     05  SO-FIN-STATUS                 PIC X(10).
014500     05  FILLER                        PIC X(01).
014600     05  SO-TOTAL-PRICE                PIC S9(7)V99.
014700     05  FILLER                        PIC X(01).
014800     05  SO-NET-REVENUE                PIC S9(7)V99.
014900     05  FILLER                        PIC X(01).
015000     05  SO-NET-PRESENT                PIC X(01).
015100     05  FILLER                        PIC X(01).
015200     05  SO-CLICK-ID                   PIC X(20).
015300     05  FILLER                        PIC X(01).
015400     05  SO-UTM-SOURCE                 PIC X(10).
015500     05  FILLER                        PIC X(01).
015600     05  SO-UTM-MEDIUM                 PIC X(10).
015700     05  FILLER                        PIC X(01).
015800     05  SO-UTM-CAMPAIGN               PIC X(12).
015900 FD  WOOC-ORD-IN
016000     RECORDING MODE IS F.
016100 01  WOOC-ORD-REC.
016200     05  WO-ID                         PIC X(12).
016300     05  FILLER                        PIC X(01).
016400     05  WO-SOURCE                     PIC X(04).
016500     05  FILLER                        PIC X(01).
016600     05  WO-NAME                       PIC X(12).
016700     05  FILLER                        PIC X(01).
016800     05  WO-DATE                       PIC 9(08).
016900     05  FILLER                        PIC X(01).
017000     05  WO-REVENUE                    PIC S9(7)V99.
017100     05  FILLER                        PIC X(01).
017200     05  WO-NEW-CUST-FLAG              PIC X(01).
017300     05  FILLER                        PIC X(01).
017400     05  WO-CANCELLED                  PIC X(01).
017500     05  FILLER                        PIC X(01).
017600     05  WO-FIN-STATUS                 PIC X(10).
017700     05  FILLER                        PIC X(01).
017800     05  WO-TOTAL-PRICE                PIC S9(7)V99.
017900     05  FILLER                        PIC X(01).
018000     05  WO-NET-REVENUE                PIC S9(7)V99.
018100     05  FILLER                        PIC X(01).
018200     05  WO-NET-PRESENT                PIC X(01).
018300     05  FILLER                        PIC X(01).
018400     05  WO-CLICK-ID                   PIC X(20).
018500     05  FILLER                        PIC X(01).
018600     05  WO-UTM-SOURCE                 PIC X(10).
018700     05  FILLER                        PIC X(01).
018800     05  WO-UTM-MEDIUM                 PIC X(10).
018900     05  FILLER                        PIC X(01).
019000     05  WO-UTM-CAMPAIGN               PIC X(12).
019100 FD  TXN-IN
019200     RECORDING MODE IS F.
019300 01  TXN-REC.
019400     05  TXN-ORDER-ID                  PIC X(12).
019500     05  FILLER                        PIC X(01).
019600     05  TXN-KIND                      PIC X(10).
019700     05  FILLER                        PIC X(01).
019800     05  TXN-STATUS                    PIC X(10).
019900     05  FILLER                        PIC X(01).
020000     05  TXN-AMOUNT                    PIC S9(7)V99.
020100 FD  CLICK-IN
020200     RECORDING MODE IS F.
020300 01  CLICK-REC.
020400     05  CLK-CLICK-ID                  PIC X(20).
020500     05  FILLER                        PIC X(01).
020600     05  CLK-DATE                      PIC 9(08).
020700     05  FILLER                        PIC X(01).
020800     05  CLK-CAMPAIGN-ID               PIC X(12).
020900     05  FILLER                        PIC X(01).
021000     05  CLK-CAMPAIGN-NM               PIC X(30).
021100     05  FILLER                        PIC X(01).
021200     05  CLK-CHANNEL                   PIC X(10).
021300 FD  WORK-ADSPEND-OUT
021400     RECORDING MODE IS F.
021500 01  WORK-ADSPEND-REC                  PIC X(91).
021600 FD  WORK-ORDERS-OUT
021700     RECORDING MODE IS F.
021800 01  WORK-ORDERS-REC                   PIC X(136).
021900 FD  WORK-TXN-OUT
022000     RECORDING MODE IS F.
022100 01  WORK-TXN-REC                      PIC X(49).
022200 FD  WORK-CLICKS-OUT
022300     RECORDING MODE IS F.
022400 01  WORK-CLICKS-REC                   PIC X(90).
022500 WORKING-STORAGE SECTION.
022600 01  WS-SWITCHES.
022700     05  WS-EOF-SW                     PIC X(01) VALUE "N".
022800         88  WS-EOF                        VALUE "Y".
022900     05  WS-FOUND-SW                   PIC X(01) VALUE "N".
023000         88  WS-FOUND                      VALUE "Y".
023100     05  FILLER                        PIC X(08).
023200 01  WS-SOURCE-TAG                     PIC X(10).
023300 01  WS-COUNTS.
023400     05  WS-CNT-META                   PIC 9(07) COMP VALUE 0.
023500     05  WS-CNT-GOOGLE                 PIC 9(07) COMP VALUE 0.
023600     05  WS-CNT-BING                   PIC 9(07) COMP VALUE 0.
023700     05  WS-CNT-PINTEREST              PIC 9(07) COMP VALUE 0.
023800     05  WS-CNT-SHOP-ORD               PIC 9(07) COMP VALUE 0.
023900     05  WS-CNT-WOOC-ORD               PIC 9(07) COMP VALUE 0.
024000     05  WS-CNT-TXN                    PIC 9(07) COMP VALUE 0.
024100     05  WS-CNT-CLICKS                 PIC 9(07) COMP VALUE 0.
024200 01  WS-COUNTS-OVERLAY REDEFINES WS-COUNTS.
024300     05  WS-COUNT-TBL OCCURS 8 TIMES   PIC 9(07) COMP.
024400*---------------------------------------------------------------*
024500* AD SPEND UPSERT TABLE, KEYED BY (DATE, CAMPAIGN-ID).          *
024600*---------------------------------------------------------------*
024700 01  WS-SPEND-TABLE.
024800     05  WS-SP-ENTRY OCCURS 3000 TIMES INDEXED BY SP-IDX
024900             SP-SRCH-IDX.
025000         10  WS-SP-DATE                PIC 9(08).
025100         10  WS-SP-CHANNEL             PIC X(10).
025200         10  WS-SP-CAMPAIGN-ID         PIC X(12).
025300         10  WS-SP-CAMPAIGN-NM         PIC X(30).
025400         10  WS-SP-SPEND               PIC S9(7)V99.
025500         10  WS-SP-IMPRESSIONS         PIC 9(09).
025600         10  WS-SP-CLICKS              PIC 9(07).
025700 01  WS-SPEND-DATE-VIEW.
025800     05  WS-SPV-DATE                   PIC 9(08).
025900 01  WS-SPEND-DATE-PARTS REDEFINES WS-SPEND-DATE-VIEW.
026000     05  WS-SPV-CCYY                   PIC 9(04).
026100     05  WS-SPV-MMDD                   PIC 9(04).
026200 01  WS-TABLE-SIZES.
026300     05  WS-SPEND-COUNT                PIC 9(05) COMP VALUE 0.
026400     05  WS-ORDER-COUNT                PIC 9(05) COMP VALUE 0.
026500*---------------------------------------------------------------*
026600* ORDER UPSERT TABLE, KEYED BY ORD-ID.                          *
026700*---------------------------------------------------------------*
026800 01  WS-ORDER-TABLE.
026900     05  WS-OR-ENTRY OCCURS 6000 TIMES INDEXED BY OR-IDX
027000             OR-SRCH-IDX.
027100         10  WS-OR-ID                  PIC X(12).
027200         10  WS-OR-SOURCE              PIC X(04).
027300         10  WS-OR-NAME                PIC X(12).
027400         10  WS-OR-DATE                PIC 9(08).
027500         10  WS-OR-REVENUE             PIC S9(7)V99.
027600         10  WS-OR-NEW-CUST-FLAG       PIC X(01).
027700         10  WS-OR-CANCELLED           PIC X(01).
027800         10  WS-OR-FIN-STATUS          PIC X(10).
027900         10  WS-OR-TOTAL-PRICE         PIC S9(7)V99.
028000         10  WS-OR-NET-REVENUE         PIC S9(7)V99.
028100         10  WS-OR-NET-PRESENT         PIC X(01).
028200         10  WS-OR-CLICK-ID            PIC X(20).
028300         10  WS-OR-UTM-SOURCE          PIC X(10).
028400         10  WS-OR-UTM-MEDIUM          PIC X(10).
028500         10  WS-OR-UTM-CAMPAIGN        PIC X(12).
028600 01  WS-ORDER-REV-VIEW.
028700     05  WS-ORV-REVENUE                PIC S9(7)V99.
028800 01  WS-ORDER-REV-PARTS REDEFINES WS-ORDER-REV-VIEW.
028900     05  WS-ORV-WHOLE                  PIC S9(5).
029000     05  WS-ORV-CENTS                  PIC 9(02).
029100 01  WS-WORK-FIELDS.
029200     05  WS-TXN-KEY                    PIC X(12).
029300 01  WS-SPEND-PRINT-FIELDS.
029400     05  WS-SPP-DATE                   PIC 9(08).
029500     05  FILLER                        PIC X(01).
029600     05  WS-SPP-CHANNEL                PIC X(10).
029700     05  FILLER                        PIC X(01).
029800     05  WS-SPP-CAMPAIGN-ID            PIC X(12).
029900     05  FILLER                        PIC X(01).
030000     05  WS-SPP-CAMPAIGN-NM            PIC X(30).
030100     05  FILLER                        PIC X(01).
030200     05  WS-SPP-SPEND-ED               PIC S9(7)V99.
030300     05  FILLER                        PIC X(01).
030400     05  WS-SPP-IMPR-ED                PIC 9(09).
030500     05  FILLER                        PIC X(01).
030600     05  WS-SPP-CLICKS-ED              PIC 9(07).
030700 LINKAGE SECTION.
030800 01  LK-RUN-ID                         PIC X(16).
030900 01  LK-START-DATE                     PIC 9(08).
031000 01  LK-END-DATE                       PIC 9(08).
031100 01  LK-CNT-META                       PIC 9(07) COMP.
031200 01  LK-CNT-GOOGLE                     PIC 9(07) COMP.
031300 01  LK-CNT-BING                       PIC 9(07) COMP.
031400 01  LK-CNT-PINTEREST                  PIC 9(07) COMP.
031500 01  LK-CNT-SHOP-ORD                   PIC 9(07) COMP.
031600 01  LK-CNT-WOOC-ORD                   PIC 9(07) COMP.
031700 01  LK-CNT-TXN                        PIC 9(07) COMP.
031800 01  LK-CNT-CLICKS                     PIC 9(07) COMP.
031900 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
032000         LK-CNT-META LK-CNT-GOOGLE LK-CNT-BING LK-CNT-PINTEREST
032100         LK-CNT-SHOP-ORD LK-CNT-WOOC-ORD LK-CNT-TXN LK-CNT-CLICKS.
032200 0100-MAIN-LINE.
032300     PERFORM 1000-OPEN-FILES-THRU-EXIT.
032400     MOVE "META"      TO WS-SOURCE-TAG.
032500     PERFORM 2000-LOAD-ADS-THRU-EXIT.
032600     MOVE "GOOGLE"    TO WS-SOURCE-TAG.
032700     PERFORM 2000-LOAD-ADS-THRU-EXIT.
032800     MOVE "BING"      TO WS-SOURCE-TAG.
032900     PERFORM 2000-LOAD-ADS-THRU-EXIT.
033000     MOVE "PINTEREST" TO WS-SOURCE-TAG.
033100     PERFORM 2000-LOAD-ADS-THRU-EXIT.
033200     PERFORM 3000-LOAD-ORDERS-THRU-EXIT.
033300     PERFORM 4000-LOAD-TXN-THRU-EXIT.
033400     PERFORM 5000-LOAD-CLICKS-THRU-EXIT.
033500     PERFORM 6000-SPILL-WORK-FILES-THRU-EXIT.
033600     PERFORM 9000-RETURN-COUNTS-THRU-EXIT.
033700     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
033800     GOBACK.
033900 1000-OPEN-FILES-THRU-EXIT.
034000     MOVE 0 TO WS-SPEND-COUNT WS-ORDER-COUNT.
034100     MOVE 0 TO WS-CNT-META WS-CNT-GOOGLE WS-CNT-BING
034200               WS-CNT-PINTEREST WS-CNT-SHOP-ORD WS-CNT-WOOC-ORD
034300               WS-CNT-TXN WS-CNT-CLICKS.
034400     OPEN INPUT META-SPEND-IN GOOGLE-SPEND-IN BING-SPEND-IN
034500                PINT-SPEND-IN SHOPIFY-ORD-IN WOOC-ORD-IN
034600                TXN-IN CLICK-IN.
034700     OPEN OUTPUT WORK-ADSPEND-OUT WORK-ORDERS-OUT
034800                 WORK-TXN-OUT WORK-CLICKS-OUT.
034900 1000-EXIT.
035000     EXIT.
035100*---------------------------------------------------------------*
035200* 2000 SERIES - UPSERT ONE AD SPEND SOURCE, KEYED (DATE,CAMP).  *
035300* BUSINESS RULE 2 - OVERWRITE ON MATCH, APPEND OTHERWISE.       *
035400*---------------------------------------------------------------*
035500 2000-LOAD-ADS-THRU-EXIT.
035600     MOVE "N" TO WS-EOF-SW.
035700     EVALUATE WS-SOURCE-TAG
035800         WHEN "META"
035900             PERFORM 2100-READ-META-THRU-EXIT UNTIL WS-EOF
036000         WHEN "GOOGLE"
036100             PERFORM 2200-READ-GOOGLE-THRU-EXIT UNTIL WS-EOF
036200         WHEN "BING"
036300             PERFORM 2300-READ-BING-THRU-EXIT UNTIL WS-EOF
036400         WHEN "PINTEREST"
036500             PERFORM 2400-READ-PINT-THRU-EXIT UNTIL WS-EOF
036600     END-EVALUATE.
036700 2000-EXIT.
036800     EXIT.
036900 2100-READ-META-THRU-EXIT.
037000     READ META-SPEND-IN
037100         AT END MOVE "Y" TO WS-EOF-SW
037200         NOT AT END
037300             ADD 1 TO WS-CNT-META
037400             MOVE MS-DATE        TO WS-TXN-KEY
037500             PERFORM 2500-UPSERT-SPEND-THRU-EXIT
037600     END-READ.
037700 2100-EXIT.
037800     EXIT.
037900 2200-READ-GOOGLE-THRU-EXIT.
038000     READ GOOGLE-SPEND-IN
038100         AT END MOVE "Y" TO WS-EOF-SW
038200         NOT AT END
038300             ADD 1 TO WS-CNT-GOOGLE
038400             MOVE GS-DATE           TO MS-DATE
038500             MOVE GS-CHANNEL        TO MS-CHANNEL
038600             MOVE GS-CAMPAIGN-ID    TO MS-CAMPAIGN-ID
038700             MOVE GS-CAMPAIGN-NM    TO MS-CAMPAIGN-NM
038800             MOVE GS-SPEND          TO MS-SPEND
038900             MOVE GS-IMPRESSIONS    TO MS-IMPRESSIONS
039000             MOVE GS-CLICKS         TO MS-CLICKS
039100             PERFORM 2500-UPSERT-SPEND-THRU-EXIT
039200     END-READ.
039300 2200-EXIT.
039400     EXIT.
039500 2300-READ-BING-THRU-EXIT.
039600     READ BING-SPEND-IN
039700         AT END MOVE "Y" TO WS-EOF-SW
039800         NOT AT END
039900             ADD 1 TO WS-CNT-BING
040000             MOVE BS-DATE           TO MS-DATE
040100             MOVE BS-CHANNEL        TO MS-CHANNEL
040200             MOVE BS-CAMPAIGN-ID    TO MS-CAMPAIGN-ID
040300             MOVE BS-CAMPAIGN-NM    TO MS-CAMPAIGN-NM
040400             MOVE BS-SPEND          TO MS-SPEND
040500             MOVE BS-IMPRESSIONS    TO MS-IMPRESSIONS
040600             MOVE BS-CLICKS         TO MS-CLICKS
040700             PERFORM 2500-UPSERT-SPEND-THRU-EXIT
040800     END-READ.
040900 2300-EXIT.
041000     EXIT.
041100 2400-READ-PINT-THRU-EXIT.
041200     READ PINT-SPEND-IN
041300         AT END MOVE "Y" TO WS-EOF-SW
041400         NOT AT END
041500             ADD 1 TO WS-CNT-PINTEREST
041600             MOVE PS-DATE           TO MS-DATE
041700             MOVE PS-CHANNEL        TO MS-CHANNEL
041800             MOVE PS-CAMPAIGN-ID    TO MS-CAMPAIGN-ID
041900             MOVE PS-CAMPAIGN-NM    TO MS-CAMPAIGN-NM
042000             MOVE PS-SPEND          TO MS-SPEND
042100             MOVE PS-IMPRESSIONS    TO MS-IMPRESSIONS
042200             MOVE PS-CLICKS         TO MS-CLICKS
042300             PERFORM 2500-UPSERT-SPEND-THRU-EXIT
042400     END-READ.
042500 2400-EXIT.
042600     EXIT.
042700 2500-UPSERT-SPEND-THRU-EXIT.
042800     MOVE "N" TO WS-FOUND-SW.
042900     IF WS-SPEND-COUNT > 0
043000         SET SP-SRCH-IDX TO 1
043100         SEARCH WS-SP-ENTRY VARYING SP-SRCH-IDX
043200             AT END NEXT SENTENCE
043300             WHEN SP-SRCH-IDX > WS-SPEND-COUNT
043400                 NEXT SENTENCE
043500             WHEN WS-SP-DATE (SP-SRCH-IDX) = MS-DATE AND
043600                  WS-SP-CAMPAIGN-ID (SP-SRCH-IDX) = MS-CAMPAIGN-ID
043700                 MOVE "Y" TO WS-FOUND-SW
043800                 SET SP-IDX TO SP-SRCH-IDX
043900         END-SEARCH
044000     END-IF.
044100     IF WS-FOUND-SW = "N"
044200         ADD 1 TO WS-SPEND-COUNT
044300         SET SP-IDX TO WS-SPEND-COUNT
044400         MOVE MS-DATE           TO WS-SP-DATE (SP-IDX)
044500         MOVE MS-CAMPAIGN-ID    TO WS-SP-CAMPAIGN-ID (SP-IDX)
044600     END-IF.
044700     MOVE MS-CHANNEL     TO WS-SP-CHANNEL (SP-IDX).
044800     MOVE MS-CAMPAIGN-NM TO WS-SP-CAMPAIGN-NM (SP-IDX).
044900     MOVE MS-SPEND       TO WS-SP-SPEND (SP-IDX).
045000     MOVE MS-IMPRESSIONS TO WS-SP-IMPRESSIONS (SP-IDX).
045100     MOVE MS-CLICKS      TO WS-SP-CLICKS (SP-IDX).
045200 2500-EXIT.
045300     EXIT.
045400*---------------------------------------------------------------*
045500* 3000 SERIES - UPSERT ORDERS FROM BOTH SOURCES, KEYED BY       *
045600* ORD-ID.  NET REVENUE DEFAULTS PER BUSINESS RULE 3.            *
045700*---------------------------------------------------------------*
045800 3000-LOAD-ORDERS-THRU-EXIT.
045900     MOVE "N" TO WS-EOF-SW.
046000     PERFORM 3100-READ-SHOPIFY-THRU-EXIT UNTIL WS-EOF.
046100     MOVE "N" TO WS-EOF-SW.
046200     PERFORM 3200-READ-WOOC-THRU-EXIT UNTIL WS-EOF.
046300 3000-EXIT.
046400     EXIT.
046500 3100-READ-SHOPIFY-THRU-EXIT.
046600     READ SHOPIFY-ORD-IN
046700         AT END MOVE "Y" TO WS-EOF-SW
046800         NOT AT END
046900             ADD 1 TO WS-CNT-SHOP-ORD
047000             PERFORM 3300-UPSERT-ORDER-THRU-EXIT
047100     END-READ.
047200 3100-EXIT.
047300     EXIT.
047400 3200-READ-WOOC-THRU-EXIT.
047500     READ WOOC-ORD-IN
047600         AT END MOVE "Y" TO WS-EOF-SW
047700         NOT AT END
047800             ADD 1 TO WS-CNT-WOOC-ORD
047900             MOVE WO-ID             TO SO-ID
048000             MOVE WO-SOURCE         TO SO-SOURCE
048100             MOVE WO-NAME           TO SO-NAME
048200             MOVE WO-DATE           TO SO-DATE
048300             MOVE WO-REVENUE        TO SO-REVENUE
048400             MOVE WO-NEW-CUST-FLAG  TO SO-NEW-CUST-FLAG
048500             MOVE WO-CANCELLED      TO SO-CANCELLED
048600             MOVE WO-FIN-STATUS     TO SO-FIN-STATUS
048700             MOVE WO-TOTAL-PRICE    TO SO-TOTAL-PRICE
048800             MOVE WO-NET-REVENUE    TO SO-NET-REVENUE
048900             MOVE WO-NET-PRESENT    TO SO-NET-PRESENT
049000             MOVE WO-CLICK-ID       TO SO-CLICK-ID
049100             MOVE WO-UTM-SOURCE     TO SO-UTM-SOURCE
049200             MOVE WO-UTM-MEDIUM     TO SO-UTM-MEDIUM
049300             MOVE WO-UTM-CAMPAIGN   TO SO-UTM-CAMPAIGN
049400             PERFORM 3300-UPSERT-ORDER-THRU-EXIT
049500     END-READ.
049600 3200-EXIT.
049700     EXIT.
049800 3300-UPSERT-ORDER-THRU-EXIT.
049900     MOVE "N" TO WS-FOUND-SW.
050000     IF WS-ORDER-COUNT > 0
050100         SET OR-SRCH-IDX TO 1
050200         SEARCH WS-OR-ENTRY VARYING OR-SRCH-IDX
050300             AT END NEXT SENTENCE
050400             WHEN OR-SRCH-IDX > WS-ORDER-COUNT
050500                 NEXT SENTENCE
050600             WHEN WS-OR-ID (OR-SRCH-IDX) = SO-ID
050700                 MOVE "Y" TO WS-FOUND-SW
050800                 SET OR-IDX TO OR-SRCH-IDX
050900         END-SEARCH
051000     END-IF.
051100     IF WS-FOUND-SW = "N"
051200         ADD 1 TO WS-ORDER-COUNT
051300         SET OR-IDX TO WS-ORDER-COUNT
051400         MOVE SO-ID TO WS-OR-ID (OR-IDX)
051500     END-IF.
051600     IF SO-NET-PRESENT = "Y"
051700         MOVE SO-NET-REVENUE TO WS-OR-NET-REVENUE (OR-IDX)
051800         MOVE "Y" TO WS-OR-NET-PRESENT (OR-IDX)
051900     ELSE
052000         IF SO-TOTAL-PRICE NOT = 0
052100             MOVE SO-TOTAL-PRICE TO WS-OR-NET-REVENUE (OR-IDX)
052200             MOVE "Y" TO WS-OR-NET-PRESENT (OR-IDX)
052300         ELSE
052400             MOVE SO-REVENUE TO WS-OR-NET-REVENUE (OR-IDX)
052500             MOVE "Y" TO WS-OR-NET-PRESENT (OR-IDX)
052600         END-IF
052700     END-IF.
052800     MOVE SO-SOURCE        TO WS-OR-SOURCE (OR-IDX).
052900     MOVE SO-NAME          TO WS-OR-NAME (OR-IDX).
053000     MOVE SO-DATE          TO WS-OR-DATE (OR-IDX).
053100     MOVE SO-REVENUE       TO WS-OR-REVENUE (OR-IDX).
053200     MOVE SO-NEW-CUST-FLAG TO WS-OR-NEW-CUST-FLAG (OR-IDX).
053300     MOVE SO-CANCELLED     TO WS-OR-CANCELLED (OR-IDX).
053400     MOVE SO-FIN-STATUS    TO WS-OR-FIN-STATUS (OR-IDX).
053500     MOVE SO-TOTAL-PRICE   TO WS-OR-TOTAL-PRICE (OR-IDX).
053600     MOVE SO-CLICK-ID      TO WS-OR-CLICK-ID (OR-IDX).
053700     MOVE SO-UTM-SOURCE    TO WS-OR-UTM-SOURCE (OR-IDX).
053800     MOVE SO-UTM-MEDIUM    TO WS-OR-UTM-MEDIUM (OR-IDX).
053900     MOVE SO-UTM-CAMPAIGN  TO WS-OR-UTM-CAMPAIGN (OR-IDX).
054000 3300-EXIT.
054100     EXIT.
054200*---------------------------------------------------------------*
054300* 4000 SERIES - MATCH EACH TRANSACTION TO A KNOWN ORDER.        *
054400* TRANSACTIONS NOT MATCHING ANY ORDER ARE DROPPED PER BUSINESS  *
054500* RULE 3.  THE FULL RECONCILIATION RUNS LATER IN HYPEON2.       *
054600*---------------------------------------------------------------*
054700 4000-LOAD-TXN-THRU-EXIT.
054800     MOVE "N" TO WS-EOF-SW.
054900     PERFORM 4100-READ-TXN-THRU-EXIT UNTIL WS-EOF.
055000 4000-EXIT.
055100     EXIT.
055200 4100-READ-TXN-THRU-EXIT.
055300     READ TXN-IN
055400         AT END MOVE "Y" TO WS-EOF-SW
055500         NOT AT END
055600             PERFORM 4200-MATCH-TXN-THRU-EXIT
055700     END-READ.
055800 4100-EXIT.
055900     EXIT.
056000 4200-MATCH-TXN-THRU-EXIT.
056100     MOVE "N" TO WS-FOUND-SW.
056200     IF WS-ORDER-COUNT > 0
056300         SET OR-SRCH-IDX TO 1
056400         SEARCH WS-OR-ENTRY VARYING OR-SRCH-IDX
056500             AT END NEXT SENTENCE
056600             WHEN OR-SRCH-IDX > WS-ORDER-COUNT
056700                 NEXT SENTENCE
056800             WHEN WS-OR-ID (OR-SRCH-IDX) = TXN-ORDER-ID
056900                 MOVE "Y" TO WS-FOUND-SW
057000         END-SEARCH
057100     END-IF.
057200     IF WS-FOUND-SW = "Y"
057300         ADD 1 TO WS-CNT-TXN
057400         MOVE SPACES TO WORK-TXN-REC
057500         STRING TXN-ORDER-ID DELIMITED BY SIZE
057600                TXN-KIND     DELIMITED BY SIZE
057700                TXN-STATUS   DELIMITED BY SIZE
057800                TXN-AMOUNT   DELIMITED BY SIZE
057900                INTO WORK-TXN-REC
058000         WRITE WORK-TXN-REC
058100     END-IF.
058200 4200-EXIT.
058300     EXIT.
058400*---------------------------------------------------------------*
058500* 5000 SERIES - APPEND ALL AD CLICKS, NO UPSERT REQUIRED.       *
058600*---------------------------------------------------------------*
058700 5000-LOAD-CLICKS-THRU-EXIT.
058800     MOVE "N" TO WS-EOF-SW.
058900     PERFORM 5100-READ-CLICKS-THRU-EXIT UNTIL WS-EOF.
059000 5000-EXIT.
059100     EXIT.
059200 5100-READ-CLICKS-THRU-EXIT.
059300     READ CLICK-IN
059400         AT END MOVE "Y" TO WS-EOF-SW
059500         NOT AT END
059600             ADD 1 TO WS-CNT-CLICKS
059700             WRITE WORK-CLICKS-REC FROM CLICK-REC
059800     END-READ.
059900 5100-EXIT.
060000     EXIT.
060100*---------------------------------------------------------------*
060200* 6000 SERIES - SPILL THE UPSERTED TABLES TO WORK FILES.        *
060300*---------------------------------------------------------------*
060400 6000-SPILL-WORK-FILES-THRU-EXIT.
060500     IF WS-SPEND-COUNT > 0
060600         PERFORM 6050-SPILL-ONE-SPEND-THRU-EXIT
060700             VARYING SP-IDX FROM 1 BY 1
060800             UNTIL SP-IDX > WS-SPEND-COUNT
060900     END-IF.
061000     IF WS-ORDER-COUNT > 0
061100         PERFORM 6100-SPILL-ONE-ORDER-THRU-EXIT
061200             VARYING OR-IDX FROM 1 BY 1
061300             UNTIL OR-IDX > WS-ORDER-COUNT
061400     END-IF.
061500 6000-EXIT.
061600     EXIT.
061700 6050-SPILL-ONE-SPEND-THRU-EXIT.
061800     MOVE WS-SP-DATE (SP-IDX)        TO WS-SPP-DATE.
061900     MOVE WS-SP-CHANNEL (SP-IDX)     TO WS-SPP-CHANNEL.
062000     MOVE WS-SP-CAMPAIGN-ID (SP-IDX) TO WS-SPP-CAMPAIGN-ID.
062100     MOVE WS-SP-CAMPAIGN-NM (SP-IDX) TO WS-SPP-CAMPAIGN-NM.
062200     MOVE WS-SP-SPEND (SP-IDX)       TO WS-SPP-SPEND-ED.
062300     MOVE WS-SP-IMPRESSIONS (SP-IDX) TO WS-SPP-IMPR-ED.
062400     MOVE WS-SP-CLICKS (SP-IDX)      TO WS-SPP-CLICKS-ED.
062500     WRITE WORK-ADSPEND-REC FROM WS-SPEND-PRINT-FIELDS.
062600 6050-EXIT.
062700     EXIT.
062800 6100-SPILL-ONE-ORDER-THRU-EXIT.
062900     MOVE SPACES TO WORK-ORDERS-REC.
063000     STRING WS-OR-ID (OR-IDX)            DELIMITED BY SIZE
063100            WS-OR-SOURCE (OR-IDX)        DELIMITED BY SIZE
063200            WS-OR-NAME (OR-IDX)          DELIMITED BY SIZE
063300            WS-OR-DATE (OR-IDX)          DELIMITED BY SIZE
063400            WS-OR-REVENUE (OR-IDX)       DELIMITED BY SIZE
063500            WS-OR-NEW-CUST-FLAG (OR-IDX) DELIMITED BY SIZE
063600            WS-OR-CANCELLED (OR-IDX)     DELIMITED BY SIZE
063700            WS-OR-FIN-STATUS (OR-IDX)    DELIMITED BY SIZE
063800            WS-OR-TOTAL-PRICE (OR-IDX)   DELIMITED BY SIZE
063900            WS-OR-NET-REVENUE (OR-IDX)   DELIMITED BY SIZE
064000            WS-OR-NET-PRESENT (OR-IDX)   DELIMITED BY SIZE
064100            WS-OR-CLICK-ID (OR-IDX)      DELIMITED BY SIZE
064200            WS-OR-UTM-SOURCE (OR-IDX)    DELIMITED BY SIZE
064300            WS-OR-UTM-MEDIUM (OR-IDX)    DELIMITED BY SIZE
064400            WS-OR-UTM-CAMPAIGN (OR-IDX)  DELIMITED BY SIZE
064500            INTO WORK-ORDERS-REC.
064600     WRITE WORK-ORDERS-REC.
064700 6100-EXIT.
064800     EXIT.
064900 9000-RETURN-COUNTS-THRU-EXIT.
065000     MOVE WS-CNT-META      TO LK-CNT-META.
065100     MOVE WS-CNT-GOOGLE    TO LK-CNT-GOOGLE.
065200     MOVE WS-CNT-BING      TO LK-CNT-BING.
065300     MOVE WS-CNT-PINTEREST TO LK-CNT-PINTEREST.
065400     MOVE WS-CNT-SHOP-ORD  TO LK-CNT-SHOP-ORD.
065500     MOVE WS-CNT-WOOC-ORD  TO LK-CNT-WOOC-ORD.
065600     MOVE WS-CNT-TXN       TO LK-CNT-TXN.
065700     MOVE WS-CNT-CLICKS    TO LK-CNT-CLICKS.
065800 9000-EXIT.
065900     EXIT.
066000 9900-CLOSE-FILES-THRU-EXIT.
066100     CLOSE META-SPEND-IN GOOGLE-SPEND-IN BING-SPEND-IN
066200           PINT-SPEND-IN SHOPIFY-ORD-IN WOOC-ORD-IN
066300           TXN-IN CLICK-IN WORK-ADSPEND-OUT WORK-ORDERS-OUT
066400           WORK-TXN-OUT WORK-CLICKS-OUT.
066500 9900-EXIT.
066600     EXIT.
