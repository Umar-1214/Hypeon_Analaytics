000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON7.
000300 AUTHOR.        T. MBEKI.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/11/1996.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON7 - DECISION CONTEXT CLASSIFIER.                      *
001100*   READS THE MARKETING DECISION QUEUE AND SORTS EACH ENTRY     *
001200*   INTO A SCALE, WASTE, RISK OR OPPORTUNITY BUCKET BASED ON    *
001300*   ITS TYPE, CONFIDENCE AND THE CHANNEL'S CURRENT ROAS.        *
001400*                                                               *
001500*****************************************************************
001600* CHANGE LOG.                                                   *
001700*---------------------------------------------------------------*
001800* 02/11/96  TM   ORIGINAL WRITTEN FOR THE MARKETING QUEUE.      *
001900* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002000* 03/19/07  CO   ADDED SYNTHETIC CHANNEL RISK ITEMS.            *
002100* 11/02/09  CO   ADDED CONFIDENCE SUMMARY SECTION TO REPORT.    *
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-4381.
002600 OBJECT-COMPUTER. IBM-4381.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS VALID-CHANNEL IS "META" "GOOGLE" "BING" "PINTEREST".
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT DECISION-IN      ASSIGN TO WKDECSN
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400     SELECT WORK-ADSPEND-IN  ASSIGN TO WKADSPND
003500         ORGANIZATION IS LINE SEQUENTIAL.
003600     SELECT ATTR-EVENT-IN    ASSIGN TO ATTREVNT
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT MMM-RESULT-IN    ASSIGN TO MMMOUT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT CONTEXT-RPT      ASSIGN TO DCTXRPT
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  DECISION-IN
004500     RECORDING MODE IS F.
004600 01  DECISION-REC.
004700     05  DEC-ID                        PIC X(16).
004800     05  DEC-ENTITY-TYPE               PIC X(10).
004900     05  DEC-ENTITY-ID                 PIC X(12).
005000     05  DEC-TYPE                      PIC X(20).
005100     05  DEC-REASON                    PIC X(30).
005200     05  DEC-CONFIDENCE                PIC S9(1)V99.
005300     05  DEC-PROJ-IMPACT               PIC S9(7)V99.
005400     05  DEC-STATUS                    PIC X(10).
005500 FD  WORK-ADSPEND-IN
005600     RECORDING MODE IS F.
005700 01  WORK-ADSPEND-REC.
005800     05  WA-DATE                       PIC 9(08).
005900     05  FILLER                        PIC X(01).
006000     05  WA-CHANNEL                    PIC X(10).
006100     05  FILLER                        PIC X(01).
006200     05  WA-CAMPAIGN-ID                PIC X(12).
006300     05  FILLER                        PIC X(01).
006400     05  WA-CAMPAIGN-NM                PIC X(30).
006500     05  FILLER                        PIC X(01).
006600     05  WA-SPEND                      PIC S9(7)V99.
006700     05  FILLER                        PIC X(01).
006800     05  WA-IMPRESSIONS                PIC 9(09).
006900     05  FILLER                        PIC X(01).
007000     05  WA-CLICKS                     PIC 9(07).
007100 FD  ATTR-EVENT-IN
007200     RECORDING MODE IS F.
007300 01  ATTR-EVENT-REC.
007400     05  ATR-ORDER-ID                  PIC X(12).
007500     05  ATR-CHANNEL                   PIC X(10).
007600     05  ATR-CAMPAIGN-ID               PIC X(12).
007700     05  ATR-COST-CENTER               PIC X(30).
007800     05  ATR-WEIGHT                    PIC S9(1)V9(6).
007900     05  ATR-ALLOC-REV                 PIC S9(7)V99.
008000     05  ATR-EVENT-DATE                PIC 9(08).
008100     05  ATR-RUN-ID                    PIC X(16).
008200     05  FILLER                        PIC X(08).
008300 FD  MMM-RESULT-IN
008400     RECORDING MODE IS F.
008500 01  MMM-RESULT-REC.
008600     05  MMM-RUN-ID                    PIC X(16).
008700     05  MMM-CHANNEL                   PIC X(10).
008800     05  MMM-COEFFICIENT               PIC S9(7)V9(6).
008900     05  MMM-R2                        PIC S9(1)V9(6).
009000     05  MMM-MODEL-VER                 PIC X(08).
009100     05  FILLER                        PIC X(08).
009200 FD  CONTEXT-RPT
009300     RECORDING MODE IS F.
009400 01  DCX-PRINT-LINE                    PIC X(80).
009500 WORKING-STORAGE SECTION.
009600 01  WS-SWITCHES.
009700     05  WS-EOF-SW                     PIC X(01) VALUE "N".
009800         88  WS-EOF                        VALUE "Y".
009900     05  WS-R2-PRESENT-SW              PIC X(01) VALUE "N".
010000         88  WS-R2-PRESENT                 VALUE "Y".
010100     05  FILLER                        PIC X(08).
010200 01  WS-THRESHOLDS.
010300     05  WS-ROAS-LOW                   PIC S9(1)V99 VALUE 0.50.
010400     05  WS-CONF-HIGH                  PIC S9(1)V99 VALUE 0.70.
010500     05  WS-CONF-LOW                   PIC S9(1)V99 VALUE 0.40.
010600 01  WS-THRESHOLDS-OVERLAY REDEFINES WS-THRESHOLDS.
010700     05  FILLER                        PIC X(06).
010800 01  WS-CHANNEL-LIST-LITERAL           PIC X(40)
010900         VALUE "META      GOOGLE    BING      PINTEREST ".
011000 01  WS-CHANNEL-LIST REDEFINES WS-CHANNEL-LIST-LITERAL.
011100     05  WS-CHANNEL-NAME OCCURS 4 TIMES PIC X(10)
011200             INDEXED BY CH-IDX CH-SRCH-IDX.
011300 01  WS-CHANNEL-WORK.
011400     05  WS-CHAN-SPEND    OCCURS 4 TIMES PIC S9(7)V99.
011500     05  WS-CHAN-ATTR-REV OCCURS 4 TIMES PIC S9(7)V99.
011600     05  WS-CHAN-ROAS     OCCURS 4 TIMES PIC S9(4)V9(4).
011700     05  WS-CHAN-IN-RISK  OCCURS 4 TIMES PIC X(01).
011800         88  WS-CHAN-ALREADY-RISK          VALUE "Y".
011900 01  WS-CHANNEL-WORK-OVERLAY REDEFINES WS-CHANNEL-WORK.
012000     05  FILLER                        PIC X(96).
012100 01  WS-MMM-R2                         PIC S9(1)V9(6) VALUE 0.
012200 01  WS-CONFIDENCE-WORK.
012300     05  WS-CONF-SUM                   PIC S9(7)V99 VALUE 0.
012400     05  WS-CONF-COUNT                 PIC 9(07) COMP VALUE 0.
012500     05  WS-CONF-OVERALL               PIC S9(1)V99 VALUE 0.
012600     05  WS-R2-ROUNDED                 PIC S9(1)V99 VALUE 0.
012700 01  WS-DEC-TYPE-UPPER                 PIC X(20).
012800 01  WS-BUCKET-LABEL                   PIC X(16).
012900 01  WS-WORK-FIELDS.
013000     05  WS-CHANNEL-NUM                PIC 9(01).
013100 01  WS-PRINT-FIELDS.
013200     05  WS-PRT-ENTITY                 PIC X(12).
013300     05  WS-PRT-TYPE                   PIC X(20).
013400     05  WS-PRT-CONF                   PIC Z9.99.
013500     05  WS-PRT-ROAS                   PIC Z9.9999.
013600 LINKAGE SECTION.
013700 01  LK-RUN-ID                         PIC X(16).
013800 01  LK-START-DATE                     PIC 9(08).
013900 01  LK-END-DATE                       PIC 9(08).
014000 01  LK-CNT-SCALE                      PIC 9(07) COMP.
014100 01  LK-CNT-WASTE                      PIC 9(07) COMP.
014200 01  LK-CNT-RISK                       PIC 9(07) COMP.
014300 01  LK-CNT-OPPORTUNITY                PIC 9(07) COMP.
014400 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
014500         LK-CNT-SCALE LK-CNT-WASTE LK-CNT-RISK LK-CNT-OPPORTUNITY.
014600 0100-MAIN-LINE.
014700     PERFORM 1000-OPEN-AND-LOAD-THRU-EXIT.
014800     MOVE 0 TO LK-CNT-SCALE LK-CNT-WASTE
014900               LK-CNT-RISK LK-CNT-OPPORTUNITY.
015000     PERFORM 2000-BUCKET-THRU-EXIT.
015100     PERFORM 3000-SYNTH-RISK-THRU-EXIT
015200         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
015300     PERFORM 4000-CONFIDENCE-SUMMARY-THRU-EXIT.
015400     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
015500     GOBACK.
015600 1000-OPEN-AND-LOAD-THRU-EXIT.
015700     OPEN INPUT DECISION-IN WORK-ADSPEND-IN
015800                ATTR-EVENT-IN MMM-RESULT-IN.
015900     OPEN OUTPUT CONTEXT-RPT.
016000     MOVE 0 TO WS-CHAN-SPEND (1) WS-CHAN-SPEND (2)
016100               WS-CHAN-SPEND (3) WS-CHAN-SPEND (4)
016200               WS-CHAN-ATTR-REV (1) WS-CHAN-ATTR-REV (2)
016300               WS-CHAN-ATTR-REV (3) WS-CHAN-ATTR-REV (4).
016400     MOVE "N" TO WS-CHAN-IN-RISK (1) WS-CHAN-IN-RISK (2)
016500                 WS-CHAN-IN-RISK (3) WS-CHAN-IN-RISK (4).
016600     PERFORM 1100-LOAD-SPEND-THRU-EXIT.
016700     PERFORM 1200-LOAD-ATTR-THRU-EXIT.
016800     PERFORM 1300-LOAD-MMM-THRU-EXIT.
016900     PERFORM 1400-COMPUTE-ROAS-THRU-EXIT
017000         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
017100 1000-EXIT.
017200     EXIT.
017300 1100-LOAD-SPEND-THRU-EXIT.
017400     MOVE "N" TO WS-EOF-SW.
017500     PERFORM 1105-READ-SPEND-THRU-EXIT UNTIL WS-EOF.
017600 1100-EXIT.
017700     EXIT.
017800 1105-READ-SPEND-THRU-EXIT.
017900     READ WORK-ADSPEND-IN
018000         AT END MOVE "Y" TO WS-EOF-SW
018100         NOT AT END
018200             IF WA-DATE >= LK-START-DATE AND
018300                WA-DATE <= LK-END-DATE
018400                 PERFORM 1500-FIND-CHANNEL-NUM-THRU-EXIT
018500                 IF WS-CHANNEL-NUM > 0
018600                     ADD WA-SPEND TO
018700                         WS-CHAN-SPEND (WS-CHANNEL-NUM)
018800                 END-IF
018900             END-IF
019000     END-READ.
019100 1105-EXIT.
019200     EXIT.
019300 1200-LOAD-ATTR-THRU-EXIT.
019400     MOVE "N" TO WS-EOF-SW.
019500     PERFORM 1205-READ-ATTR-THRU-EXIT UNTIL WS-EOF.
019600 1200-EXIT.
019700     EXIT.
019800 1205-READ-ATTR-THRU-EXIT.
019900     READ ATTR-EVENT-IN
020000         AT END MOVE "Y" TO WS-EOF-SW
020100         NOT AT END
020200             IF ATR-RUN-ID = LK-RUN-ID AND
020300                ATR-EVENT-DATE >= LK-START-DATE AND
020400                ATR-EVENT-DATE <= LK-END-DATE
020500                 MOVE ATR-CHANNEL TO WA-CHANNEL
020600                 PERFORM 1500-FIND-CHANNEL-NUM-THRU-EXIT
020700                 IF WS-CHANNEL-NUM > 0
020800                     ADD ATR-ALLOC-REV TO
020900                         WS-CHAN-ATTR-REV (WS-CHANNEL-NUM)
021000                 END-IF
021100             END-IF
021200     END-READ.
021300 1205-EXIT.
021400     EXIT.
021500 1300-LOAD-MMM-THRU-EXIT.
021600     MOVE "N" TO WS-EOF-SW.
021700     PERFORM 1305-READ-MMM-THRU-EXIT UNTIL WS-EOF.
021800 1300-EXIT.
021900     EXIT.
022000 1305-READ-MMM-THRU-EXIT.
022100     READ MMM-RESULT-IN
022200         AT END MOVE "Y" TO WS-EOF-SW
022300         NOT AT END
022400             MOVE MMM-R2 TO WS-MMM-R2
022500             MOVE "Y" TO WS-R2-PRESENT-SW
022600     END-READ.
022700 1305-EXIT.
022800     EXIT.
022900 1400-COMPUTE-ROAS-THRU-EXIT.
023000     IF WS-CHAN-SPEND (CH-IDX) > 0
023100         COMPUTE WS-CHAN-ROAS (CH-IDX) ROUNDED =
023200             WS-CHAN-ATTR-REV (CH-IDX) / WS-CHAN-SPEND (CH-IDX)
023300     ELSE
023400         MOVE 0 TO WS-CHAN-ROAS (CH-IDX)
023500     END-IF.
023600 1400-EXIT.
023700     EXIT.
023800 1500-FIND-CHANNEL-NUM-THRU-EXIT.
023900     MOVE 0 TO WS-CHANNEL-NUM.
024000     SET CH-SRCH-IDX TO 1
024100     SEARCH WS-CHANNEL-NAME VARYING CH-SRCH-IDX
024200         AT END NEXT SENTENCE
024300         WHEN CH-SRCH-IDX > 4
024400             NEXT SENTENCE
024500         WHEN WS-CHANNEL-NAME (CH-SRCH-IDX) = WA-CHANNEL
024600             SET WS-CHANNEL-NUM TO CH-SRCH-IDX
024700     END-SEARCH.
024800 1500-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100* 2000 SERIES - BUCKET EACH DECISION PER THE THRESHOLD TABLE.   *
025200* BUSINESS RULES FOR SCALE-CANDIDATES, BUDGET-WASTE, RISK AND   *
025300* TOP-OPPORTUNITIES.                                            *
025400*---------------------------------------------------------------*
025500 2000-BUCKET-THRU-EXIT.
025600     MOVE SPACES TO DCX-PRINT-LINE.
025700     STRING "DECISION CONTEXT REPORT" DELIMITED BY SIZE
025800         INTO DCX-PRINT-LINE.
025900     WRITE DCX-PRINT-LINE.
026000     MOVE "N" TO WS-EOF-SW.
026100     PERFORM 2050-READ-DECISION-THRU-EXIT UNTIL WS-EOF.
026200 2000-EXIT.
026300     EXIT.
026400 2050-READ-DECISION-THRU-EXIT.
026500     READ DECISION-IN
026600         AT END MOVE "Y" TO WS-EOF-SW
026700         NOT AT END
026800             PERFORM 2100-BUCKET-ONE-THRU-EXIT
026900     END-READ.
027000 2050-EXIT.
027100     EXIT.
027200 2100-BUCKET-ONE-THRU-EXIT.
027300     MOVE DEC-TYPE TO WS-DEC-TYPE-UPPER.
027400     INSPECT WS-DEC-TYPE-UPPER
027500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
027600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027700     ADD DEC-CONFIDENCE TO WS-CONF-SUM.
027800     ADD 1 TO WS-CONF-COUNT.
027900     IF WS-DEC-TYPE-UPPER = "SCALE_UP"
028000         MOVE "SCALE-CANDIDATES" TO WS-BUCKET-LABEL
028100         PERFORM 2110-PRINT-BUCKET-THRU-EXIT
028200         ADD 1 TO LK-CNT-SCALE
028300         IF DEC-CONFIDENCE >= WS-CONF-HIGH
028400             MOVE "TOP-OPPORTUNITY " TO WS-BUCKET-LABEL
028500             PERFORM 2110-PRINT-BUCKET-THRU-EXIT
028600             ADD 1 TO LK-CNT-OPPORTUNITY
028700         END-IF
028800     ELSE
028900         IF WS-DEC-TYPE-UPPER = "SCALE_DOWN" OR
029000            WS-DEC-TYPE-UPPER = "PAUSE_CAMPAIGN" OR
029100            WS-DEC-TYPE-UPPER = "PAUSE_PRODUCT"
029200             MOVE "BUDGET-WASTE    " TO WS-BUCKET-LABEL
029300             PERFORM 2110-PRINT-BUCKET-THRU-EXIT
029400             ADD 1 TO LK-CNT-WASTE
029500             MOVE DEC-ENTITY-ID TO WA-CHANNEL
029600             PERFORM 1500-FIND-CHANNEL-NUM-THRU-EXIT
029700             IF DEC-CONFIDENCE < WS-CONF-LOW OR
029800                (WS-CHANNEL-NUM > 0 AND
029900                 WS-CHAN-ROAS (WS-CHANNEL-NUM) < WS-ROAS-LOW)
030000                 MOVE "RISK-CAMPAIGNS  " TO WS-BUCKET-LABEL
030100                 PERFORM 2110-PRINT-BUCKET-THRU-EXIT
030200                 ADD 1 TO LK-CNT-RISK
030300                 IF WS-CHANNEL-NUM > 0
030400                     MOVE "Y" TO WS-CHAN-IN-RISK (WS-CHANNEL-NUM)
030500                 END-IF
030600             END-IF
030700         ELSE
030800             IF WS-DEC-TYPE-UPPER = "REALLOCATE_BUDGET"
030900                 MOVE "SCALE-CANDIDATES" TO WS-BUCKET-LABEL
031000                 PERFORM 2110-PRINT-BUCKET-THRU-EXIT
031100                 ADD 1 TO LK-CNT-SCALE
031200             END-IF
031300         END-IF
031400     END-IF.
031500 2100-EXIT.
031600     EXIT.
031700 2110-PRINT-BUCKET-THRU-EXIT.
031800     MOVE SPACES TO WS-PRINT-FIELDS.
031900     MOVE DEC-ENTITY-ID    TO WS-PRT-ENTITY.
032000     MOVE WS-DEC-TYPE-UPPER TO WS-PRT-TYPE.
032100     MOVE DEC-CONFIDENCE   TO WS-PRT-CONF.
032200     MOVE SPACES TO DCX-PRINT-LINE.
032300     STRING WS-BUCKET-LABEL DELIMITED BY SIZE
032400            " " WS-PRT-ENTITY DELIMITED BY SIZE
032500            " " WS-PRT-TYPE DELIMITED BY SIZE
032600            " CONF " WS-PRT-CONF DELIMITED BY SIZE
032700            INTO DCX-PRINT-LINE.
032800     WRITE DCX-PRINT-LINE.
032900 2110-EXIT.
033000     EXIT.
033100*---------------------------------------------------------------*
033200* 3000 SERIES - SYNTHETIC RISK ITEMS FOR CHANNELS THE DECISION  *
033300* QUEUE NEVER MENTIONED, WHOSE ROAS IS ALREADY BELOW THE FLOOR. *
033400*---------------------------------------------------------------*
033500 3000-SYNTH-RISK-THRU-EXIT.
033600     IF NOT WS-CHAN-ALREADY-RISK (CH-IDX) AND
033700        WS-CHAN-ROAS (CH-IDX) < WS-ROAS-LOW AND
033800        WS-CHAN-SPEND (CH-IDX) > 0
033900         MOVE SPACES TO WS-PRINT-FIELDS
034000         MOVE WS-CHANNEL-NAME (CH-IDX) TO WS-PRT-ENTITY
034100         MOVE WS-CHAN-ROAS (CH-IDX)    TO WS-PRT-ROAS
034200         MOVE SPACES TO DCX-PRINT-LINE
034300         STRING "RISK-CAMPAIGNS   " WS-PRT-ENTITY DELIMITED BY SIZE
034400                " TYPE RISK CONF 0.50 ROAS " WS-PRT-ROAS
034500                DELIMITED BY SIZE
034600                INTO DCX-PRINT-LINE
034700         WRITE DCX-PRINT-LINE
034800         ADD 1 TO LK-CNT-RISK
034900     END-IF.
035000 3000-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300* 4000 SERIES - CONFIDENCE SUMMARY SECTION OF THE REPORT.       *
035400*---------------------------------------------------------------*
035500 4000-CONFIDENCE-SUMMARY-THRU-EXIT.
035600     IF WS-CONF-COUNT > 0
035700         COMPUTE WS-CONF-OVERALL ROUNDED =
035800             WS-CONF-SUM / WS-CONF-COUNT
035900     ELSE
036000         MOVE 0 TO WS-CONF-OVERALL
036100     END-IF.
036200     MOVE SPACES TO WS-PRINT-FIELDS.
036300     MOVE WS-CONF-OVERALL TO WS-PRT-CONF.
036400     MOVE SPACES TO DCX-PRINT-LINE.
036500     STRING "CONFIDENCE SUMMARY - OVERALL " WS-PRT-CONF
036600             DELIMITED BY SIZE
036700         INTO DCX-PRINT-LINE.
036800     WRITE DCX-PRINT-LINE.
036900     IF WS-R2-PRESENT
037000         COMPUTE WS-R2-ROUNDED ROUNDED = WS-MMM-R2
037100         MOVE SPACES TO WS-PRINT-FIELDS
037200         MOVE WS-R2-ROUNDED TO WS-PRT-CONF
037300         MOVE SPACES TO DCX-PRINT-LINE
037400         STRING "CONFIDENCE SUMMARY - MMM R2 " WS-PRT-CONF
037500                 DELIMITED BY SIZE
037600             INTO DCX-PRINT-LINE
037700         WRITE DCX-PRINT-LINE
037800     END-IF.
037900 4000-EXIT.
038000     EXIT.
038100 9900-CLOSE-FILES-THRU-EXIT.
038200     CLOSE DECISION-IN WORK-ADSPEND-IN ATTR-EVENT-IN
038300           MMM-RESULT-IN CONTEXT-RPT.
038400 9900-EXIT.
038500     EXIT.
