000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON8.
000300 AUTHOR.        D. F. KOWALSKI.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON8 - QUESTION INTENT CLASSIFIER.                      *
001100*   READS FREE-TEXT QUESTIONS ONE PER RECORD, NORMALIZES EACH  *
001200*   (LOWERCASE, COLLAPSE BLANKS, TRIM), AND CLASSIFIES INTO ONE *
001300*   OF FIVE FIXED INTENT CODES BY FIRST-MATCH KEYWORD SCAN.    *
001400*   RUN STANDALONE ON DEMAND - NOT PART OF THE HYPEON00 NIGHTLY *
001500*   SEQUENCE.                                                  *
001600*                                                               *
001700*****************************************************************
001800* CHANGE LOG.                                                   *
001900*---------------------------------------------------------------*
002000* 06/14/89  DFK  ORIGINAL WRITTEN - KEYWORD LOOKUP OF STOCK      *
002100*                INTERACTION WARNING TEXT FOR PHARMACY TERMINALS.*
002200* 01/05/91  DFK  ADDED SECOND KEYWORD LIST FOR NEW DRUG CLASSES. *
002300* 08/03/98  TM   Y2K REMEDIATION - NO DATE FIELDS IN THIS MEMBER,*
002400*                REVIEWED AND SIGNED OFF WITH NO CHANGES.        *
002500* 11/11/95  TM   RETIRED PHARMACY KEYWORD TABLE, REPOINTED       *
002600*                MODULE SHELL FOR REUSE PER PROJ MKT-100.        *
002700* 03/14/07  CO   REBUILT AS MARKETING ANALYTICS QUESTION INTENT  *
002800*                CLASSIFIER PER TICKET MKT-207. FIVE FIXED       *
002900*                INTENT CODES, FIRST-MATCH SUBSTRING PRECEDENCE. *
003000* 09/19/08  CO   ADDED TRAILING-BLANK TRIM AFTER COLLAPSE PASS - *
003100*                ANALYST-KEYED QUESTIONS HAD TRAILING SPACES     *
003200*                CAUSING SPURIOUS ZERO-LENGTH CLASSIFICATIONS.   *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS LOWER-ALPHA IS "a" THRU "z"
004100     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
004200            OFF STATUS IS SW-NORMAL-RUN.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT QUESTION-IN      ASSIGN TO QSTNIN
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT INTENT-OUT       ASSIGN TO INTNOUT
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  QUESTION-IN
005200     RECORDING MODE IS F.
005300 01  QUESTION-IN-REC                  PIC X(80).
005400 FD  INTENT-OUT
005500     RECORDING MODE IS F.
005600 01  INTENT-OUT-REC.
005700     05  IO-QUESTION-ECHO             PIC X(80).
005800     05  FILLER                       PIC X(01).
005900     05  IO-INTENT-CODE               PIC X(20).
006000     05  FILLER                       PIC X(19).
006100 WORKING-STORAGE SECTION.
006200 01  WS-SWITCHES.
006300     05  WS-EOF-SW                    PIC X(01) VALUE "N".
006400         88  WS-EOF                       VALUE "Y".
006500     05  FILLER                       PIC X(09).
006600 01  WS-COUNTS.
006700     05  WS-CNT-QUESTIONS             PIC 9(07) COMP VALUE 0.
006800     05  WS-CNT-EXPLAIN               PIC 9(07) COMP VALUE 0.
006900     05  WS-CNT-OPTIMIZE              PIC 9(07) COMP VALUE 0.
007000     05  WS-CNT-FORECAST              PIC 9(07) COMP VALUE 0.
007100     05  WS-CNT-DEBUG                 PIC 9(07) COMP VALUE 0.
007200     05  WS-CNT-DEFAULT               PIC 9(07) COMP VALUE 0.
007300     05  WS-COUNTS-OVERLAY REDEFINES WS-COUNTS.
007400         10  WS-COUNT-TBL OCCURS 6 TIMES PIC 9(07) COMP.
007500     05  FILLER                       PIC X(04).
007600 01  WS-QUESTION-RAW                  PIC X(80) VALUE SPACES.
007700 01  WS-RAW-CHAR-TABLE REDEFINES WS-QUESTION-RAW.
007800     05  WS-RAW-CHAR OCCURS 80 TIMES PIC X(01) INDEXED BY RQ-IDX.
007900 01  WS-NORM-QUESTION                 PIC X(80) VALUE SPACES.
008000 01  WS-NORM-CHAR-TABLE REDEFINES WS-NORM-QUESTION.
008100     05  WS-NORM-CHAR OCCURS 80 TIMES PIC X(01) INDEXED BY NQ-IDX.
008200 01  WS-SCAN-WORK.
008300     05  WS-OUT-POS                   PIC 9(03) COMP VALUE 0.
008400     05  WS-LAST-SPACE-SW             PIC X(01) VALUE "Y".
008500         88  WS-LAST-WAS-SPACE            VALUE "Y".
008600     05  WS-NORM-LEN                  PIC 9(03) COMP VALUE 0.
008700     05  FILLER                       PIC X(08).
008800 01  WS-HIT-COUNTERS.
008900     05  WS-HIT-WHY                   PIC 9(03) COMP.
009000     05  WS-HIT-WHAT-HAPPENED         PIC 9(03) COMP.
009100     05  WS-HIT-WHAT-CAUSED           PIC 9(03) COMP.
009200     05  WS-HIT-EXPLAIN-THE           PIC 9(03) COMP.
009300     05  WS-HIT-WHERE-SPEND           PIC 9(03) COMP.
009400     05  WS-HIT-WHERE-SHOULD          PIC 9(03) COMP.
009500     05  WS-HIT-OPTIMIZE-KW           PIC 9(03) COMP.
009600     05  WS-HIT-OPTIMISE-KW           PIC 9(03) COMP.
009700     05  WS-HIT-SCALE-KW              PIC 9(03) COMP.
009800     05  WS-HIT-REDUCE-SPEND          PIC 9(03) COMP.
009900     05  WS-HIT-REDUCE-BUDGET         PIC 9(03) COMP.
010000     05  WS-HIT-CUT-SPEND             PIC 9(03) COMP.
010100     05  WS-HIT-REALLOCATE            PIC 9(03) COMP.
010200     05  WS-HIT-REALLOCATION          PIC 9(03) COMP.
010300     05  WS-HIT-INCREASE-SPEND        PIC 9(03) COMP.
010400     05  WS-HIT-FORECAST-KW           PIC 9(03) COMP.
010500     05  WS-HIT-PREDICT-KW            PIC 9(03) COMP.
010600     05  WS-HIT-PROJECTION            PIC 9(03) COMP.
010700     05  WS-HIT-OUTLOOK-KW            PIC 9(03) COMP.
010800     05  WS-HIT-NEXT-MONTH            PIC 9(03) COMP.
010900     05  WS-HIT-NEXT-QUARTER          PIC 9(03) COMP.
011000     05  WS-HIT-ATTRIBUTION           PIC 9(03) COMP.
011100     05  WS-HIT-CONVERSION-SRC        PIC 9(03) COMP.
011200     05  WS-HIT-MTA-KW                PIC 9(03) COMP.
011300     05  WS-HIT-LAST-TOUCH            PIC 9(03) COMP.
011400     05  FILLER                       PIC X(06).
011500 01  WS-INTENT-HOLD                   PIC X(20) VALUE SPACES.
011600 PROCEDURE DIVISION.
011700 0100-MAIN-LINE.
011800     OPEN INPUT QUESTION-IN.
011900     OPEN OUTPUT INTENT-OUT.
012000     PERFORM 1000-READ-QUESTIONS-THRU-EXIT UNTIL WS-EOF.
012100     CLOSE QUESTION-IN.
012200     CLOSE INTENT-OUT.
012300     GOBACK.
012400 1000-READ-QUESTIONS-THRU-EXIT.
012500     PERFORM 1050-READ-ONE-THRU-EXIT.
012600 1000-EXIT.
012700     EXIT.
012800 1050-READ-ONE-THRU-EXIT.
012900     READ QUESTION-IN
013000         AT END
013100             MOVE "Y" TO WS-EOF-SW
013200         NOT AT END
013300             ADD 1 TO WS-CNT-QUESTIONS
013400             MOVE QUESTION-IN-REC TO WS-QUESTION-RAW
013500             PERFORM 2000-NORMALIZE-THRU-EXIT
013600             PERFORM 3000-CLASSIFY-THRU-EXIT
013700             MOVE QUESTION-IN-REC TO IO-QUESTION-ECHO
013800             WRITE INTENT-OUT-REC
013900     END-READ.
014000 1050-EXIT.
014100     EXIT.
014200*****************************************************************
014300* 2000 SERIES - NORMALIZE: LOWERCASE, COLLAPSE BLANKS, TRIM.     *
014400*****************************************************************
014500 2000-NORMALIZE-THRU-EXIT.
014600     INSPECT WS-QUESTION-RAW
014700         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
014800                 TO "abcdefghijklmnopqrstuvwxyz".
014900     MOVE SPACES TO WS-NORM-QUESTION.
015000     MOVE 0 TO WS-OUT-POS.
015100     MOVE "Y" TO WS-LAST-SPACE-SW.
015200     PERFORM 2100-SCAN-CHAR-THRU-EXIT
015300         VARYING RQ-IDX FROM 1 BY 1 UNTIL RQ-IDX > 80.
015400     IF WS-OUT-POS > 0 AND WS-LAST-WAS-SPACE
015500         SUBTRACT 1 FROM WS-OUT-POS
015600     END-IF.
015700     MOVE WS-OUT-POS TO WS-NORM-LEN.
015800 2000-EXIT.
015900     EXIT.
016000 2100-SCAN-CHAR-THRU-EXIT.
016100     IF WS-RAW-CHAR(RQ-IDX) = SPACE
016200         IF NOT WS-LAST-WAS-SPACE AND WS-OUT-POS < 80
016300             ADD 1 TO WS-OUT-POS
016400             SET NQ-IDX TO WS-OUT-POS
016500             MOVE SPACE TO WS-NORM-CHAR(NQ-IDX)
016600             MOVE "Y" TO WS-LAST-SPACE-SW
016700         END-IF
016800     ELSE
016900         IF WS-OUT-POS < 80
017000             ADD 1 TO WS-OUT-POS
017100             SET NQ-IDX TO WS-OUT-POS
017200             MOVE WS-RAW-CHAR(RQ-IDX) TO WS-NORM-CHAR(NQ-IDX)
017300             MOVE "N" TO WS-LAST-SPACE-SW
017400         END-IF
017500     END-IF.
017600 2100-EXIT.
017700     EXIT.
017800*****************************************************************
017900* 3000 SERIES - FIRST-MATCH KEYWORD PRECEDENCE LADDER.           *
018000*****************************************************************
018100 3000-CLASSIFY-THRU-EXIT.
018200     IF WS-NORM-LEN = 0
018300         MOVE "PERFORMANCE_SUMMARY" TO WS-INTENT-HOLD
018400         ADD 1 TO WS-CNT-DEFAULT
018500     ELSE
018600         PERFORM 3100-SCAN-KEYWORDS-THRU-EXIT
018700         PERFORM 3900-PICK-INTENT-THRU-EXIT
018800     END-IF.
018900     MOVE WS-INTENT-HOLD TO IO-INTENT-CODE.
019000 3000-EXIT.
019100     EXIT.
019200 3100-SCAN-KEYWORDS-THRU-EXIT.
019300     MOVE 0 TO WS-HIT-WHY WS-HIT-WHAT-HAPPENED WS-HIT-WHAT-CAUSED
019400         WS-HIT-EXPLAIN-THE WS-HIT-WHERE-SPEND WS-HIT-WHERE-SHOULD
019500         WS-HIT-OPTIMIZE-KW WS-HIT-OPTIMISE-KW WS-HIT-SCALE-KW
019600         WS-HIT-REDUCE-SPEND WS-HIT-REDUCE-BUDGET WS-HIT-CUT-SPEND
019700         WS-HIT-REALLOCATE WS-HIT-REALLOCATION WS-HIT-INCREASE-SPEND
019800         WS-HIT-FORECAST-KW WS-HIT-PREDICT-KW WS-HIT-PROJECTION
019900         WS-HIT-OUTLOOK-KW WS-HIT-NEXT-MONTH WS-HIT-NEXT-QUARTER
020000         WS-HIT-ATTRIBUTION WS-HIT-CONVERSION-SRC WS-HIT-MTA-KW
020100         WS-HIT-LAST-TOUCH.
020200     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-WHY FOR ALL "why".
020300     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-WHAT-HAPPENED
020400         FOR ALL "what happened".
020500     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-WHAT-CAUSED
020600         FOR ALL "what caused".
020700     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-EXPLAIN-THE
020800         FOR ALL "explain the".
020900     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-WHERE-SPEND
021000         FOR ALL "where to spend".
021100     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-WHERE-SHOULD
021200         FOR ALL "where should we spend".
021300     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-OPTIMIZE-KW
021400         FOR ALL "optimize".
021500     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-OPTIMISE-KW
021600         FOR ALL "optimise".
021700     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-SCALE-KW
021800         FOR ALL "scale".
021900     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-REDUCE-SPEND
022000         FOR ALL "reduce spend".
022100     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-REDUCE-BUDGET
022200         FOR ALL "reduce budget".
022300     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-CUT-SPEND
022400         FOR ALL "cut spend".
022500     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-REALLOCATE
022600         FOR ALL "reallocate".
022700     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-REALLOCATION
022800         FOR ALL "reallocation".
022900     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-INCREASE-SPEND
023000         FOR ALL "increase spend".
023100     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-FORECAST-KW
023200         FOR ALL "forecast".
023300     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-PREDICT-KW
023400         FOR ALL "predict".
023500     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-PROJECTION
023600         FOR ALL "projection".
023700     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-OUTLOOK-KW
023800         FOR ALL "outlook".
023900     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-NEXT-MONTH
024000         FOR ALL "next month".
024100     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-NEXT-QUARTER
024200         FOR ALL "next quarter".
024300     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-ATTRIBUTION
024400         FOR ALL "attribution".
024500     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-CONVERSION-SRC
024600         FOR ALL "conversion source".
024700     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-MTA-KW
024800         FOR ALL "mta".
024900     INSPECT WS-NORM-QUESTION TALLYING WS-HIT-LAST-TOUCH
025000         FOR ALL "last touch".
025100 3100-EXIT.
025200     EXIT.
025300 3900-PICK-INTENT-THRU-EXIT.
025400     EVALUATE TRUE
025500         WHEN WS-HIT-WHY > 0 OR WS-HIT-WHAT-HAPPENED > 0
025600              OR WS-HIT-WHAT-CAUSED > 0 OR WS-HIT-EXPLAIN-THE > 0
025700             MOVE "EXPLAIN_METRICS" TO WS-INTENT-HOLD
025800             ADD 1 TO WS-CNT-EXPLAIN
025900         WHEN WS-HIT-WHERE-SPEND > 0 OR WS-HIT-WHERE-SHOULD > 0
026000              OR WS-HIT-OPTIMIZE-KW > 0 OR WS-HIT-OPTIMISE-KW > 0
026100              OR WS-HIT-SCALE-KW > 0 OR WS-HIT-REDUCE-SPEND > 0
026200              OR WS-HIT-REDUCE-BUDGET > 0 OR WS-HIT-CUT-SPEND > 0
026300              OR WS-HIT-REALLOCATE > 0 OR WS-HIT-REALLOCATION > 0
026400              OR WS-HIT-INCREASE-SPEND > 0
026500             MOVE "OPTIMIZE_SPEND" TO WS-INTENT-HOLD
026600             ADD 1 TO WS-CNT-OPTIMIZE
026700         WHEN WS-HIT-FORECAST-KW > 0 OR WS-HIT-PREDICT-KW > 0
026800              OR WS-HIT-PROJECTION > 0 OR WS-HIT-OUTLOOK-KW > 0
026900              OR WS-HIT-NEXT-MONTH > 0 OR WS-HIT-NEXT-QUARTER > 0
027000             MOVE "FORECAST" TO WS-INTENT-HOLD
027100             ADD 1 TO WS-CNT-FORECAST
027200         WHEN WS-HIT-ATTRIBUTION > 0 OR WS-HIT-CONVERSION-SRC > 0
027300              OR WS-HIT-MTA-KW > 0 OR WS-HIT-LAST-TOUCH > 0
027400             MOVE "DEBUG_ATTRIBUTION" TO WS-INTENT-HOLD
027500             ADD 1 TO WS-CNT-DEBUG
027600         WHEN OTHER
027700             MOVE "PERFORMANCE_SUMMARY" TO WS-INTENT-HOLD
027800             ADD 1 TO WS-CNT-DEFAULT
027900     END-EVALUATE.
028000 3900-EXIT.
028100     EXIT.
