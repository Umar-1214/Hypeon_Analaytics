000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON6.
000300 AUTHOR.        D. F. KOWALSKI.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  05/03/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON6 - ATTRIBUTION VS MMM COMPARISON.                    *
001100*   COMPARES THE SHARE OF REVENUE THE ATTRIBUTION ENGINE        *
001200*   CREDITS TO EACH CHANNEL AGAINST THE SHARE THE MARKETING     *
001300*   MIX MODEL WOULD PREDICT FROM SPEND ALONE, AND FLAGS         *
001400*   CHANNELS WHERE THE TWO VIEWS DISAGREE.                      *
001500*                                                               *
001600*****************************************************************
001700* CHANGE LOG.                                                   *
001800*---------------------------------------------------------------*
001900* 05/03/90  DFK  ORIGINAL WRITTEN - ACCOUNT CROSS-REFERENCE.    *
002000* 09/17/91  RE   ADDED SECOND FILE MATCH ON CONTROL FIELD.      *
002100* 08/03/98  TM   Y2K REMEDIATION - DATE FIELDS NOW 9(8) CCYYMMDD*
002200* 04/22/04  CO   REPOINTED TO CHANNEL SHARE COMPARISON, MKT-100.*
002300* 10/06/05  CO   ADDED DISAGREEMENT SCORE AND INSTABILITY FLAG. *
002400* 09/19/08  CO   CHANNEL TABLE WAS IN LOAD ORDER, NOT ALPHA -   *
002500*                REPORT ROWS CAME OUT META/GOOGLE/BING/PINT.    *
002600*                RE-SEQUENCED THE LITERAL, TICKET MKT-141.      *
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS VALID-CHANNEL IS "META" "GOOGLE" "BING" "PINTEREST".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT WORK-ADSPEND-IN  ASSIGN TO WKADSPND
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT ATTR-EVENT-IN    ASSIGN TO ATTREVNT
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT MMM-RESULT-IN    ASSIGN TO MMMOUT
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT COMPARE-RPT      ASSIGN TO CMPRRPT
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  WORK-ADSPEND-IN
004800     RECORDING MODE IS F.
004900 01  WORK-ADSPEND-REC.
005000     05  WA-DATE                       PIC 9(08).
005100     05  FILLER                        PIC X(01).
005200     05  WA-CHANNEL                    PIC X(10).
005300     05  FILLER                        PIC X(01).
005400     05  WA-CAMPAIGN-ID                PIC X(12).
005500     05  FILLER                        PIC X(01).
005600     05  WA-CAMPAIGN-NM                PIC X(30).
005700     05  FILLER                        PIC X(01).
005800     05  WA-SPEND                      PIC S9(7)V99.
005900     05  FILLER                        PIC X(01).
006000     05  WA-IMPRESSIONS                PIC 9(09).
006100     05  FILLER                        PIC X(01).
006200     05  WA-CLICKS                     PIC 9(07).
006300 FD  ATTR-EVENT-IN
006400     RECORDING MODE IS F.
006500 01  ATTR-EVENT-REC.
006600     05  ATR-ORDER-ID                  PIC X(12).
006700     05  ATR-CHANNEL                   PIC X(10).
006800     05  ATR-CAMPAIGN-ID               PIC X(12).
006900     05  ATR-COST-CENTER               PIC X(30).
007000     05  ATR-WEIGHT                    PIC S9(1)V9(6).
007100     05  ATR-ALLOC-REV                 PIC S9(7)V99.
007200     05  ATR-EVENT-DATE                PIC 9(08).
007300     05  ATR-RUN-ID                    PIC X(16).
007400     05  FILLER                        PIC X(08).
007500 FD  MMM-RESULT-IN
007600     RECORDING MODE IS F.
007700 01  MMM-RESULT-REC.
007800     05  MMM-RUN-ID                    PIC X(16).
007900     05  MMM-CHANNEL                   PIC X(10).
008000     05  MMM-COEFFICIENT               PIC S9(7)V9(6).
008100     05  MMM-R2                        PIC S9(1)V9(6).
008200     05  MMM-MODEL-VER                 PIC X(08).
008300     05  FILLER                        PIC X(08).
008400 FD  COMPARE-RPT
008500     RECORDING MODE IS F.
008600 01  CMP-PRINT-LINE                    PIC X(80).
008700 WORKING-STORAGE SECTION.
008800 01  WS-SWITCHES.
008900     05  WS-EOF-SW                     PIC X(01) VALUE "N".
009000         88  WS-EOF                        VALUE "Y".
009100     05  WS-MMM-FOUND-SW               PIC X(01) VALUE "N".
009200         88  WS-MMM-FOUND                  VALUE "Y".
009300     05  FILLER                        PIC X(08).
009400 01  WS-CHANNEL-LIST-LITERAL           PIC X(40)
009500         VALUE "BING      GOOGLE    META      PINTEREST ".
009600 01  WS-CHANNEL-LIST REDEFINES WS-CHANNEL-LIST-LITERAL.
009700     05  WS-CHANNEL-NAME OCCURS 4 TIMES PIC X(10)
009800             INDEXED BY CH-IDX CH-SRCH-IDX.
009900 01  WS-CHANNEL-TOTALS.
010000     05  WS-CHAN-SPEND    OCCURS 4 TIMES PIC S9(7)V99.
010100     05  WS-CHAN-ATTR-REV OCCURS 4 TIMES PIC S9(7)V99.
010200     05  WS-CHAN-COEF     OCCURS 4 TIMES PIC S9(7)V9(6).
010300     05  WS-CHAN-CONTRIB  OCCURS 4 TIMES PIC S9(7)V9(6).
010400     05  WS-CHAN-ATTR-SHR OCCURS 4 TIMES PIC S9(1)V9(4).
010500     05  WS-CHAN-MMM-SHR  OCCURS 4 TIMES PIC S9(1)V9(4).
010600 01  WS-CHANNEL-TOTALS-OVERLAY REDEFINES WS-CHANNEL-TOTALS.
010700     05  FILLER                        PIC X(112).
010800 01  WS-GRAND-WORK.
010900     05  WS-TOTAL-ATTR-REV             PIC S9(9)V99 VALUE 0.
011000     05  WS-TOTAL-CONTRIB              PIC S9(9)V9(6) VALUE 0.
011100     05  WS-DISAGREEMENT               PIC S9(1)V9(4) VALUE 0.
011200 01  WS-DISAGREE-VIEW REDEFINES WS-GRAND-WORK.
011300     05  FILLER                        PIC X(20).
011400 01  WS-INSTABILITY-SW                 PIC X(01) VALUE "N".
011500     88  WS-INSTABILITY-FLAGGED            VALUE "Y".
011600 01  WS-WORK-FIELDS.
011700     05  WS-ABS-DIFF                   PIC S9(1)V9(4).
011800     05  WS-CHANNEL-NUM                PIC 9(01).
011900 01  WS-LN-WORK.
012000     05  WS-LN-INPUT                   PIC S9(7)V9(6).
012100     05  WS-LN-REDUCE-COUNT            PIC 9(03) COMP VALUE 0.
012200     05  WS-LN-Z                       PIC S9(1)V9(6).
012300     05  WS-LN-TERM                    PIC S9(1)V9(6).
012400     05  WS-LN-POWER                   PIC S9(1)V9(6).
012500     05  WS-LN-SUM                     PIC S9(3)V9(6).
012600     05  WS-LN-SIGN                    PIC S9(1).
012700     05  WS-LN-TERM-NUM                PIC 9(02) COMP VALUE 0.
012800     05  WS-LN-RESULT                  PIC S9(3)V9(6).
012900 01  WS-CONSTANTS.
013000     05  WS-LN-2                       PIC 9(1)V9(6) VALUE 0.693147.
013100 01  WS-PRINT-FIELDS.
013200     05  WS-PRT-CHANNEL                PIC X(10).
013300     05  WS-PRT-SPEND                  PIC Z,ZZZ,ZZ9.99.
013400     05  WS-PRT-ATTR-SHR                PIC Z9.9999.
013500     05  WS-PRT-MMM-SHR                 PIC Z9.9999.
013600     05  WS-PRT-DISAGREE                PIC Z9.9999.
013700 LINKAGE SECTION.
013800 01  LK-RUN-ID                         PIC X(16).
013900 01  LK-START-DATE                     PIC 9(08).
014000 01  LK-END-DATE                       PIC 9(08).
014100 01  LK-DISAGREEMENT                   PIC S9(1)V9(4).
014200 01  LK-INSTABILITY-FLAG               PIC X(01).
014300 PROCEDURE DIVISION USING LK-RUN-ID LK-START-DATE LK-END-DATE
014400         LK-DISAGREEMENT LK-INSTABILITY-FLAG.
014500 0100-MAIN-LINE.
014600     PERFORM 1000-OPEN-AND-LOAD-THRU-EXIT.
014700     PERFORM 2000-COMPUTE-SHARES-THRU-EXIT.
014800     PERFORM 3000-COMPUTE-DISAGREE-THRU-EXIT.
014900     PERFORM 5000-PRINT-REPORT-THRU-EXIT.
015000     MOVE WS-DISAGREEMENT TO LK-DISAGREEMENT.
015100     IF WS-INSTABILITY-FLAGGED
015200         MOVE "Y" TO LK-INSTABILITY-FLAG
015300     ELSE
015400         MOVE "N" TO LK-INSTABILITY-FLAG
015500     END-IF.
015600     PERFORM 9900-CLOSE-FILES-THRU-EXIT.
015700     GOBACK.
015800 1000-OPEN-AND-LOAD-THRU-EXIT.
015900     OPEN INPUT WORK-ADSPEND-IN ATTR-EVENT-IN MMM-RESULT-IN.
016000     OPEN OUTPUT COMPARE-RPT.
016100     MOVE 0 TO WS-CHAN-SPEND (1) WS-CHAN-SPEND (2)
016200               WS-CHAN-SPEND (3) WS-CHAN-SPEND (4)
016300               WS-CHAN-ATTR-REV (1) WS-CHAN-ATTR-REV (2)
016400               WS-CHAN-ATTR-REV (3) WS-CHAN-ATTR-REV (4)
016500               WS-CHAN-COEF (1) WS-CHAN-COEF (2)
016600               WS-CHAN-COEF (3) WS-CHAN-COEF (4).
016700     PERFORM 1100-LOAD-SPEND-THRU-EXIT.
016800     PERFORM 1200-LOAD-ATTR-THRU-EXIT.
016900     PERFORM 1300-LOAD-MMM-THRU-EXIT.
017000 1000-EXIT.
017100     EXIT.
017200 1100-LOAD-SPEND-THRU-EXIT.
017300     MOVE "N" TO WS-EOF-SW.
017400     PERFORM 1105-READ-SPEND-THRU-EXIT UNTIL WS-EOF.
017500 1100-EXIT.
017600     EXIT.
017700 1105-READ-SPEND-THRU-EXIT.
017800     READ WORK-ADSPEND-IN
017900         AT END MOVE "Y" TO WS-EOF-SW
018000         NOT AT END
018100             IF WA-DATE >= LK-START-DATE AND
018200                WA-DATE <= LK-END-DATE
018300                 PERFORM 1400-FIND-CHANNEL-NUM-THRU-EXIT
018400                 IF WS-CHANNEL-NUM > 0
018500                     ADD WA-SPEND TO
018600                         WS-CHAN-SPEND (WS-CHANNEL-NUM)
018700                 END-IF
018800             END-IF
018900     END-READ.
019000 1105-EXIT.
019100     EXIT.
019200 1200-LOAD-ATTR-THRU-EXIT.
019300     MOVE "N" TO WS-EOF-SW.
019400     PERFORM 1205-READ-ATTR-THRU-EXIT UNTIL WS-EOF.
019500 1200-EXIT.
019600     EXIT.
019700 1205-READ-ATTR-THRU-EXIT.
019800     READ ATTR-EVENT-IN
019900         AT END MOVE "Y" TO WS-EOF-SW
020000         NOT AT END
020100             IF ATR-RUN-ID = LK-RUN-ID AND
020200                ATR-EVENT-DATE >= LK-START-DATE AND
020300                ATR-EVENT-DATE <= LK-END-DATE
020400                 MOVE ATR-CHANNEL TO WA-CHANNEL
020500                 PERFORM 1400-FIND-CHANNEL-NUM-THRU-EXIT
020600                 IF WS-CHANNEL-NUM > 0
020700                     ADD ATR-ALLOC-REV TO
020800                         WS-CHAN-ATTR-REV (WS-CHANNEL-NUM)
020900                     ADD ATR-ALLOC-REV TO WS-TOTAL-ATTR-REV
021000                 END-IF
021100             END-IF
021200     END-READ.
021300 1205-EXIT.
021400     EXIT.
021500 1300-LOAD-MMM-THRU-EXIT.
021600     MOVE "N" TO WS-EOF-SW.
021700     PERFORM 1305-READ-MMM-THRU-EXIT UNTIL WS-EOF.
021800 1300-EXIT.
021900     EXIT.
022000 1305-READ-MMM-THRU-EXIT.
022100     READ MMM-RESULT-IN
022200         AT END MOVE "Y" TO WS-EOF-SW
022300         NOT AT END
022400             MOVE MMM-CHANNEL TO WA-CHANNEL
022500             PERFORM 1400-FIND-CHANNEL-NUM-THRU-EXIT
022600             IF WS-CHANNEL-NUM > 0
022700                 MOVE MMM-COEFFICIENT TO
022800                     WS-CHAN-COEF (WS-CHANNEL-NUM)
022900                 MOVE "Y" TO WS-MMM-FOUND-SW
023000             END-IF
023100     END-READ.
023200 1305-EXIT.
023300     EXIT.
023400 1400-FIND-CHANNEL-NUM-THRU-EXIT.
023500     MOVE 0 TO WS-CHANNEL-NUM.
023600     SET CH-SRCH-IDX TO 1
023700     SEARCH WS-CHANNEL-NAME VARYING CH-SRCH-IDX
023800         AT END NEXT SENTENCE
023900         WHEN CH-SRCH-IDX > 4
024000             NEXT SENTENCE
024100         WHEN WS-CHANNEL-NAME (CH-SRCH-IDX) = WA-CHANNEL
024200             SET WS-CHANNEL-NUM TO CH-SRCH-IDX
024300     END-SEARCH.
024400 1400-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700* 2000 SERIES - ATTRIBUTION SHARE AND MMM CONTRIBUTION/SHARE    *
024800* PER CHANNEL.  BUSINESS RULES 1 THROUGH 3 OF THE COMPARISON.   *
024900*---------------------------------------------------------------*
025000 2000-COMPUTE-SHARES-THRU-EXIT.
025100     PERFORM 2100-COMPUTE-ONE-SHARE-THRU-EXIT
025200         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
025300     IF WS-MMM-FOUND
025400         PERFORM 2200-COMPUTE-ONE-MMM-SHR-THRU-EXIT
025500             VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4
025600     END-IF.
025700 2000-EXIT.
025800     EXIT.
025900 2100-COMPUTE-ONE-SHARE-THRU-EXIT.
026000     IF WS-TOTAL-ATTR-REV > 0
026100         COMPUTE WS-CHAN-ATTR-SHR (CH-IDX) ROUNDED =
026200             WS-CHAN-ATTR-REV (CH-IDX) / WS-TOTAL-ATTR-REV
026300     ELSE
026400         COMPUTE WS-CHAN-ATTR-SHR (CH-IDX) ROUNDED =
026500             WS-CHAN-ATTR-REV (CH-IDX) / 1
026600     END-IF.
026700     IF WS-MMM-FOUND AND WS-CHAN-SPEND (CH-IDX) >= 0
026800         MOVE WS-CHAN-SPEND (CH-IDX) TO WS-LN-INPUT
026900         ADD 1 TO WS-LN-INPUT
027000         PERFORM 4000-COMPUTE-LN-THRU-EXIT
027100         COMPUTE WS-CHAN-CONTRIB (CH-IDX) ROUNDED =
027200             WS-CHAN-COEF (CH-IDX) * WS-LN-RESULT
027300         ADD WS-CHAN-CONTRIB (CH-IDX) TO WS-TOTAL-CONTRIB
027400     ELSE
027500         MOVE 0 TO WS-CHAN-CONTRIB (CH-IDX)
027600     END-IF.
027700 2100-EXIT.
027800     EXIT.
027900 2200-COMPUTE-ONE-MMM-SHR-THRU-EXIT.
028000     IF WS-TOTAL-CONTRIB > 0
028100         COMPUTE WS-CHAN-MMM-SHR (CH-IDX) ROUNDED =
028200             WS-CHAN-CONTRIB (CH-IDX) / WS-TOTAL-CONTRIB
028300     ELSE
028400         COMPUTE WS-CHAN-MMM-SHR (CH-IDX) ROUNDED =
028500             WS-CHAN-CONTRIB (CH-IDX) / 1
028600     END-IF.
028700 2200-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000* 3000 SERIES - DISAGREEMENT SCORE ACROSS THE FIXED CHANNEL     *
029100* LIST (WHICH IS ALWAYS THE UNION OF CHANNELS IN THIS SYSTEM).  *
029200*---------------------------------------------------------------*
029300 3000-COMPUTE-DISAGREE-THRU-EXIT.
029400     MOVE 0 TO WS-DISAGREEMENT.
029500     PERFORM 3100-ADD-ONE-DIFF-THRU-EXIT
029600         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
029700     IF WS-DISAGREEMENT > 0.25
029800         MOVE "Y" TO WS-INSTABILITY-SW
029900     ELSE
030000         MOVE "N" TO WS-INSTABILITY-SW
030100     END-IF.
030200 3000-EXIT.
030300     EXIT.
030400 3100-ADD-ONE-DIFF-THRU-EXIT.
030500     IF WS-CHAN-ATTR-SHR (CH-IDX) >= WS-CHAN-MMM-SHR (CH-IDX)
030600         COMPUTE WS-ABS-DIFF =
030700             WS-CHAN-ATTR-SHR (CH-IDX) - WS-CHAN-MMM-SHR (CH-IDX)
030800     ELSE
030900         COMPUTE WS-ABS-DIFF =
031000             WS-CHAN-MMM-SHR (CH-IDX) - WS-CHAN-ATTR-SHR (CH-IDX)
031100     END-IF.
031200     ADD WS-ABS-DIFF TO WS-DISAGREEMENT ROUNDED.
031300 3100-EXIT.
031400     EXIT.
031500*---------------------------------------------------------------*
031600* 4000 SERIES - NATURAL LOG OF (1 + SPEND) WITHOUT AN INTRINSIC *
031700* FUNCTION.  SAME BINARY-REDUCTION SERIES USED IN HYPEON4.      *
031800*---------------------------------------------------------------*
031900 4000-COMPUTE-LN-THRU-EXIT.
032000     MOVE 0 TO WS-LN-REDUCE-COUNT.
032100     MOVE WS-LN-INPUT TO WS-LN-Z.
032200     PERFORM 4100-HALVE-THRU-EXIT
032300         UNTIL WS-LN-Z < 2.
032400     COMPUTE WS-LN-Z = WS-LN-Z - 1.
032500     MOVE 0 TO WS-LN-SUM.
032600     MOVE WS-LN-Z TO WS-LN-POWER.
032700     MOVE 1 TO WS-LN-SIGN.
032800     MOVE 1 TO WS-LN-TERM-NUM.
032900     PERFORM 4200-LN-TERM-THRU-EXIT
033000         VARYING WS-LN-TERM-NUM FROM 1 BY 1
033100         UNTIL WS-LN-TERM-NUM > 8.
033200     COMPUTE WS-LN-RESULT ROUNDED =
033300         WS-LN-SUM + (WS-LN-REDUCE-COUNT * WS-LN-2).
033400 4000-EXIT.
033500     EXIT.
033600 4100-HALVE-THRU-EXIT.
033700     COMPUTE WS-LN-Z ROUNDED = WS-LN-Z / 2.
033800     ADD 1 TO WS-LN-REDUCE-COUNT.
033900 4100-EXIT.
034000     EXIT.
034100 4200-LN-TERM-THRU-EXIT.
034200     COMPUTE WS-LN-TERM ROUNDED =
034300         (WS-LN-SIGN * WS-LN-POWER) / WS-LN-TERM-NUM.
034400     ADD WS-LN-TERM TO WS-LN-SUM.
034500     COMPUTE WS-LN-POWER ROUNDED = WS-LN-POWER * WS-LN-Z.
034600     COMPUTE WS-LN-SIGN = WS-LN-SIGN * -1.
034700 4200-EXIT.
034800     EXIT.
034900*---------------------------------------------------------------*
035000* 5000 SERIES - ATTRIBUTION VS MMM REPORT.                      *
035100*---------------------------------------------------------------*
035200 5000-PRINT-REPORT-THRU-EXIT.
035300     MOVE SPACES TO CMP-PRINT-LINE.
035400     STRING "ATTRIBUTION VS MMM REPORT" DELIMITED BY SIZE
035500         INTO CMP-PRINT-LINE.
035600     WRITE CMP-PRINT-LINE.
035700     PERFORM 5100-PRINT-ONE-LINE-THRU-EXIT
035800         VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4.
035900     MOVE SPACES TO WS-PRINT-FIELDS.
036000     MOVE WS-DISAGREEMENT TO WS-PRT-DISAGREE.
036100     MOVE SPACES TO CMP-PRINT-LINE.
036200     STRING "DISAGREEMENT SCORE " WS-PRT-DISAGREE
036300             DELIMITED BY SIZE
036400         INTO CMP-PRINT-LINE.
036500     WRITE CMP-PRINT-LINE.
036600     MOVE SPACES TO CMP-PRINT-LINE.
036700     IF WS-INSTABILITY-FLAGGED
036800         STRING "INSTABILITY FLAGGED - YES" DELIMITED BY SIZE
036900             INTO CMP-PRINT-LINE
037000     ELSE
037100         STRING "INSTABILITY FLAGGED - NO" DELIMITED BY SIZE
037200             INTO CMP-PRINT-LINE
037300     END-IF.
037400     WRITE CMP-PRINT-LINE.
037500 5000-EXIT.
037600     EXIT.
037700 5100-PRINT-ONE-LINE-THRU-EXIT.
037800     MOVE SPACES TO WS-PRINT-FIELDS.
037900     MOVE WS-CHANNEL-NAME (CH-IDX)      TO WS-PRT-CHANNEL.
038000     MOVE WS-CHAN-SPEND (CH-IDX)        TO WS-PRT-SPEND.
038100     MOVE WS-CHAN-ATTR-SHR (CH-IDX)     TO WS-PRT-ATTR-SHR.
038200     MOVE WS-CHAN-MMM-SHR (CH-IDX)      TO WS-PRT-MMM-SHR.
038300     MOVE SPACES TO CMP-PRINT-LINE.
038400     STRING WS-PRT-CHANNEL DELIMITED BY SIZE
038500            " SPEND " WS-PRT-SPEND DELIMITED BY SIZE
038600            " ATTR-SHR " WS-PRT-ATTR-SHR DELIMITED BY SIZE
038700            " MMM-SHR " WS-PRT-MMM-SHR DELIMITED BY SIZE
038800            INTO CMP-PRINT-LINE.
038900     WRITE CMP-PRINT-LINE.
039000 5100-EXIT.
039100     EXIT.
039200 9900-CLOSE-FILES-THRU-EXIT.
039300     CLOSE WORK-ADSPEND-IN ATTR-EVENT-IN MMM-RESULT-IN COMPARE-RPT.
039400 9900-EXIT.
039500     EXIT.
