000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HYPEON9.
000300 AUTHOR.        R. ESPINOZA.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  09/22/1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000*   HYPEON9 - RUN METADATA RECORDER.                            *
001100*   APPENDS ONE RUN-METADATA RECORD TO THE METADATA HISTORY     *
001200*   FILE AT THE END OF THE NIGHTLY RUN - RUN ID, A SYSTEM       *
001300*   TIMESTAMP BUILT FROM THE ACCEPT CLOCK, THE MTA AND MMM      *
001400*   ENGINE VERSION STAMPS, AND THE DATA SNAPSHOT ID.             *
001500*                                                               *
001600*****************************************************************
001700* CHANGE LOG.                                                   *
001800*---------------------------------------------------------------*
001900* 09/22/87  RE   ORIGINAL WRITTEN - APPENDS EMPTY STOCK LEDGER   *
002000*                FILE AT MONTH-END OPEN, PER REQ CR-1055.        *
002100* 06/14/89  DFK  ADDED HEADER RECORD ON FIRST APPEND OF MONTH.   *
002200* 08/03/98  TM   Y2K REMEDIATION - ACCEPT FROM DATE STILL YIELDS *
002300*                A 2-DIGIT YEAR - ADDED CENTURY WINDOW ON THE    *
002400*                TIMESTAMP BUILD (00-49 = 20XX, 50-99 = 19XX).   *
002500* 11/11/95  TM   RETIRED MONTH-END LEDGER STAMP, REPOINTED SHELL *
002600*                FOR REUSE PER PROJ MKT-100.                     *
002700* 05/28/06  CO   REBUILT AS RUN METADATA RECORDER PER TICKET     *
002800*                4471 - ONE RECORD APPENDED PER NIGHTLY RUN.     *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-4381.
003300 OBJECT-COMPUTER. IBM-4381.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
003700            OFF STATUS IS SW-NORMAL-RUN.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RUN-METADATA-OUT   ASSIGN TO RUNMETAO
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  RUN-METADATA-OUT
004500     RECORDING MODE IS F.
004600 01  RUN-METADATA-REC.
004700     05  RM-RUN-ID                    PIC X(16).
004800     05  RM-RUN-TIMESTAMP             PIC X(26).
004900     05  RM-MTA-VERSION               PIC X(08).
005000     05  RM-MMM-VERSION               PIC X(08).
005100     05  RM-SNAPSHOT-ID                PIC X(16).
005200     05  FILLER                       PIC X(06).
005300 WORKING-STORAGE SECTION.
005400 01  WS-SYS-CLOCK.
005500     05  WS-SYS-DATE                  PIC 9(06).
005600     05  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.
005700         10  WS-SYS-YY                PIC 9(02).
005800         10  WS-SYS-MM                PIC 9(02).
005900         10  WS-SYS-DD                PIC 9(02).
006000     05  WS-SYS-TIME                  PIC 9(08).
006100     05  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME.
006200         10  WS-SYS-HH                PIC 9(02).
006300         10  WS-SYS-MI                PIC 9(02).
006400         10  WS-SYS-SS                PIC 9(02).
006500         10  WS-SYS-HS                PIC 9(02).
006600     05  FILLER                       PIC X(04).
006700 01  WS-CENTURY-WORK.
006800     05  WS-CENTURY-YY                PIC 9(02) COMP.
006900     05  WS-CENTURY-CCYY              PIC 9(04) COMP.
007000     05  FILLER                       PIC X(02).
007100 01  WS-RUN-TIMESTAMP-WORK             PIC X(26) VALUE SPACES.
007200 01  WS-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP-WORK.
007300     05  WS-TS-CCYY                   PIC 9(04).
007400     05  WS-TS-DASH1                  PIC X(01).
007500     05  WS-TS-MM                     PIC 9(02).
007600     05  WS-TS-DASH2                  PIC X(01).
007700     05  WS-TS-DD                     PIC 9(02).
007800     05  WS-TS-DASH3                  PIC X(01).
007900     05  WS-TS-HH                     PIC 9(02).
008000     05  WS-TS-DOT1                   PIC X(01).
008100     05  WS-TS-MI                     PIC 9(02).
008200     05  WS-TS-DOT2                   PIC X(01).
008300     05  WS-TS-SS                     PIC 9(02).
008400     05  WS-TS-DOT3                   PIC X(01).
008500     05  WS-TS-HS                     PIC 9(02).
008600     05  FILLER                       PIC X(04).
008700 01  WS-APPEND-COUNT                  PIC 9(05) COMP VALUE 0.
008800 LINKAGE SECTION.
008900 01  LK-RUN-ID                        PIC X(16).
009000 01  LK-MTA-VERSION                   PIC X(08).
009100 01  LK-MMM-VERSION                   PIC X(08).
009200 01  LK-SNAPSHOT-ID                   PIC X(16).
009300 PROCEDURE DIVISION USING LK-RUN-ID LK-MTA-VERSION LK-MMM-VERSION
009400         LK-SNAPSHOT-ID.
009500 0100-MAIN-LINE.
009600     PERFORM 1000-BUILD-TIMESTAMP-THRU-EXIT.
009700     PERFORM 2000-BUILD-RUN-REC-THRU-EXIT.
009800     OPEN EXTEND RUN-METADATA-OUT.
009900     WRITE RUN-METADATA-REC.
010000     ADD 1 TO WS-APPEND-COUNT.
010100     CLOSE RUN-METADATA-OUT.
010200     GOBACK.
010300*****************************************************************
010400* 1000 SERIES - BUILD AN ISO-ISH TIMESTAMP FROM THE SYSTEM CLOCK.*
010500*****************************************************************
010600 1000-BUILD-TIMESTAMP-THRU-EXIT.
010700     ACCEPT WS-SYS-DATE FROM DATE.
010800     ACCEPT WS-SYS-TIME FROM TIME.
010900     MOVE WS-SYS-YY TO WS-CENTURY-YY.
011000     IF WS-CENTURY-YY < 50
011100         COMPUTE WS-CENTURY-CCYY = 2000 + WS-CENTURY-YY
011200     ELSE
011300         COMPUTE WS-CENTURY-CCYY = 1900 + WS-CENTURY-YY
011400     END-IF.
011500     MOVE WS-CENTURY-CCYY TO WS-TS-CCYY.
011600     MOVE "-" TO WS-TS-DASH1 WS-TS-DASH2 WS-TS-DASH3.
011700     MOVE WS-SYS-MM TO WS-TS-MM.
011800     MOVE WS-SYS-DD TO WS-TS-DD.
011900     MOVE WS-SYS-HH TO WS-TS-HH.
012000     MOVE WS-SYS-MI TO WS-TS-MI.
012100     MOVE WS-SYS-SS TO WS-TS-SS.
012200     MOVE WS-SYS-HS TO WS-TS-HS.
012300     MOVE "." TO WS-TS-DOT1 WS-TS-DOT2 WS-TS-DOT3.
012400 1000-EXIT.
012500     EXIT.
012600*****************************************************************
012700* 2000 SERIES - MOVE LINKAGE VALUES INTO THE OUTPUT RECORD.      *
012800*****************************************************************
012900 2000-BUILD-RUN-REC-THRU-EXIT.
013000     MOVE SPACES              TO RUN-METADATA-REC.
013100     MOVE LK-RUN-ID           TO RM-RUN-ID.
013200     MOVE WS-RUN-TIMESTAMP-WORK TO RM-RUN-TIMESTAMP.
013300     MOVE LK-MTA-VERSION      TO RM-MTA-VERSION.
013400     MOVE LK-MMM-VERSION      TO RM-MMM-VERSION.
013500     MOVE LK-SNAPSHOT-ID      TO RM-SNAPSHOT-ID.
013600 2000-EXIT.
013700     EXIT.
